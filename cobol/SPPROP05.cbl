000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPPROP05.
000300 AUTHOR.        T. OKONKWO.
000400 INSTALLATION.  LAKEVIEW SPORTS EXCHANGE - DATA PROCESSING SECT.
000500 DATE-WRITTEN.  04/29/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT DISTRIBUTION ONLY.
000800*
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*****************************************************************
001200* 04/29/91  TO   ORIGINAL CODING.  NBA UNDERS TICKET BUILD - THE
001300*                GENERAL BUILD (SPPROP04) FILTERED TO UNDER SIDE
001400*                PROPS ONLY (TICKET LV-207).
001500* 07/22/91  TO   TEAM-TO-GAME ATTACH ADDED - RECS FILE CARRIES NO
001600*                GAME SLUG OF ITS OWN, ONLY THE DIRECTORY DOES.
001700* 02/04/92  RH   GAME WINDOW ROTATION ADDED SO SUCCESSIVE TICKETS
001800*                DO NOT ALWAYS PULL THE SAME FIVE GAMES.
001900* 09/17/93  TO   TWO-PASS LEG SELECTION ADDED - PASS 1 REQUIRES A
002000*                FRESH LINE, PASS 2 ALLOWS A REPEAT LINE SO A
002100*                TICKET IS NOT LEFT SHORT (TICKET LV-244).
002200* 05/06/95  RH   PICK-PER-GAME COUNT NOW ALTERNATES 6/7 PER LINE
002300*                DEPT REQUEST TO VARY TICKET SIZE NIGHT TO NIGHT.
002400* 03/12/96  RH   THREE-QUALIFYING-PROP GAME ELIGIBILITY CUT ADDED,
002500*                WITH FALLBACK TO THE FULL GAME LIST WHEN TOO FEW
002600*                GAMES CLEAR IT (TICKET LV-268).
002700* 01/30/97  JV   ACROSS-TICKET USED TABLE ENLARGED 120 TO 250 -
002800*                FULL SLATES WERE FILLING IT.
002900* 10/19/98  JV   Y2K REMEDIATION - DATE ACCEPT SWITCHED FROM THE
003000*                2-DIGIT YEAR FORM TO THE 4-DIGIT YYYYMMDD FORM.
003100* 02/17/99  JV   Y2K SIGN-OFF RETEST - NO FURTHER CHANGES REQD.
003200* 08/14/01  TO   MARKET-ID/LINE-ID CARRIED THROUGH TO THE TICKET
003300*                DETAIL RECORD TO MATCH THE NHL BUILD (LV-411).
003400* 11/05/02  TO   AVERAGE HISTORICAL HIT RATE ADDED TO THE TICKET
003500*                SUMMARY - LINE DESK WANTED IT NEXT TO THE SCORE.
003600* 04/08/04  RH   UNDERS FILTER RECODED AS A STRAIGHT-LINE CHECK
003700*                PASS (LV-455), SAME AS SPPROP03 - EASIER TO SEE
003800*                WHICH TEST DROPPED A GIVEN ROW.
003900* 06/02/04  RH   COMBINED ODDS NOW COMPUTED ROUNDED INTO THE
004000*                TWO-DECIMAL TICKET FIELD - PLAIN MOVE WAS
004100*                CHOPPING THE LAST TWO DIGITS INSTEAD OF
004200*                ROUNDING THEM (TICKET LV-447).
004300* 06/02/04  RH   LEG LINE OF THE TICKET REPORT NOW SHOWS RECENT
004400*                HITS, HISTORICAL HIT RATE, HOME/AWAY, B2B AND
004500*                MINUTES-TREND MARKERS, AND LAST-SEVEN GAME
004600*                VALUES CARRIED FROM THE SCORED RECS FILE
004700*                PER LINE DEPT REQUEST (TICKET LV-447).
004800* 09/22/04  RH   TICKET-TYPE LITERAL ON THE UNDERS-PICK TICKET
004900*                SPELLED OUT IN FULL - WAS ABBREVIATED TO NINE
005000*                CHARACTERS FOR NO REASON (TICKET LV-463).
005100* 09/22/04  RH   WORKING-STORAGE FIELD NAMES BROUGHT INTO LINE
005200*                WITH DEPT PREFIX STANDARD (C- COUNTERS, PLAIN
005300*                SWITCHES/STATUSES) PER CODING STANDARDS AUDIT
005400*                (TICKET LV-462).
005500*****************************************************************
005600*    THIS PROGRAM BUILDS THE NBA UNDERS PARLAY TICKETS.  ONLY
005700*    UNDER-SIDE PROPS SCORING 75 OR BETTER WITH AT LEAST FOUR OF
005800*    THE LAST SEVEN HITS ARE CONSIDERED.  EACH SURVIVING ROW IS
005900*    ATTACHED TO ITS GAME VIA THE PLAYER DIRECTORY'S TEAM-TO-GAME
006000*    MAP.  GAMES WITH FEWER THAN THREE QUALIFYING PROPS ARE
006100*    DROPPED UNLESS TOO FEW GAMES WOULD BE LEFT, IN WHICH CASE THE
006200*    FULL GAME LIST IS USED INSTEAD.  THREE TICKETS ARE BUILT,
006300*    EACH DRAWING FIVE GAMES FROM A ROTATING WINDOW.  WITHIN A
006400*    GAME, PICKS ARE TAKEN BY SCORE DESCENDING UNDER A TWO-PASS
006500*    UNIQUENESS RULE - A FRESH LEG (PLAYER/STAT/BET-TYPE/LINE) IS
006600*    PREFERRED, BUT A REPEAT LINE MAY BE USED ON A LATER TICKET
006700*    RATHER THAN LEAVE A TICKET SHORT.
006800*****************************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT NBA-DIRECTORY ASSIGN TO NBADIR
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS DIR-STATUS.
007900     SELECT NBA-RECS      ASSIGN TO NBARECS
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS RECS-STATUS.
008200     SELECT TICKET-DETAIL ASSIGN TO TKTDTL
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS DETAIL-STATUS.
008500     SELECT TICKET-SUMMARY ASSIGN TO TKTSUM
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS SUMMARY-STATUS.
008800     SELECT TICKET-REPORT ASSIGN TO TKTRPT5
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS REPORT-STATUS.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500*    R5 - NBA PLAYER/GAME DIRECTORY, USED HERE ONLY TO BUILD THE
009600*    TEAM-TO-GAME MAP.
009700 FD  NBA-DIRECTORY
009800     LABEL RECORD IS STANDARD
009900     RECORD CONTAINS 127 CHARACTERS
010000     DATA RECORD IS PD-RECORD.
010100 01  PD-RECORD.
010200     05  PD-GAME-SLUG          PIC X(20).
010300     05  PD-GAME-NAME          PIC X(40).
010400     05  PD-TEAM               PIC X(30).
010500     05  PD-PLAYER             PIC X(30).
010600     05  PD-POSITION           PIC X(02).
010700     05  FILLER                PIC X(05) VALUE SPACES.
010800*
010900*    R4 - NBA SCORED RECOMMENDATION, INPUT.
011000 FD  NBA-RECS
011100     LABEL RECORD IS STANDARD
011200     RECORD CONTAINS 185 CHARACTERS
011300     DATA RECORD IS BR-RECORD.
011400 01  BR-RECORD.
011500     05  BR-PLAYER             PIC X(30).
011600     05  BR-TEAM               PIC X(30).
011700     05  BR-STAT               PIC X(20).
011800     05  BR-BET-TYPE           PIC X(05).
011900     05  BR-LINE               PIC 9(03)V9.
012000     05  BR-ODDS               PIC 9(03)V99.
012100     05  BR-SCORE              PIC 9(03)V9.
012200     05  BR-BASE-SCORE         PIC 9(03)V9.
012300     05  BR-RECENT-HITS        PIC 9(01).
012400     05  BR-HIST-HIT-RATE      PIC 9(03)V9.
012500     05  BR-AVG-VALUE          PIC 9(03)V99.
012600     05  BR-MARKET-ID          PIC X(12).
012700     05  BR-LINE-ID            PIC X(12).
012800     05  BR-SWISH-STAT-ID      PIC X(08).
012900     05  BR-HOME-AWAY          PIC X(07).
013000     05  BR-IS-B2B             PIC X(01).
013100     05  BR-MINUTES-TREND      PIC X(07).
013200     05  BR-LAST-7             OCCURS 7 TIMES PIC 9(03).
013300     05  FILLER                PIC X(05) VALUE SPACES.
013400*
013500*    R7 - TICKET LEG DETAIL, APPENDED BY EVERY GENERATOR.
013600 FD  TICKET-DETAIL
013700     LABEL RECORD IS STANDARD
013800     RECORD CONTAINS 180 CHARACTERS
013900     DATA RECORD IS TK-RECORD.
014000 01  TK-RECORD.
014100     05  TK-TICKET-NUM         PIC 9(02).
014200     05  TK-TICKET-TYPE        PIC X(12).
014300     05  TK-GAME-NAME          PIC X(40).
014400     05  TK-PLAYER             PIC X(30).
014500     05  TK-TEAM               PIC X(30).
014600     05  TK-STAT               PIC X(20).
014700     05  TK-BET-TYPE           PIC X(05).
014800     05  TK-LINE               PIC 9(03)V9.
014900     05  TK-ODDS               PIC 9(03)V99.
015000     05  TK-SCORE              PIC 9(03)V9.
015100     05  TK-MARKET-ID          PIC X(12).
015200     05  TK-LINE-ID            PIC X(12).
015300     05  FILLER                PIC X(04) VALUE SPACES.
015400*
015500*    R8 - TICKET SUMMARY, APPENDED BY EVERY GENERATOR.
015600 FD  TICKET-SUMMARY
015700     LABEL RECORD IS STANDARD
015800     RECORD CONTAINS 40 CHARACTERS
015900     DATA RECORD IS TS-RECORD.
016000 01  TS-RECORD.
016100     05  TS-TICKET-NUM         PIC 9(02).
016200     05  TS-TICKET-TYPE        PIC X(12).
016300     05  TS-TOTAL-PICKS        PIC 9(03).
016400     05  TS-NUM-GAMES          PIC 9(02).
016500     05  TS-TOTAL-ODDS         PIC 9(07)V99.
016600     05  TS-AVG-SCORE          PIC 9(03)V9.
016700     05  TS-AVG-HISTORICAL     PIC 9(03)V9.
016800     05  FILLER                PIC X(04) VALUE SPACES.
016900*
017000*    TICKET-REPORT - HUMAN-READABLE 132 COLUMN PRINT FILE.
017100 FD  TICKET-REPORT
017200     LABEL RECORD IS OMITTED
017300     RECORD CONTAINS 132 CHARACTERS
017400     DATA RECORD IS RPT-LINE.
017500 01  RPT-LINE                  PIC X(132).
017600*
017700 WORKING-STORAGE SECTION.
017800*
017900 01  FILE-STATUSES.
018000     05  DIR-STATUS         PIC X(02) VALUE "00".
018100     05  RECS-STATUS        PIC X(02) VALUE "00".
018200     05  DETAIL-STATUS      PIC X(02) VALUE "00".
018300     05  SUMMARY-STATUS     PIC X(02) VALUE "00".
018400     05  REPORT-STATUS      PIC X(02) VALUE "00".
018500     05  FILLER                PIC X(02) VALUE SPACES.
018600*
018700 01  SWITCHES.
018800     05  MORE-DIR           PIC X(03) VALUE "YES".
018900     05  MORE-RECS          PIC X(03) VALUE "YES".
019000     05  TEAM-FOUND-SW      PIC X(03) VALUE "NO ".
019100     05  FILTER-SW          PIC X(03) VALUE "NO ".
019200     05  SWAP-SW            PIC X(03) VALUE "YES".
019300     05  IN-TICKET-SW       PIC X(03) VALUE "NO ".
019400     05  ACROSS-SW          PIC X(03) VALUE "NO ".
019500     05  FILLER                PIC X(02) VALUE SPACES.
019600*
019700 01  DATE-WORK.
019800     05  CURR-DATE-BRK.
019900         10  C-CURR-YEAR      PIC 9(04).
020000         10  C-CURR-MONTH     PIC 9(02).
020100         10  C-CURR-DAY       PIC 9(02).
020200     05  CURR-DATE-8 REDEFINES CURR-DATE-BRK
020300                               PIC 9(08).
020400     05  CURR-TIME          PIC X(11).
020500     05  FILLER                PIC X(05) VALUE SPACES.
020600*
020700 01  COUNTERS.
020800     05  C-DIR-RECS-READ      PIC 9(05) COMP VALUE ZERO.
020900     05  C-RECS-READ          PIC 9(05) COMP VALUE ZERO.
021000     05  C-TEAM-COUNT         PIC 9(03) COMP VALUE ZERO.
021100     05  C-ATTACHED-COUNT     PIC 9(05) COMP VALUE ZERO.
021200     05  C-DROPPED-COUNT      PIC 9(05) COMP VALUE ZERO.
021300     05  C-FILTERED-COUNT     PIC 9(05) COMP VALUE ZERO.
021400     05  C-GAME-COUNT         PIC 9(03) COMP VALUE ZERO.
021500     05  C-ELIGIBLE-COUNT     PIC 9(03) COMP VALUE ZERO.
021600     05  C-WINDOW-COUNT       PIC 9(03) COMP VALUE ZERO.
021700     05  C-TICKET-COUNT       PIC 9(02) COMP VALUE 3.
021800     05  C-GAMES-PER-TICKET   PIC 9(02) COMP VALUE 5.
021900     05  C-TICKETS-WRITTEN    PIC 9(02) COMP VALUE ZERO.
022000     05  C-TOTAL-LEGS         PIC 9(05) COMP VALUE ZERO.
022100     05  C-USED-ACROSS-COUNT  PIC 9(04) COMP VALUE ZERO.
022200     05  FILLER                PIC X(05) VALUE SPACES.
022300*
022400 01  SUBSCRIPTS.
022500     05  C-REC-IX             PIC 9(04) COMP VALUE ZERO.
022600     05  C-GAME-IX            PIC 9(04) COMP VALUE ZERO.
022700     05  C-PICK-IX            PIC 9(04) COMP VALUE ZERO.
022800     05  C-INNER-IX           PIC 9(04) COMP VALUE ZERO.
022900     05  C-USE-IX             PIC 9(04) COMP VALUE ZERO.
023000     05  C-TICKET-NO          PIC 9(02) COMP VALUE ZERO.
023100     05  C-SLOT-IX            PIC 9(02) COMP VALUE ZERO.
023200     05  C-WINDOW-START       PIC 9(04) COMP VALUE ZERO.
023300     05  C-K-NEEDED           PIC 9(02) COMP VALUE ZERO.
023400     05  C-GAME-PICKS-ADDED   PIC 9(02) COMP VALUE ZERO.
023500     05  C-TICKET-GAMES-USED  PIC 9(02) COMP VALUE ZERO.
023600     05  C-MOD-DIVIDEND       PIC 9(05) COMP VALUE ZERO.
023700     05  C-MOD-QUOT           PIC 9(05) COMP VALUE ZERO.
023800     05  C-L7-IX              PIC 9(01) COMP VALUE ZERO.
023900     05  FILLER                PIC X(03) VALUE SPACES.
024000*
024100*    TEAM-TO-GAME MAP, BUILT FROM THE DIRECTORY - FIRST DIRECTORY
024200*    ROW SEEN FOR A TEAM WINS.
024300 01  TEAM-TABLE.
024400     05  TEAM-ENTRY OCCURS 60 TIMES INDEXED BY TEAM-IDX.
024500         10  TM-TEAM           PIC X(30).
024600         10  TM-GAME-SLUG      PIC X(20).
024700         10  TM-GAME-NAME      PIC X(40).
024800*
024900*    IN-MEMORY COPY OF EVERY R4 ROW ACCEPTED AND GAME-ATTACHED.
025000 01  REC-TABLE.
025100     05  REC-ENTRY OCCURS 600 TIMES INDEXED BY REC-IDX.
025200         10  RT-PLAYER         PIC X(30).
025300         10  RT-TEAM           PIC X(30).
025400         10  RT-STAT           PIC X(20).
025500         10  RT-BET-TYPE       PIC X(05).
025600         10  RT-LINE           PIC 9(03)V9.
025700         10  RT-ODDS           PIC 9(03)V99.
025800         10  RT-SCORE          PIC 9(03)V9.
025900         10  RT-MARKET-ID      PIC X(12).
026000         10  RT-LINE-ID        PIC X(12).
026100         10  RT-HIST-HIT-RATE  PIC 9(03)V9.
026200         10  RT-GAME-SLUG      PIC X(20).
026300         10  RT-GAME-NAME      PIC X(40).
026400         10  RT-RECENT-HITS    PIC 9(01).
026500         10  RT-HOME-AWAY      PIC X(07).
026600         10  RT-IS-B2B         PIC X(01).
026700         10  RT-MINUTES-TREND  PIC X(07).
026800         10  RT-LAST-7         OCCURS 7 TIMES PIC 9(03).
026900     05  FILLER                PIC X(01) VALUE SPACE.
027000*
027100*    GAME-LEVEL GROUPING TABLE - ONE ENTRY PER DISTINCT GAME SLUG
027200*    SEEN AMONG THE ATTACHED RECOMMENDATIONS.
027300 01  GAME-TABLE.
027400     05  GAME-ENTRY OCCURS 20 TIMES INDEXED BY GAME-IDX.
027500         10  GT-GAME-SLUG      PIC X(20).
027600         10  GT-GAME-NAME      PIC X(40).
027700         10  GT-PICK-COUNT     PIC 9(03) COMP.
027800         10  GT-PICK-REC-IX    OCCURS 60 TIMES PIC 9(04) COMP.
027900 01  GAME-TABLE-FLAT REDEFINES GAME-TABLE.
028000     05  GAME-TABLE-ALL     PIC X(3200).
028100*
028200*    SWAP AREA FOR THE GAME-TABLE RANK SORT - MUST MATCH ONE
028300*    GAME-ENTRY EXACTLY.
028400 01  GAME-SWAP-AREA.
028500     05  GS-GAME-SLUG          PIC X(20).
028600     05  GS-GAME-NAME          PIC X(40).
028700     05  GS-PICK-COUNT         PIC 9(03) COMP.
028800     05  GS-PICK-REC-IX        OCCURS 60 TIMES PIC 9(04) COMP.
028900*
029000*    SWAP AREA FOR EACH GAME'S PICK-LIST SORT.
029100 01  C-PICK-SWAP-AREA         PIC 9(04) COMP.
029200*
029300*    USED-IN-TICKET TABLE - PLAYER/STAT/BET-TYPE KEY, CLEARED FOR
029400*    EACH TICKET.
029500 01  IN-TICKET-TABLE.
029600     05  IN-TICKET-ENTRY OCCURS 60 TIMES INDEXED BY IT-IDX.
029700         10  IT-PLAYER         PIC X(30).
029800         10  IT-STAT           PIC X(20).
029900         10  IT-BET-TYPE       PIC X(05).
030000     05  FILLER                PIC X(01) VALUE SPACE.
030100*
030200*    USED-ACROSS-TICKETS TABLE - FULL LEG KEY, PERSISTS THE WHOLE
030300*    RUN.
030400 01  ACROSS-TABLE.
030500     05  ACROSS-ENTRY OCCURS 250 TIMES INDEXED BY AC-IDX.
030600         10  AC-PLAYER         PIC X(30).
030700         10  AC-STAT           PIC X(20).
030800         10  AC-BET-TYPE       PIC X(05).
030900         10  AC-LINE           PIC 9(03)V9.
031000*
031100*    GAME-NAME LIST FOR THE TICKET HEADER LINE, FLATTENED FOR THE
031200*    PRINT MOVE.
031300 01  TICKET-GAMES-WORK.
031400     05  TICKET-GAME-NAME OCCURS 5 TIMES PIC X(24).
031500 01  TICKET-GAMES-FLAT REDEFINES TICKET-GAMES-WORK
031600                               PIC X(120).
031700*
031800*    TICKET ACCUMULATORS.
031900 01  TICKET-WORK.
032000     05  C-TICKET-LEG-COUNT   PIC 9(03) COMP VALUE ZERO.
032100     05  C-ODDS-PRODUCT       PIC 9(07)V9999 VALUE 1.
032200     05  ODDS-OVFL-SW       PIC X(03) VALUE "NO ".
032300     05  C-SCORE-SUM          PIC 9(06)V9 VALUE ZERO.
032400     05  C-HIST-SUM           PIC 9(06)V9 VALUE ZERO.
032500     05  C-COMBINED-ODDS      PIC 9(07)V99 VALUE ZERO.
032600     05  C-AVG-SCORE          PIC 9(03)V9 VALUE ZERO.
032700     05  C-AVG-HISTORICAL     PIC 9(03)V9 VALUE ZERO.
032800     05  FILLER                PIC X(01) VALUE SPACE.
032900*
033000*    PRINT LINES.
033100 01  RPT-RULE-LINE.
033200     05  FILLER                PIC X(132) VALUE ALL "=".
033300 01  RPT-GAME-RULE-LINE.
033400     05  FILLER                PIC X(132) VALUE ALL "-".
033500 01  RPT-TICKET-HDR.
033600     05  FILLER                PIC X(02) VALUE SPACES.
033700     05  FILLER                PIC X(07) VALUE "TICKET ".
033800     05  RH-TICKET-TYPE        PIC X(12).
033900     05  FILLER                PIC X(02) VALUE "# ".
034000     05  RH-TICKET-NUM         PIC Z9.
034100     05  FILLER                PIC X(09) VALUE " PICKS: ".
034200     05  RH-TOTAL-PICKS        PIC ZZ9.
034300     05  FILLER                PIC X(09) VALUE " ODDS:  ".
034400     05  RH-COMBINED-ODDS      PIC ZZZ,ZZ9.99.
034500     05  FILLER                PIC X(09) VALUE " SCORE: ".
034600     05  RH-AVG-SCORE          PIC ZZ9.9.
034700     05  FILLER                PIC X(08) VALUE " HIST: ".
034800     05  RH-AVG-HISTORICAL     PIC ZZ9.9.
034900     05  FILLER                PIC X(21) VALUE SPACES.
035000 01  RPT-GAMES-LINE.
035100     05  FILLER                PIC X(02) VALUE SPACES.
035200     05  FILLER                PIC X(07) VALUE "GAMES: ".
035300     05  RH-GAMES-LIST         PIC X(120).
035400     05  FILLER                PIC X(03) VALUE SPACES.
035500 01  RPT-GAME-SUBHDR.
035600     05  FILLER                PIC X(04) VALUE SPACES.
035700     05  FILLER                PIC X(06) VALUE "GAME: ".
035800     05  RH-GAME-NAME          PIC X(40).
035900     05  FILLER                PIC X(82) VALUE SPACES.
036000*    LEG LINE WAS NARROWED ON THE PLAYER/TEAM/STAT COLUMNS TO
036100*    MAKE ROOM FOR THE HIT-RATE, CONTEXT AND LAST-7 COLUMNS
036200*    WITHOUT RUNNING THE LINE PAST THE 132-COLUMN FORM (LV-447).
036300 01  RPT-LEG-LINE.
036400     05  FILLER                PIC X(02) VALUE SPACES.
036500     05  RL-PLAYER             PIC X(18).
036600     05  FILLER                PIC X(01) VALUE SPACES.
036700     05  RL-TEAM               PIC X(12).
036800     05  FILLER                PIC X(01) VALUE SPACES.
036900     05  RL-STAT               PIC X(10).
037000     05  FILLER                PIC X(01) VALUE SPACES.
037100     05  RL-BET-TYPE           PIC X(05).
037200     05  RL-LINE               PIC Z9.9.
037300     05  FILLER                PIC X(03) VALUE " O ".
037400     05  RL-ODDS               PIC ZZ9.99.
037500     05  FILLER                PIC X(03) VALUE " S ".
037600     05  RL-SCORE              PIC ZZ9.9.
037700     05  FILLER                PIC X(03) VALUE " H ".
037800     05  RL-RECENT             PIC 9.
037900     05  FILLER                PIC X(03) VALUE "/7 ".
038000     05  RL-HIST-RATE          PIC ZZ9.9.
038100     05  FILLER                PIC X(02) VALUE "% ".
038200     05  RL-HOME-AWAY          PIC X(04).
038300     05  FILLER                PIC X(01) VALUE SPACE.
038400     05  RL-B2B-P.
038500         10  FILLER            PIC X(01) VALUE "B".
038600         10  RL-IS-B2B         PIC X(01).
038700     05  FILLER                PIC X(01) VALUE SPACE.
038800     05  RL-MIN-TREND          PIC X(06).
038900     05  FILLER                PIC X(04) VALUE " L7-".
039000     05  RL-LAST7 OCCURS 7 TIMES.
039100         10  RL-LAST7-VAL      PIC ZZ9.
039200         10  FILLER            PIC X(01) VALUE SPACE.
039300 01  RPT-TOTAL-LINE.
039400     05  FILLER                PIC X(02) VALUE SPACES.
039500     05  FILLER                PIC X(20) VALUE
039600                                       "TICKETS GENERATED: ".
039700     05  RT-TICKETS-OUT        PIC Z9.
039800     05  FILLER                PIC X(15) VALUE "  TOTAL LEGS: ".
039900     05  RT-LEGS-OUT           PIC ZZZ9.
040000     05  FILLER                PIC X(72) VALUE SPACES.
040100*
040200 PROCEDURE DIVISION.
040300*
040400 0000-SPPROP05.
040500     PERFORM 1000-INIT.
040600     PERFORM 2000-MAINLINE
040700         UNTIL MORE-RECS = "NO ".
040800     PERFORM 2900-GROUP-GAMES.
040900     PERFORM 2500-BUILD-ALL-TICKETS.
041000     PERFORM 3000-CLOSING.
041100     STOP RUN.
041200*
041300 1000-INIT.
041400     ACCEPT CURR-DATE-8 FROM DATE YYYYMMDD.
041500     ACCEPT CURR-TIME FROM TIME.
041600     MOVE SPACES TO GAME-TABLE-ALL.
041700     OPEN INPUT NBA-DIRECTORY.
041800     OPEN INPUT NBA-RECS.
041900     OPEN EXTEND TICKET-DETAIL.
042000     OPEN EXTEND TICKET-SUMMARY.
042100     OPEN OUTPUT TICKET-REPORT.
042200     PERFORM 1100-LOAD-TEAM-TABLE
042300         UNTIL MORE-DIR = "NO ".
042400     CLOSE NBA-DIRECTORY.
042500     PERFORM 9000-READ-REC.
042600*
042700 1100-LOAD-TEAM-TABLE.
042800     READ NBA-DIRECTORY
042900         AT END
043000             MOVE "NO " TO MORE-DIR
043100         NOT AT END
043200             ADD 1 TO C-DIR-RECS-READ
043300             PERFORM 1110-STORE-TEAM-ENTRY
043400     END-READ.
043500*
043600 1110-STORE-TEAM-ENTRY.
043700     SET TEAM-IDX TO 1.
043800     SEARCH TEAM-ENTRY
043900         AT END
044000             PERFORM 1120-NEW-TEAM-ENTRY
044100         WHEN TM-TEAM(TEAM-IDX) = PD-TEAM
044200             CONTINUE
044300     END-SEARCH.
044400*
044500 1120-NEW-TEAM-ENTRY.
044600     IF C-TEAM-COUNT < 60
044700         ADD 1 TO C-TEAM-COUNT
044800         SET TEAM-IDX TO C-TEAM-COUNT
044900         MOVE PD-TEAM      TO TM-TEAM(TEAM-IDX)
045000         MOVE PD-GAME-SLUG TO TM-GAME-SLUG(TEAM-IDX)
045100         MOVE PD-GAME-NAME TO TM-GAME-NAME(TEAM-IDX)
045200     END-IF.
045300*
045400 2000-MAINLINE.
045500     PERFORM 2050-FILTER-CHECK THRU 2050-EXIT.
045600     IF FILTER-SW = "YES"
045700         PERFORM 2100-ATTACH-GAME
045800         IF TEAM-FOUND-SW = "YES"
045900             PERFORM 2150-KEEP-REC
046000         ELSE
046100             ADD 1 TO C-DROPPED-COUNT
046200         END-IF
046300     ELSE
046400         ADD 1 TO C-FILTERED-COUNT
046500     END-IF.
046600     PERFORM 9000-READ-REC.
046700*
046800*    UNDERS-SIDE FILTER - A RECOMMENDATION MUST CLEAR ALL THREE
046900*    CHECKS OR IT NEVER REACHES THE GAME ATTACH STEP.
047000 2050-FILTER-CHECK.
047100     MOVE "YES" TO FILTER-SW.
047200     IF BR-BET-TYPE NOT = "UNDER"
047300         MOVE "NO " TO FILTER-SW
047400         GO TO 2050-EXIT
047500     END-IF.
047600     IF BR-SCORE < 75
047700         MOVE "NO " TO FILTER-SW
047800         GO TO 2050-EXIT
047900     END-IF.
048000     IF BR-RECENT-HITS < 4
048100         MOVE "NO " TO FILTER-SW
048200         GO TO 2050-EXIT
048300     END-IF.
048400 2050-EXIT.
048500     EXIT.
048600*
048700 2100-ATTACH-GAME.
048800     MOVE "NO " TO TEAM-FOUND-SW.
048900     SET TEAM-IDX TO 1.
049000     SEARCH TEAM-ENTRY
049100         AT END
049200             MOVE "NO " TO TEAM-FOUND-SW
049300         WHEN TM-TEAM(TEAM-IDX) = BR-TEAM
049400             MOVE "YES" TO TEAM-FOUND-SW
049500     END-SEARCH.
049600*
049700 2150-KEEP-REC.
049800     ADD 1 TO C-ATTACHED-COUNT.
049900     IF C-ATTACHED-COUNT <= 600
050000         SET REC-IDX TO C-ATTACHED-COUNT
050100         MOVE BR-PLAYER       TO RT-PLAYER(REC-IDX)
050200         MOVE BR-TEAM         TO RT-TEAM(REC-IDX)
050300         MOVE BR-STAT         TO RT-STAT(REC-IDX)
050400         MOVE BR-BET-TYPE     TO RT-BET-TYPE(REC-IDX)
050500         MOVE BR-LINE         TO RT-LINE(REC-IDX)
050600         MOVE BR-ODDS         TO RT-ODDS(REC-IDX)
050700         MOVE BR-SCORE        TO RT-SCORE(REC-IDX)
050800         MOVE BR-MARKET-ID    TO RT-MARKET-ID(REC-IDX)
050900         MOVE BR-LINE-ID      TO RT-LINE-ID(REC-IDX)
051000         MOVE BR-HIST-HIT-RATE TO RT-HIST-HIT-RATE(REC-IDX)
051100         MOVE TM-GAME-SLUG(TEAM-IDX) TO RT-GAME-SLUG(REC-IDX)
051200         MOVE TM-GAME-NAME(TEAM-IDX) TO RT-GAME-NAME(REC-IDX)
051300         MOVE BR-RECENT-HITS  TO RT-RECENT-HITS(REC-IDX)
051400         MOVE BR-HOME-AWAY    TO RT-HOME-AWAY(REC-IDX)
051500         MOVE BR-IS-B2B       TO RT-IS-B2B(REC-IDX)
051600         MOVE BR-MINUTES-TREND TO RT-MINUTES-TREND(REC-IDX)
051700         PERFORM 2151-STORE-LAST-7
051800             VARYING C-L7-IX FROM 1 BY 1
051900             UNTIL C-L7-IX > 7
052000     END-IF.
052100*
052200 2151-STORE-LAST-7.
052300     MOVE BR-LAST-7(C-L7-IX) TO RT-LAST-7(REC-IDX C-L7-IX).
052400*
052500*    GROUP THE ATTACHED RECOMMENDATIONS BY GAME (2200), SORT EACH
052600*    GAME'S PICKS BY SCORE DESCENDING (2210), THEN RANK THE GAMES
052700*    BY PICK COUNT DESCENDING (2300).  UNLIKE THE GENERAL BUILD,
052800*    ONLY GAMES WITH AT LEAST 3 QUALIFYING PROPS MAY BE USED FOR
052900*    THE GAME WINDOW UNLESS TOO FEW GAMES QUALIFY (2310).
053000 2900-GROUP-GAMES.
053100     PERFORM 2200-GROUP-BY-GAME
053200         VARYING C-REC-IX FROM 1 BY 1
053300         UNTIL C-REC-IX > C-ATTACHED-COUNT
053400         OR C-REC-IX > 600.
053500     PERFORM 2210-SORT-GAME-PICKS
053600         VARYING C-GAME-IX FROM 1 BY 1
053700         UNTIL C-GAME-IX > C-GAME-COUNT.
053800     PERFORM 2300-RANK-GAMES.
053900     PERFORM 2310-COUNT-ELIGIBLE.
054000*
054100 2200-GROUP-BY-GAME.
054200     SET REC-IDX TO C-REC-IX.
054300     SET GAME-IDX TO 1.
054400     SEARCH GAME-ENTRY
054500         AT END
054600             PERFORM 2201-NEW-GAME-ENTRY
054700         WHEN GT-GAME-SLUG(GAME-IDX) = RT-GAME-SLUG(REC-IDX)
054800             PERFORM 2202-APPEND-PICK
054900     END-SEARCH.
055000*
055100 2201-NEW-GAME-ENTRY.
055200     IF C-GAME-COUNT < 20
055300         ADD 1 TO C-GAME-COUNT
055400         SET GAME-IDX TO C-GAME-COUNT
055500         MOVE RT-GAME-SLUG(REC-IDX) TO GT-GAME-SLUG(GAME-IDX)
055600         MOVE RT-GAME-NAME(REC-IDX) TO GT-GAME-NAME(GAME-IDX)
055700         MOVE ZERO TO GT-PICK-COUNT(GAME-IDX)
055800         PERFORM 2202-APPEND-PICK
055900     END-IF.
056000*
056100 2202-APPEND-PICK.
056200     IF GT-PICK-COUNT(GAME-IDX) < 60
056300         ADD 1 TO GT-PICK-COUNT(GAME-IDX)
056400         MOVE C-REC-IX
056500             TO GT-PICK-REC-IX(GAME-IDX GT-PICK-COUNT(GAME-IDX))
056600     END-IF.
056700*
056800*    BUBBLE SORT OF ONE GAME'S PICK LIST BY RT-SCORE DESCENDING.
056900 2210-SORT-GAME-PICKS.
057000     MOVE "YES" TO SWAP-SW.
057100     PERFORM 2211-BUBBLE-PASS
057200         UNTIL SWAP-SW = "NO ".
057300*
057400 2211-BUBBLE-PASS.
057500     MOVE "NO " TO SWAP-SW.
057600     PERFORM 2212-COMPARE-SWAP
057700         VARYING C-PICK-IX FROM 1 BY 1
057800         UNTIL C-PICK-IX >= GT-PICK-COUNT(C-GAME-IX).
057900*
058000 2212-COMPARE-SWAP.
058100     SET C-INNER-IX TO C-PICK-IX.
058200     ADD 1 TO C-INNER-IX.
058300     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
058400     SET C-USE-IX TO REC-IDX.
058500     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-INNER-IX).
058600     IF RT-SCORE(C-USE-IX) < RT-SCORE(REC-IDX)
058700         MOVE GT-PICK-REC-IX(C-GAME-IX C-INNER-IX)
058800             TO C-PICK-SWAP-AREA
058900         MOVE GT-PICK-REC-IX(C-GAME-IX C-PICK-IX)
059000             TO GT-PICK-REC-IX(C-GAME-IX C-INNER-IX)
059100         MOVE C-PICK-SWAP-AREA
059200             TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX)
059300         MOVE "YES" TO SWAP-SW
059400     END-IF.
059500*
059600*    BUBBLE SORT OF THE GAME TABLE BY PICK-COUNT DESCENDING.
059700 2300-RANK-GAMES.
059800     MOVE "YES" TO SWAP-SW.
059900     PERFORM 2301-GAME-BUBBLE-PASS
060000         UNTIL SWAP-SW = "NO ".
060100*
060200 2301-GAME-BUBBLE-PASS.
060300     MOVE "NO " TO SWAP-SW.
060400     PERFORM 2302-GAME-COMPARE-SWAP
060500         VARYING C-GAME-IX FROM 1 BY 1
060600         UNTIL C-GAME-IX >= C-GAME-COUNT.
060700*
060800 2302-GAME-COMPARE-SWAP.
060900     SET C-INNER-IX TO C-GAME-IX.
061000     ADD 1 TO C-INNER-IX.
061100     IF GT-PICK-COUNT(C-GAME-IX) < GT-PICK-COUNT(C-INNER-IX)
061200         MOVE GAME-ENTRY(C-GAME-IX)  TO GAME-SWAP-AREA
061300         MOVE GAME-ENTRY(C-INNER-IX) TO GAME-ENTRY
061400                                             (C-GAME-IX)
061500         MOVE GAME-SWAP-AREA TO GAME-ENTRY(C-INNER-IX)
061600         MOVE "YES" TO SWAP-SW
061700     END-IF.
061800*
061900*    THE GAME TABLE IS SORTED BY PICK-COUNT DESCENDING, SO THE
062000*    GAMES WITH AT LEAST 3 QUALIFYING PROPS FORM A CONTIGUOUS
062100*    LEAD BLOCK.  IF THAT BLOCK IS BIG ENOUGH TO FILL A TICKET,
062200*    THE GAME WINDOW IS RESTRICTED TO IT; OTHERWISE THE WHOLE
062300*    SORTED GAME LIST IS USED AS THE WINDOW.
062400 2310-COUNT-ELIGIBLE.
062500     MOVE ZERO TO C-ELIGIBLE-COUNT.
062600     PERFORM 2311-CHECK-ONE-GAME
062700         VARYING C-GAME-IX FROM 1 BY 1
062800         UNTIL C-GAME-IX > C-GAME-COUNT.
062900     IF C-ELIGIBLE-COUNT >= C-GAMES-PER-TICKET
063000         MOVE C-ELIGIBLE-COUNT TO C-WINDOW-COUNT
063100     ELSE
063200         MOVE C-GAME-COUNT TO C-WINDOW-COUNT
063300     END-IF.
063400*
063500 2311-CHECK-ONE-GAME.
063600     IF GT-PICK-COUNT(C-GAME-IX) >= 3
063700         ADD 1 TO C-ELIGIBLE-COUNT
063800     END-IF.
063900*
064000 2500-BUILD-ALL-TICKETS.
064100     IF C-GAME-COUNT > ZERO
064200         PERFORM 2510-BUILD-ONE-TICKET
064300             VARYING C-TICKET-NO FROM 1 BY 1
064400             UNTIL C-TICKET-NO > C-TICKET-COUNT
064500     END-IF.
064600*
064700 2510-BUILD-ONE-TICKET.
064800     MOVE ZERO TO C-TICKET-LEG-COUNT C-TICKET-GAMES-USED
064900         C-SCORE-SUM C-HIST-SUM.
065000     MOVE 1 TO C-ODDS-PRODUCT.
065100     MOVE "NO " TO ODDS-OVFL-SW.
065200     MOVE SPACES TO TICKET-GAMES-FLAT IN-TICKET-TABLE.
065300     IF (C-TICKET-NO / 2 * 2) = C-TICKET-NO
065400         MOVE 7 TO C-K-NEEDED
065500     ELSE
065600         MOVE 6 TO C-K-NEEDED
065700     END-IF.
065800     WRITE RPT-LINE FROM RPT-RULE-LINE.
065900     COMPUTE C-MOD-DIVIDEND = C-TICKET-NO - 1.
066000     DIVIDE C-MOD-DIVIDEND BY C-WINDOW-COUNT
066100         GIVING C-MOD-QUOT REMAINDER C-WINDOW-START.
066200     PERFORM 2520-EMIT-GAME-WINDOW
066300         VARYING C-SLOT-IX FROM 1 BY 1
066400         UNTIL C-SLOT-IX > C-GAMES-PER-TICKET.
066500     PERFORM 2600-WRITE-TICKET.
066600*
066700 2520-EMIT-GAME-WINDOW.
066800     COMPUTE C-MOD-DIVIDEND = C-WINDOW-START + C-SLOT-IX - 1.
066900     DIVIDE C-MOD-DIVIDEND BY C-WINDOW-COUNT
067000         GIVING C-MOD-QUOT REMAINDER C-GAME-IX.
067100     ADD 1 TO C-GAME-IX.
067200     ADD 1 TO C-TICKET-GAMES-USED.
067300     IF C-TICKET-GAMES-USED <= 5
067400         MOVE GT-GAME-NAME(C-GAME-IX)
067500             TO TICKET-GAME-NAME(C-TICKET-GAMES-USED)
067600     END-IF.
067700     MOVE SPACES TO RPT-GAME-SUBHDR.
067800     MOVE GT-GAME-NAME(C-GAME-IX) TO RH-GAME-NAME.
067900     WRITE RPT-LINE FROM RPT-GAME-SUBHDR.
068000     WRITE RPT-LINE FROM RPT-GAME-RULE-LINE.
068100     MOVE ZERO TO C-GAME-PICKS-ADDED.
068200     IF GT-PICK-COUNT(C-GAME-IX) > ZERO
068300         PERFORM 2530-PASS-ONE-PICK
068400             VARYING C-PICK-IX FROM 1 BY 1
068500             UNTIL C-PICK-IX > GT-PICK-COUNT(C-GAME-IX)
068600             OR C-GAME-PICKS-ADDED >= C-K-NEEDED
068700         IF C-GAME-PICKS-ADDED < C-K-NEEDED
068800             PERFORM 2540-PASS-TWO-PICK
068900                 VARYING C-PICK-IX FROM 1 BY 1
069000                 UNTIL C-PICK-IX > GT-PICK-COUNT(C-GAME-IX)
069100                 OR C-GAME-PICKS-ADDED >= C-K-NEEDED
069200         END-IF
069300     END-IF.
069400*
069500 2530-PASS-ONE-PICK.
069600     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
069700     PERFORM 2550-CHECK-IN-TICKET.
069800     IF IN-TICKET-SW = "NO "
069900         PERFORM 2560-CHECK-ACROSS
070000         IF ACROSS-SW = "NO "
070100             PERFORM 2570-ACCEPT-PICK
070200         END-IF
070300     END-IF.
070400*
070500 2540-PASS-TWO-PICK.
070600     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
070700     PERFORM 2550-CHECK-IN-TICKET.
070800     IF IN-TICKET-SW = "NO "
070900         PERFORM 2570-ACCEPT-PICK
071000     END-IF.
071100*
071200 2550-CHECK-IN-TICKET.
071300     MOVE "NO " TO IN-TICKET-SW.
071400     IF C-TICKET-LEG-COUNT > ZERO
071500         SET IT-IDX TO 1
071600         SEARCH IN-TICKET-ENTRY
071700             AT END
071800                 MOVE "NO " TO IN-TICKET-SW
071900             WHEN IT-PLAYER(IT-IDX) = RT-PLAYER(REC-IDX)
072000                 AND IT-STAT(IT-IDX) = RT-STAT(REC-IDX)
072100                 AND IT-BET-TYPE(IT-IDX) = RT-BET-TYPE(REC-IDX)
072200                 MOVE "YES" TO IN-TICKET-SW
072300         END-SEARCH
072400     END-IF.
072500*
072600 2560-CHECK-ACROSS.
072700     MOVE "NO " TO ACROSS-SW.
072800     IF C-USED-ACROSS-COUNT > ZERO
072900         SET AC-IDX TO 1
073000         SEARCH ACROSS-ENTRY
073100             AT END
073200                 MOVE "NO " TO ACROSS-SW
073300             WHEN AC-PLAYER(AC-IDX) = RT-PLAYER(REC-IDX)
073400                 AND AC-STAT(AC-IDX) = RT-STAT(REC-IDX)
073500                 AND AC-BET-TYPE(AC-IDX) = RT-BET-TYPE(REC-IDX)
073600                 AND AC-LINE(AC-IDX) = RT-LINE(REC-IDX)
073700                 MOVE "YES" TO ACROSS-SW
073800         END-SEARCH
073900     END-IF.
074000*
074100 2570-ACCEPT-PICK.
074200     ADD 1 TO C-TICKET-LEG-COUNT.
074300     IF C-TICKET-LEG-COUNT <= 60
074400         SET IT-IDX TO C-TICKET-LEG-COUNT
074500         MOVE RT-PLAYER(REC-IDX)   TO IT-PLAYER(IT-IDX)
074600         MOVE RT-STAT(REC-IDX)     TO IT-STAT(IT-IDX)
074700         MOVE RT-BET-TYPE(REC-IDX) TO IT-BET-TYPE(IT-IDX)
074800     END-IF.
074900     IF C-USED-ACROSS-COUNT < 250
075000         ADD 1 TO C-USED-ACROSS-COUNT
075100         SET AC-IDX TO C-USED-ACROSS-COUNT
075200         MOVE RT-PLAYER(REC-IDX)   TO AC-PLAYER(AC-IDX)
075300         MOVE RT-STAT(REC-IDX)     TO AC-STAT(AC-IDX)
075400         MOVE RT-BET-TYPE(REC-IDX) TO AC-BET-TYPE(AC-IDX)
075500         MOVE RT-LINE(REC-IDX)     TO AC-LINE(AC-IDX)
075600     END-IF.
075700     ADD 1 TO C-GAME-PICKS-ADDED.
075800     ADD 1 TO C-TOTAL-LEGS.
075900     COMPUTE C-ODDS-PRODUCT ROUNDED =
076000         C-ODDS-PRODUCT * RT-ODDS(REC-IDX).
076100     IF C-ODDS-PRODUCT > 9999999
076200         MOVE "YES" TO ODDS-OVFL-SW
076300     END-IF.
076400     ADD RT-SCORE(REC-IDX) TO C-SCORE-SUM.
076500     ADD RT-HIST-HIT-RATE(REC-IDX) TO C-HIST-SUM.
076600     MOVE SPACES TO RPT-LEG-LINE.
076700     MOVE RT-PLAYER(REC-IDX)   TO RL-PLAYER.
076800     MOVE RT-TEAM(REC-IDX)     TO RL-TEAM.
076900     MOVE RT-STAT(REC-IDX)     TO RL-STAT.
077000     MOVE RT-BET-TYPE(REC-IDX) TO RL-BET-TYPE.
077100     MOVE RT-LINE(REC-IDX)     TO RL-LINE.
077200     MOVE RT-ODDS(REC-IDX)     TO RL-ODDS.
077300     MOVE RT-SCORE(REC-IDX)    TO RL-SCORE.
077400     MOVE RT-RECENT-HITS(REC-IDX)   TO RL-RECENT.
077500     MOVE RT-HIST-HIT-RATE(REC-IDX) TO RL-HIST-RATE.
077600     MOVE RT-HOME-AWAY(REC-IDX)     TO RL-HOME-AWAY.
077700     MOVE RT-IS-B2B(REC-IDX)        TO RL-IS-B2B.
077800     MOVE RT-MINUTES-TREND(REC-IDX) TO RL-MIN-TREND.
077900     PERFORM 2571-EMIT-LAST-7
078000         VARYING C-L7-IX FROM 1 BY 1
078100         UNTIL C-L7-IX > 7.
078200     WRITE RPT-LINE FROM RPT-LEG-LINE.
078300     MOVE C-TICKET-NO         TO TK-TICKET-NUM.
078400     MOVE "NBA-UNDERS" TO TK-TICKET-TYPE.
078500     MOVE RT-GAME-NAME(REC-IDX) TO TK-GAME-NAME.
078600     MOVE RT-PLAYER(REC-IDX)   TO TK-PLAYER.
078700     MOVE RT-TEAM(REC-IDX)     TO TK-TEAM.
078800     MOVE RT-STAT(REC-IDX)     TO TK-STAT.
078900     MOVE RT-BET-TYPE(REC-IDX) TO TK-BET-TYPE.
079000     MOVE RT-LINE(REC-IDX)     TO TK-LINE.
079100     MOVE RT-ODDS(REC-IDX)     TO TK-ODDS.
079200     MOVE RT-SCORE(REC-IDX)    TO TK-SCORE.
079300     MOVE RT-MARKET-ID(REC-IDX) TO TK-MARKET-ID.
079400     MOVE RT-LINE-ID(REC-IDX)  TO TK-LINE-ID.
079500     WRITE TK-RECORD.
079600*
079700 2571-EMIT-LAST-7.
079800     MOVE RT-LAST-7(REC-IDX C-L7-IX) TO RL-LAST7-VAL(C-L7-IX).
079900*
080000 2600-WRITE-TICKET.
080100     IF ODDS-OVFL-SW = "YES"
080200         MOVE 9999999.99 TO C-COMBINED-ODDS
080300     ELSE
080400         COMPUTE C-COMBINED-ODDS ROUNDED = C-ODDS-PRODUCT
080500     END-IF.
080600     IF C-TICKET-LEG-COUNT > ZERO
080700         COMPUTE C-AVG-SCORE ROUNDED =
080800             C-SCORE-SUM / C-TICKET-LEG-COUNT
080900         COMPUTE C-AVG-HISTORICAL ROUNDED =
081000             C-HIST-SUM / C-TICKET-LEG-COUNT
081100     ELSE
081200         MOVE ZERO TO C-AVG-SCORE
081300         MOVE ZERO TO C-AVG-HISTORICAL
081400     END-IF.
081500     MOVE C-TICKET-NO         TO TS-TICKET-NUM.
081600     MOVE "NBA-UNDERS" TO TS-TICKET-TYPE.
081700     MOVE C-TICKET-LEG-COUNT  TO TS-TOTAL-PICKS.
081800     MOVE C-TICKET-GAMES-USED TO TS-NUM-GAMES.
081900     MOVE C-COMBINED-ODDS     TO TS-TOTAL-ODDS.
082000     MOVE C-AVG-SCORE         TO TS-AVG-SCORE.
082100     MOVE C-AVG-HISTORICAL    TO TS-AVG-HISTORICAL.
082200     WRITE TS-RECORD.
082300     ADD 1 TO C-TICKETS-WRITTEN.
082400     MOVE SPACES TO RPT-TICKET-HDR.
082500     MOVE "NBA-UNDERS" TO RH-TICKET-TYPE.
082600     MOVE C-TICKET-NO         TO RH-TICKET-NUM.
082700     MOVE C-TICKET-LEG-COUNT  TO RH-TOTAL-PICKS.
082800     MOVE C-COMBINED-ODDS     TO RH-COMBINED-ODDS.
082900     MOVE C-AVG-SCORE         TO RH-AVG-SCORE.
083000     MOVE C-AVG-HISTORICAL    TO RH-AVG-HISTORICAL.
083100     WRITE RPT-LINE FROM RPT-TICKET-HDR.
083200     MOVE SPACES TO RPT-GAMES-LINE.
083300     MOVE TICKET-GAMES-FLAT TO RH-GAMES-LIST.
083400     WRITE RPT-LINE FROM RPT-GAMES-LINE.
083500*
083600 3000-CLOSING.
083700     CLOSE NBA-RECS.
083800     CLOSE TICKET-DETAIL.
083900     CLOSE TICKET-SUMMARY.
084000     MOVE SPACES TO RPT-TOTAL-LINE.
084100     MOVE C-TICKETS-WRITTEN TO RT-TICKETS-OUT.
084200     MOVE C-TOTAL-LEGS      TO RT-LEGS-OUT.
084300     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
084400     CLOSE TICKET-REPORT.
084500     DISPLAY "SPPROP05 - NBA UNDERS TICKET BUILD".
084600     DISPLAY "DIRECTORY RECORDS READ. . . . " C-DIR-RECS-READ.
084700     DISPLAY "TEAMS MAPPED TO GAMES. . . . . " C-TEAM-COUNT.
084800     DISPLAY "RECOMMENDATIONS READ . . . . . " C-RECS-READ.
084900     DISPLAY "FAILED UNDERS FILTER. . . . . " C-FILTERED-COUNT.
085000     DISPLAY "ATTACHED TO A GAME . . . . . . " C-ATTACHED-COUNT.
085100     DISPLAY "DROPPED (NO TEAM MATCH). . . . " C-DROPPED-COUNT.
085200     DISPLAY "GAMES GROUPED. . . . . . . . . " C-GAME-COUNT.
085300     DISPLAY "GAMES ELIGIBLE (3+ PROPS). . . " C-ELIGIBLE-COUNT.
085400     DISPLAY "TICKETS WRITTEN. . . . . . . . " C-TICKETS-WRITTEN.
085500     DISPLAY "TOTAL LEGS WRITTEN . . . . . . " C-TOTAL-LEGS.
085600*
085700 9000-READ-REC.
085800     READ NBA-RECS
085900         AT END
086000             MOVE "NO " TO MORE-RECS
086100         NOT AT END
086200             ADD 1 TO C-RECS-READ
086300     END-READ.
