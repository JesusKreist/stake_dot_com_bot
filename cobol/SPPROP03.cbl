000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPPROP03.
000300 AUTHOR.        R. HALVORSEN.
000400 INSTALLATION.  LAKEVIEW SPORTS EXCHANGE - DATA PROCESSING SECT.
000500 DATE-WRITTEN.  07/10/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT DISTRIBUTION ONLY.
000800*
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*****************************************************************
001200* 07/10/90  RH   ORIGINAL CODING.  NBA POSITIONAL RULE FILTER AND
001300*                Z-SCORE OUTLIER SPLIT, FOR THE MORNING NBA RUN.
001400* 09/04/90  RH   ADDED THE SHOOTING GUARD AND POWER FORWARD RULE
001500*                LINES - CENTER/POINT GUARD ONLY AT FIRST CUT.
001600* 01/22/91  TO   DIRECTORY TABLE ENLARGED 400 TO 800 ENTRIES -
001700*                DOUBLE-HEADER NIGHTS OVERFLOWED THE OLD LIMIT.
001800* 06/03/92  RH   Z-SCORE NOW ROUNDED TO 2 DECIMALS PER LINE DEPT
001900*                REQUEST (TICKET LV-233); WAS TRUNCATING BEFORE.
002000* 02/14/94  TO   OUTLIER FILE SPLIT OUT FROM THE KEPT OUTPUT SO
002100*                THE LINE DESK STOPS HAVING TO FILTER IT BY HAND.
002200* 08/09/95  RH   TOP-10 POSITIONAL LIST ADDED TO END-OF-JOB PRINT.
002300* 03/17/97  JV   POSITION PRIORITY FIELD ADDED FOR THE DOWNSTREAM
002400*                POSITIONAL TICKET BUILD (TICKET LV-306).
002500* 10/26/98  JV   Y2K REMEDIATION - DATE ACCEPT SWITCHED FROM THE
002600*                2-DIGIT YEAR FORM TO THE 4-DIGIT YYYYMMDD FORM.
002700* 02/17/99  JV   Y2K SIGN-OFF RETEST - NO FURTHER CHANGES REQD.
002800* 11/12/01  TO   BONUS MULTIPLIER TABLE RECHECKED AGAINST THE
002900*                LINE DEPT'S REVISED WEIGHTING MEMO - NO CHANGE.
003000* 04/08/04  RH   RULE CHECK RECODED AS A STRAIGHT-LINE VALIDATION
003100*                PASS (LV-455) - EASIER TO AUDIT AGAINST THE LINE
003200*                DEPT MEMO ONE ENTRY AT A TIME.
003300* 09/22/04  RH   WORKING-STORAGE FIELD NAMES BROUGHT INTO LINE
003400*                WITH DEPT PREFIX STANDARD (C- COUNTERS, PLAIN
003500*                SWITCHES/STATUSES) PER CODING STANDARDS AUDIT
003600*                (TICKET LV-462).
003700*****************************************************************
003800*    THIS PROGRAM READS THE NBA PLAYER/GAME DIRECTORY TO LEARN
003900*    EACH PLAYER'S POSITION, THEN READS THE NBA SCORED PROP FILE.
004000*    A PROP IS KEPT ONLY IF THE PLAYER'S POSITION IS KNOWN, IS
004100*    NOT SF, AND THE STAT/BET-TYPE COMBINATION MATCHES THE HOUSE
004200*    POSITIONAL RULE TABLE.  KEPT PROPS ARE Z-SCORED AGAINST THE
004300*    POSITIONAL NORM TABLE; PROPS MORE THAN 2 STANDARD DEVIATIONS
004400*    OFF ARE ROUTED TO THE OUTLIER FILE INSTEAD OF THE KEPT FILE.
004500*    KEPT PROPS GET THE POSITIONAL BONUS APPLIED TO THEIR SCORE.
004600*****************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT NBA-DIRECTORY ASSIGN TO NBADIR
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS DIR-STATUS.
005700     SELECT NBA-RECS      ASSIGN TO NBARECS
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS RECS-STATUS.
006000     SELECT NBA-POS-RECS  ASSIGN TO NBAPOSR
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS POSR-STATUS.
006300     SELECT NBA-OUTLIERS  ASSIGN TO NBAOUTL
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS OUTL-STATUS.
006600     SELECT TICKET-REPORT ASSIGN TO TKTRPT3
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS REPORT-STATUS.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300*    R5 - NBA PLAYER/GAME DIRECTORY, INPUT.
007400 FD  NBA-DIRECTORY
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 127 CHARACTERS
007700     DATA RECORD IS PD-RECORD.
007800 01  PD-RECORD.
007900     05  PD-GAME-SLUG          PIC X(20).
008000     05  PD-GAME-NAME          PIC X(40).
008100     05  PD-TEAM               PIC X(30).
008200     05  PD-PLAYER             PIC X(30).
008300     05  PD-POSITION           PIC X(02).
008400     05  FILLER                PIC X(05) VALUE SPACES.
008500*
008600*    R4 - NBA SCORED RECOMMENDATION, INPUT (PRODUCED UPSTREAM).
008700 FD  NBA-RECS
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 185 CHARACTERS
009000     DATA RECORD IS BR-RECORD.
009100 01  BR-RECORD.
009200     05  BR-PLAYER             PIC X(30).
009300     05  BR-TEAM               PIC X(30).
009400     05  BR-STAT               PIC X(20).
009500     05  BR-BET-TYPE           PIC X(05).
009600     05  BR-LINE               PIC 9(03)V9.
009700     05  BR-ODDS               PIC 9(03)V99.
009800     05  BR-SCORE              PIC 9(03)V9.
009900     05  BR-BASE-SCORE         PIC 9(03)V9.
010000     05  BR-RECENT-HITS        PIC 9(01).
010100     05  BR-HIST-HIT-RATE      PIC 9(03)V9.
010200     05  BR-AVG-VALUE          PIC 9(03)V99.
010300     05  BR-MARKET-ID          PIC X(12).
010400     05  BR-LINE-ID            PIC X(12).
010500     05  BR-SWISH-STAT-ID      PIC X(08).
010600     05  BR-HOME-AWAY          PIC X(07).
010700     05  BR-IS-B2B             PIC X(01).
010800     05  BR-MINUTES-TREND      PIC X(07).
010900     05  BR-LAST-7             OCCURS 7 TIMES PIC 9(03).
011000     05  FILLER                PIC X(05) VALUE SPACES.
011100*
011200*    R6 - POSITIONAL RECOMMENDATION, OUTPUT (KEPT SIDE).
011300 FD  NBA-POS-RECS
011400     LABEL RECORD IS STANDARD
011500     RECORD CONTAINS 200 CHARACTERS
011600     DATA RECORD IS XR-RECORD.
011700 01  XR-RECORD.
011800     05  XR-PLAYER             PIC X(30).
011900     05  XR-TEAM               PIC X(30).
012000     05  XR-STAT               PIC X(20).
012100     05  XR-BET-TYPE           PIC X(05).
012200     05  XR-LINE               PIC 9(03)V9.
012300     05  XR-ODDS               PIC 9(03)V99.
012400     05  XR-SCORE              PIC 9(03)V9.
012500     05  XR-BASE-SCORE         PIC 9(03)V9.
012600     05  XR-RECENT-HITS        PIC 9(01).
012700     05  XR-HIST-HIT-RATE      PIC 9(03)V9.
012800     05  XR-AVG-VALUE          PIC 9(03)V99.
012900     05  XR-MARKET-ID          PIC X(12).
013000     05  XR-LINE-ID            PIC X(12).
013100     05  XR-SWISH-STAT-ID      PIC X(08).
013200     05  XR-HOME-AWAY          PIC X(07).
013300     05  XR-IS-B2B             PIC X(01).
013400     05  XR-MINUTES-TREND      PIC X(07).
013500     05  XR-LAST-7             OCCURS 7 TIMES PIC 9(03).
013600     05  XR-POSITION           PIC X(02).
013700     05  XR-POS-PRIORITY       PIC 9(01).
013800     05  XR-POSITIONAL-SCORE   PIC 9(03)V9.
013900     05  XR-OUTLIER-FLAG       PIC X(01).
014000     05  XR-Z-SCORE            PIC S9(02)V99.
014100     05  FILLER                PIC X(08) VALUE SPACES.
014200*
014300*    R6 - POSITIONAL RECOMMENDATION, OUTPUT (OUTLIER SIDE) - SAME
014400*    LAYOUT AS ABOVE, DISTINCT FIELD NAMES SINCE THIS SHOP KEEPS
014500*    NO COPY BOOKS.
014600 FD  NBA-OUTLIERS
014700     LABEL RECORD IS STANDARD
014800     RECORD CONTAINS 200 CHARACTERS
014900     DATA RECORD IS XO-RECORD.
015000 01  XO-RECORD.
015100     05  XO-PLAYER             PIC X(30).
015200     05  XO-TEAM               PIC X(30).
015300     05  XO-STAT               PIC X(20).
015400     05  XO-BET-TYPE           PIC X(05).
015500     05  XO-LINE               PIC 9(03)V9.
015600     05  XO-ODDS               PIC 9(03)V99.
015700     05  XO-SCORE              PIC 9(03)V9.
015800     05  XO-BASE-SCORE         PIC 9(03)V9.
015900     05  XO-RECENT-HITS        PIC 9(01).
016000     05  XO-HIST-HIT-RATE      PIC 9(03)V9.
016100     05  XO-AVG-VALUE          PIC 9(03)V99.
016200     05  XO-MARKET-ID          PIC X(12).
016300     05  XO-LINE-ID            PIC X(12).
016400     05  XO-SWISH-STAT-ID      PIC X(08).
016500     05  XO-HOME-AWAY          PIC X(07).
016600     05  XO-IS-B2B             PIC X(01).
016700     05  XO-MINUTES-TREND      PIC X(07).
016800     05  XO-LAST-7             OCCURS 7 TIMES PIC 9(03).
016900     05  XO-POSITION           PIC X(02).
017000     05  XO-POS-PRIORITY       PIC 9(01).
017100     05  XO-POSITIONAL-SCORE   PIC 9(03)V9.
017200     05  XO-OUTLIER-FLAG       PIC X(01).
017300     05  XO-Z-SCORE            PIC S9(02)V99.
017400     05  FILLER                PIC X(08) VALUE SPACES.
017500*
017600*    TICKET-REPORT - HUMAN-READABLE 132 COLUMN PRINT FILE, USED
017700*    HERE FOR THE POSITIONAL ANALYSIS SUMMARY BLOCK ONLY.
017800 FD  TICKET-REPORT
017900     LABEL RECORD IS OMITTED
018000     RECORD CONTAINS 132 CHARACTERS
018100     DATA RECORD IS RPT-LINE.
018200 01  RPT-LINE                  PIC X(132).
018300*
018400 WORKING-STORAGE SECTION.
018500*
018600 01  FILE-STATUSES.
018700     05  DIR-STATUS         PIC X(02) VALUE "00".
018800     05  RECS-STATUS        PIC X(02) VALUE "00".
018900     05  POSR-STATUS        PIC X(02) VALUE "00".
019000     05  OUTL-STATUS        PIC X(02) VALUE "00".
019100     05  REPORT-STATUS      PIC X(02) VALUE "00".
019200     05  FILLER                PIC X(02) VALUE SPACES.
019300*
019400 01  SWITCHES.
019500     05  MORE-DIR           PIC X(03) VALUE "YES".
019600     05  MORE-RECS          PIC X(03) VALUE "YES".
019700     05  POSITION-SW        PIC X(03) VALUE "NO ".
019800     05  RULE-MATCH-SW      PIC X(03) VALUE "NO ".
019900     05  OUTLIER-SW         PIC X(03) VALUE "NO ".
020000     05  SWAP-SW            PIC X(03) VALUE "YES".
020100     05  FILLER                PIC X(04) VALUE SPACES.
020200*
020300 01  DATE-WORK.
020400     05  CURR-DATE-BRK.
020500         10  C-CURR-YEAR      PIC 9(04).
020600         10  C-CURR-MONTH     PIC 9(02).
020700         10  C-CURR-DAY       PIC 9(02).
020800     05  CURR-DATE-8 REDEFINES CURR-DATE-BRK
020900                               PIC 9(08).
021000     05  CURR-TIME          PIC X(11).
021100     05  FILLER                PIC X(05) VALUE SPACES.
021200*
021300 01  COUNTERS.
021400     05  C-DIR-RECS-READ      PIC 9(05) COMP VALUE ZERO.
021500     05  C-RECS-READ          PIC 9(05) COMP VALUE ZERO.
021600     05  C-POSITION-SKIPPED   PIC 9(05) COMP VALUE ZERO.
021700     05  C-RULE-REJECTED      PIC 9(05) COMP VALUE ZERO.
021800     05  C-RETAINED-COUNT     PIC 9(05) COMP VALUE ZERO.
021900     05  C-OUTLIER-COUNT      PIC 9(05) COMP VALUE ZERO.
022000     05  C-CTR-C              PIC 9(04) COMP VALUE ZERO.
022100     05  C-CTR-PG             PIC 9(04) COMP VALUE ZERO.
022200     05  C-CTR-SG             PIC 9(04) COMP VALUE ZERO.
022300     05  C-CTR-PF             PIC 9(04) COMP VALUE ZERO.
022400     05  FILLER                PIC X(06) VALUE SPACES.
022500*
022600 01  SUBSCRIPTS.
022700     05  C-DIR-IX             PIC 9(04) COMP VALUE ZERO.
022800     05  C-KEPT-IX            PIC 9(04) COMP VALUE ZERO.
022900     05  C-INNER-IX           PIC 9(04) COMP VALUE ZERO.
023000     05  C-TOP-IX             PIC 9(04) COMP VALUE ZERO.
023100     05  FILLER                PIC X(05) VALUE SPACES.
023200*
023300*    PLAYER/GAME DIRECTORY - JOIN TABLE FOR POSITION LOOKUP.
023400 01  DIR-TABLE.
023500     05  DIR-ENTRY OCCURS 800 TIMES INDEXED BY DIR-IDX.
023600         10  DR-TEAM           PIC X(30).
023700         10  DR-PLAYER         PIC X(30).
023800         10  DR-POSITION       PIC X(02).
023900 01  DIR-TABLE-FLAT REDEFINES DIR-TABLE.
024000     05  DIR-TABLE-ALL      PIC X(49600).
024100*
024200 01  CUR-POSITION           PIC X(02) VALUE SPACES.
024300 01  C-POS-PRIORITY           PIC 9(01) COMP VALUE ZERO.
024400 01  C-BONUS-MULT             PIC 9(01)V99 VALUE ZERO.
024500 01  C-POS-SCORE              PIC 9(03)V9 VALUE ZERO.
024600 01  C-Z-SCORE                PIC S9(02)V99 VALUE ZERO.
024700*
024800*    STANDALONE HOLDER FIELDS FOR THE Z-SCORE CALC ONLY - NO OTHER
024900*    PARAGRAPH TOUCHES THESE, SO THEY ARE NOT CARRIED IN A GROUP.
025000 77  C-NORM-MEAN              PIC 9(03)V9 VALUE ZERO.
025100 77  C-NORM-STD               PIC 9(03)V9 VALUE ZERO.
025200 77  C-Z-ABS                  PIC 9(02)V99 VALUE ZERO.
025300*
025400*    RETAINED-PROP TABLE, BUILT SO THE END-OF-JOB REPORT CAN SORT
025500*    BY POSITIONAL SCORE AND LIST THE TOP 10.
025600 01  KEPT-TABLE.
025700     05  KEPT-ENTRY OCCURS 500 TIMES INDEXED BY KEPT-IDX.
025800         10  KT-PLAYER         PIC X(30).
025900         10  KT-STAT           PIC X(20).
026000         10  KT-POSITION       PIC X(02).
026100         10  KT-BET-TYPE       PIC X(05).
026200         10  KT-POS-SCORE      PIC 9(03)V9.
026300 01  KEPT-TABLE-FLAT REDEFINES KEPT-TABLE.
026400     05  KEPT-TABLE-ALL     PIC X(28500).
026500*
026600*    SWAP AREA FOR THE KEPT-TABLE RANK SORT.
026700 01  KEPT-SWAP-AREA.
026800     05  KS-PLAYER             PIC X(30).
026900     05  KS-STAT               PIC X(20).
027000     05  KS-POSITION           PIC X(02).
027100     05  KS-BET-TYPE           PIC X(05).
027200     05  KS-POS-SCORE          PIC 9(03)V9.
027300*
027400*    PRINT LINES FOR THE ANALYSIS SUMMARY BLOCK.
027500 01  RPT-RULE-LINE.
027600     05  FILLER                PIC X(132) VALUE ALL "=".
027700 01  RPT-HDR-LINE.
027800     05  FILLER                PIC X(02) VALUE SPACES.
027900     05  FILLER                PIC X(38) VALUE
028000             "NBA POSITIONAL ANALYSIS - U4 SUMMARY  ".
028100     05  FILLER                PIC X(92) VALUE SPACES.
028200 01  RPT-COUNT-LINE.
028300     05  FILLER                PIC X(02) VALUE SPACES.
028400     05  FILLER                PIC X(08) VALUE "C:     ".
028500     05  RC-CTR-C              PIC ZZZ9.
028600     05  FILLER                PIC X(08) VALUE "  PG:  ".
028700     05  RC-CTR-PG             PIC ZZZ9.
028800     05  FILLER                PIC X(08) VALUE "  SG:  ".
028900     05  RC-CTR-SG             PIC ZZZ9.
029000     05  FILLER                PIC X(08) VALUE "  PF:  ".
029100     05  RC-CTR-PF             PIC ZZZ9.
029200     05  FILLER                PIC X(14) VALUE "  OUTLIERS:  ".
029300     05  RC-OUTLIERS           PIC ZZZ9.
029400     05  FILLER                PIC X(51) VALUE SPACES.
029500 01  RPT-TOP10-HDR.
029600     05  FILLER                PIC X(02) VALUE SPACES.
029700     05  FILLER                PIC X(20) VALUE "TOP 10 POSIT:".
029800     05  FILLER                PIC X(110) VALUE SPACES.
029900 01  RPT-TOP10-LINE.
030000     05  FILLER                PIC X(04) VALUE SPACES.
030100     05  RTP-RANK              PIC Z9.
030200     05  FILLER                PIC X(02) VALUE ". ".
030300     05  RTP-PLAYER            PIC X(30).
030400     05  FILLER                PIC X(01) VALUE SPACES.
030500     05  RTP-POSITION          PIC X(02).
030600     05  FILLER                PIC X(02) VALUE SPACES.
030700     05  RTP-STAT              PIC X(20).
030800     05  FILLER                PIC X(01) VALUE SPACES.
030900     05  RTP-BET-TYPE          PIC X(05).
031000     05  FILLER                PIC X(08) VALUE "  SCORE ".
031100     05  RTP-POS-SCORE         PIC ZZ9.9.
031200     05  FILLER                PIC X(35) VALUE SPACES.
031300 01  RPT-TOTAL-LINE.
031400     05  FILLER                PIC X(02) VALUE SPACES.
031500     05  FILLER                PIC X(20) VALUE
031600                                       "RETAINED PROPS:    ".
031700     05  RT-RETAINED-OUT       PIC ZZZZ9.
031800     05  FILLER                PIC X(96) VALUE SPACES.
031900*
032000 PROCEDURE DIVISION.
032100*
032200 0000-SPPROP03.
032300     PERFORM 1000-INIT.
032400     PERFORM 2000-MAINLINE
032500         UNTIL MORE-RECS = "NO ".
032600     PERFORM 3000-CLOSING.
032700     STOP RUN.
032800*
032900 1000-INIT.
033000     ACCEPT CURR-DATE-8 FROM DATE YYYYMMDD.
033100     ACCEPT CURR-TIME FROM TIME.
033200     MOVE SPACES TO KEPT-TABLE-ALL.
033300     MOVE SPACES TO DIR-TABLE-ALL.
033400*
033500     OPEN INPUT NBA-DIRECTORY.
033600     OPEN INPUT NBA-RECS.
033700     OPEN OUTPUT NBA-POS-RECS.
033800     OPEN OUTPUT NBA-OUTLIERS.
033900     OPEN OUTPUT TICKET-REPORT.
034000*
034100     PERFORM 1100-LOAD-DIRECTORY
034200         UNTIL MORE-DIR = "NO ".
034300     CLOSE NBA-DIRECTORY.
034400*
034500     PERFORM 9000-READ-REC.
034600*
034700 1100-LOAD-DIRECTORY.
034800     READ NBA-DIRECTORY
034900         AT END
035000             MOVE "NO " TO MORE-DIR
035100         NOT AT END
035200             ADD 1 TO C-DIR-RECS-READ
035300             PERFORM 1110-STORE-DIRECTORY-ENTRY
035400     END-READ.
035500*
035600 1110-STORE-DIRECTORY-ENTRY.
035700     IF C-DIR-RECS-READ <= 800
035800         SET DIR-IDX TO C-DIR-RECS-READ
035900         MOVE PD-TEAM     TO DR-TEAM(DIR-IDX)
036000         MOVE PD-PLAYER   TO DR-PLAYER(DIR-IDX)
036100         MOVE PD-POSITION TO DR-POSITION(DIR-IDX)
036200     END-IF.
036300*
036400 2000-MAINLINE.
036500     PERFORM 2100-LOOKUP-POSITION.
036600     IF POSITION-SW = "YES" AND CUR-POSITION NOT = "SF"
036700         PERFORM 2200-RULE-CHECK THRU 2200-EXIT
036800         IF RULE-MATCH-SW = "YES"
036900             PERFORM 2300-CALC-ZSCORE
037000             PERFORM 2400-CALC-BONUS
037100             PERFORM 2500-WRITE-OUTPUT
037200         ELSE
037300             ADD 1 TO C-RULE-REJECTED
037400         END-IF
037500     ELSE
037600         ADD 1 TO C-POSITION-SKIPPED
037700     END-IF.
037800     PERFORM 9000-READ-REC.
037900*
038000 2100-LOOKUP-POSITION.
038100     MOVE "NO " TO POSITION-SW.
038200     SET DIR-IDX TO 1.
038300     SEARCH DIR-ENTRY
038400         AT END
038500             MOVE "NO " TO POSITION-SW
038600         WHEN DR-TEAM(DIR-IDX) = BR-TEAM
038700             AND DR-PLAYER(DIR-IDX) = BR-PLAYER
038800             MOVE "YES" TO POSITION-SW
038900             MOVE DR-POSITION(DIR-IDX) TO CUR-POSITION
039000     END-SEARCH.
039100*
039200*    HOUSE POSITIONAL RULE TABLE - POSITION/STAT/BET-TYPE MUST
039300*    APPEAR HERE OR THE PROP IS DROPPED (SEE MEMO ON FILE, LINE
039400*    DEPT, RE: WHICH SIDE OF A STAT EACH POSITION TENDS TO CLEAR).
039500 2200-RULE-CHECK.
039600     MOVE "NO " TO RULE-MATCH-SW.
039700     IF CUR-POSITION = "C " AND BR-STAT = "assists"
039800             AND BR-BET-TYPE = "UNDER"
039900         MOVE "YES" TO RULE-MATCH-SW
040000         GO TO 2200-EXIT
040100     END-IF.
040200     IF CUR-POSITION = "C " AND BR-STAT = "rebounds"
040300             AND BR-BET-TYPE = "OVER "
040400         MOVE "YES" TO RULE-MATCH-SW
040500         GO TO 2200-EXIT
040600     END-IF.
040700     IF CUR-POSITION = "C " AND BR-STAT = "blocks"
040800             AND BR-BET-TYPE = "OVER "
040900         MOVE "YES" TO RULE-MATCH-SW
041000         GO TO 2200-EXIT
041100     END-IF.
041200     IF CUR-POSITION = "C " AND BR-STAT = "three attempted"
041300             AND BR-BET-TYPE = "UNDER"
041400         MOVE "YES" TO RULE-MATCH-SW
041500         GO TO 2200-EXIT
041600     END-IF.
041700     IF CUR-POSITION = "C " AND BR-STAT = "steals"
041800             AND BR-BET-TYPE = "UNDER"
041900         MOVE "YES" TO RULE-MATCH-SW
042000         GO TO 2200-EXIT
042100     END-IF.
042200     IF CUR-POSITION = "C " AND BR-STAT = "turnovers"
042300             AND BR-BET-TYPE = "UNDER"
042400         MOVE "YES" TO RULE-MATCH-SW
042500         GO TO 2200-EXIT
042600     END-IF.
042700     IF CUR-POSITION = "PG" AND BR-STAT = "assists"
042800             AND BR-BET-TYPE = "OVER "
042900         MOVE "YES" TO RULE-MATCH-SW
043000         GO TO 2200-EXIT
043100     END-IF.
043200     IF CUR-POSITION = "PG" AND BR-STAT = "steals"
043300             AND BR-BET-TYPE = "OVER "
043400         MOVE "YES" TO RULE-MATCH-SW
043500         GO TO 2200-EXIT
043600     END-IF.
043700     IF CUR-POSITION = "PG" AND BR-STAT = "rebounds"
043800             AND BR-BET-TYPE = "UNDER"
043900         MOVE "YES" TO RULE-MATCH-SW
044000         GO TO 2200-EXIT
044100     END-IF.
044200     IF CUR-POSITION = "PG" AND BR-STAT = "blocks"
044300             AND BR-BET-TYPE = "UNDER"
044400         MOVE "YES" TO RULE-MATCH-SW
044500         GO TO 2200-EXIT
044600     END-IF.
044700     IF CUR-POSITION = "SG" AND BR-STAT = "fg attempted"
044800             AND BR-BET-TYPE = "OVER "
044900         MOVE "YES" TO RULE-MATCH-SW
045000         GO TO 2200-EXIT
045100     END-IF.
045200     IF CUR-POSITION = "SG" AND BR-STAT = "three attempted"
045300             AND BR-BET-TYPE = "OVER "
045400         MOVE "YES" TO RULE-MATCH-SW
045500         GO TO 2200-EXIT
045600     END-IF.
045700     IF CUR-POSITION = "SG" AND BR-STAT = "assists"
045800             AND BR-BET-TYPE = "UNDER"
045900         MOVE "YES" TO RULE-MATCH-SW
046000         GO TO 2200-EXIT
046100     END-IF.
046200     IF CUR-POSITION = "SG" AND BR-STAT = "rebounds"
046300             AND BR-BET-TYPE = "UNDER"
046400         MOVE "YES" TO RULE-MATCH-SW
046500         GO TO 2200-EXIT
046600     END-IF.
046700     IF CUR-POSITION = "PF" AND BR-STAT = "rebounds"
046800             AND BR-BET-TYPE = "OVER "
046900         MOVE "YES" TO RULE-MATCH-SW
047000         GO TO 2200-EXIT
047100     END-IF.
047200     IF CUR-POSITION = "PF" AND BR-STAT = "assists"
047300             AND BR-BET-TYPE = "UNDER"
047400         MOVE "YES" TO RULE-MATCH-SW
047500         GO TO 2200-EXIT
047600     END-IF.
047700     IF CUR-POSITION = "PF" AND BR-STAT = "blocks"
047800             AND BR-BET-TYPE = "OVER "
047900         MOVE "YES" TO RULE-MATCH-SW
048000         GO TO 2200-EXIT
048100     END-IF.
048200 2200-EXIT.
048300     EXIT.
048400*
048500*    POSITIONAL NORM TABLE (MEAN/STD) FOR THE Z-SCORE.  A STAT
048600*    WITH NO ENTRY FOR THE POSITION SCORES Z=0, NOT AN OUTLIER.
048700 2300-CALC-ZSCORE.
048800     EVALUATE CUR-POSITION ALSO BR-STAT
048900         WHEN "C " ALSO "assists"
049000             MOVE 2.5 TO C-NORM-MEAN  MOVE 1.5 TO C-NORM-STD
049100         WHEN "C " ALSO "rebounds"
049200             MOVE 10.0 TO C-NORM-MEAN MOVE 2.5 TO C-NORM-STD
049300         WHEN "C " ALSO "blocks"
049400             MOVE 1.5 TO C-NORM-MEAN  MOVE 0.8 TO C-NORM-STD
049500         WHEN "C " ALSO "three attempted"
049600             MOVE 1.5 TO C-NORM-MEAN  MOVE 1.0 TO C-NORM-STD
049700         WHEN "C " ALSO "steals"
049800             MOVE 0.8 TO C-NORM-MEAN  MOVE 0.4 TO C-NORM-STD
049900         WHEN "C " ALSO "turnovers"
050000             MOVE 1.5 TO C-NORM-MEAN  MOVE 0.5 TO C-NORM-STD
050100         WHEN "PG" ALSO "assists"
050200             MOVE 6.5 TO C-NORM-MEAN  MOVE 2.0 TO C-NORM-STD
050300         WHEN "PG" ALSO "steals"
050400             MOVE 1.2 TO C-NORM-MEAN  MOVE 0.5 TO C-NORM-STD
050500         WHEN "PG" ALSO "rebounds"
050600             MOVE 3.5 TO C-NORM-MEAN  MOVE 1.0 TO C-NORM-STD
050700         WHEN "PG" ALSO "blocks"
050800             MOVE 0.3 TO C-NORM-MEAN  MOVE 0.2 TO C-NORM-STD
050900         WHEN "SG" ALSO "fg attempted"
051000             MOVE 14.0 TO C-NORM-MEAN MOVE 3.0 TO C-NORM-STD
051100         WHEN "SG" ALSO "three attempted"
051200             MOVE 6.0 TO C-NORM-MEAN  MOVE 2.0 TO C-NORM-STD
051300         WHEN "SG" ALSO "assists"
051400             MOVE 3.5 TO C-NORM-MEAN  MOVE 1.5 TO C-NORM-STD
051500         WHEN "SG" ALSO "rebounds"
051600             MOVE 3.5 TO C-NORM-MEAN  MOVE 1.0 TO C-NORM-STD
051700         WHEN "PF" ALSO "rebounds"
051800             MOVE 7.5 TO C-NORM-MEAN  MOVE 2.0 TO C-NORM-STD
051900         WHEN "PF" ALSO "assists"
052000             MOVE 2.5 TO C-NORM-MEAN  MOVE 1.2 TO C-NORM-STD
052100         WHEN "PF" ALSO "blocks"
052200             MOVE 0.8 TO C-NORM-MEAN  MOVE 0.5 TO C-NORM-STD
052300         WHEN OTHER
052400             MOVE ZERO TO C-NORM-MEAN C-NORM-STD
052500     END-EVALUATE.
052600*
052700     IF C-NORM-STD = ZERO
052800         MOVE ZERO TO C-Z-SCORE
052900         MOVE "NO " TO OUTLIER-SW
053000     ELSE
053100         COMPUTE C-Z-SCORE ROUNDED =
053200             (BR-AVG-VALUE - C-NORM-MEAN) / C-NORM-STD
053300         IF C-Z-SCORE < 0
053400             COMPUTE C-Z-ABS = C-Z-SCORE * -1
053500         ELSE
053600             MOVE C-Z-SCORE TO C-Z-ABS
053700         END-IF
053800         IF C-Z-ABS > 2.00
053900             MOVE "YES" TO OUTLIER-SW
054000         ELSE
054100             MOVE "NO " TO OUTLIER-SW
054200         END-IF
054300     END-IF.
054400*
054500*    POSITIONAL SCORE BONUS AND PRIORITY (PRIORITY FEEDS THE U7
054600*    POSITIONAL TICKET BUILD, NOT USED IN THIS PROGRAM'S OWN
054700*    ORDERING).
054800 2400-CALC-BONUS.
054900     EVALUATE CUR-POSITION
055000         WHEN "C "
055100             MOVE 1.05 TO C-BONUS-MULT
055200             MOVE 1    TO C-POS-PRIORITY
055300         WHEN "PG"
055400             MOVE 1.04 TO C-BONUS-MULT
055500             MOVE 2    TO C-POS-PRIORITY
055600         WHEN "PF"
055700             MOVE 1.03 TO C-BONUS-MULT
055800             MOVE 3    TO C-POS-PRIORITY
055900         WHEN "SG"
056000             MOVE 1.02 TO C-BONUS-MULT
056100             MOVE 4    TO C-POS-PRIORITY
056200         WHEN OTHER
056300             MOVE 1.00 TO C-BONUS-MULT
056400             MOVE 5    TO C-POS-PRIORITY
056500     END-EVALUATE.
056600     COMPUTE C-POS-SCORE ROUNDED = BR-SCORE * C-BONUS-MULT.
056700*
056800 2500-WRITE-OUTPUT.
056900     IF OUTLIER-SW = "YES"
057000         PERFORM 2510-WRITE-OUTLIER
057100     ELSE
057200         PERFORM 2520-WRITE-RETAINED
057300     END-IF.
057400*
057500 2510-WRITE-OUTLIER.
057600     MOVE BR-PLAYER          TO XO-PLAYER.
057700     MOVE BR-TEAM            TO XO-TEAM.
057800     MOVE BR-STAT            TO XO-STAT.
057900     MOVE BR-BET-TYPE        TO XO-BET-TYPE.
058000     MOVE BR-LINE            TO XO-LINE.
058100     MOVE BR-ODDS            TO XO-ODDS.
058200     MOVE BR-SCORE           TO XO-SCORE.
058300     MOVE BR-BASE-SCORE      TO XO-BASE-SCORE.
058400     MOVE BR-RECENT-HITS     TO XO-RECENT-HITS.
058500     MOVE BR-HIST-HIT-RATE   TO XO-HIST-HIT-RATE.
058600     MOVE BR-AVG-VALUE       TO XO-AVG-VALUE.
058700     MOVE BR-MARKET-ID       TO XO-MARKET-ID.
058800     MOVE BR-LINE-ID         TO XO-LINE-ID.
058900     MOVE BR-SWISH-STAT-ID   TO XO-SWISH-STAT-ID.
059000     MOVE BR-HOME-AWAY       TO XO-HOME-AWAY.
059100     MOVE BR-IS-B2B          TO XO-IS-B2B.
059200     MOVE BR-MINUTES-TREND   TO XO-MINUTES-TREND.
059300     MOVE BR-LAST-7(1)       TO XO-LAST-7(1).
059400     MOVE BR-LAST-7(2)       TO XO-LAST-7(2).
059500     MOVE BR-LAST-7(3)       TO XO-LAST-7(3).
059600     MOVE BR-LAST-7(4)       TO XO-LAST-7(4).
059700     MOVE BR-LAST-7(5)       TO XO-LAST-7(5).
059800     MOVE BR-LAST-7(6)       TO XO-LAST-7(6).
059900     MOVE BR-LAST-7(7)       TO XO-LAST-7(7).
060000     MOVE CUR-POSITION    TO XO-POSITION.
060100     MOVE C-POS-PRIORITY    TO XO-POS-PRIORITY.
060200     MOVE C-POS-SCORE       TO XO-POSITIONAL-SCORE.
060300     MOVE "Y"                TO XO-OUTLIER-FLAG.
060400     MOVE C-Z-SCORE         TO XO-Z-SCORE.
060500     WRITE XO-RECORD.
060600     ADD 1 TO C-OUTLIER-COUNT.
060700*
060800 2520-WRITE-RETAINED.
060900     MOVE BR-PLAYER          TO XR-PLAYER.
061000     MOVE BR-TEAM            TO XR-TEAM.
061100     MOVE BR-STAT            TO XR-STAT.
061200     MOVE BR-BET-TYPE        TO XR-BET-TYPE.
061300     MOVE BR-LINE            TO XR-LINE.
061400     MOVE BR-ODDS            TO XR-ODDS.
061500     MOVE BR-SCORE           TO XR-SCORE.
061600     MOVE BR-BASE-SCORE      TO XR-BASE-SCORE.
061700     MOVE BR-RECENT-HITS     TO XR-RECENT-HITS.
061800     MOVE BR-HIST-HIT-RATE   TO XR-HIST-HIT-RATE.
061900     MOVE BR-AVG-VALUE       TO XR-AVG-VALUE.
062000     MOVE BR-MARKET-ID       TO XR-MARKET-ID.
062100     MOVE BR-LINE-ID         TO XR-LINE-ID.
062200     MOVE BR-SWISH-STAT-ID   TO XR-SWISH-STAT-ID.
062300     MOVE BR-HOME-AWAY       TO XR-HOME-AWAY.
062400     MOVE BR-IS-B2B          TO XR-IS-B2B.
062500     MOVE BR-MINUTES-TREND   TO XR-MINUTES-TREND.
062600     MOVE BR-LAST-7(1)       TO XR-LAST-7(1).
062700     MOVE BR-LAST-7(2)       TO XR-LAST-7(2).
062800     MOVE BR-LAST-7(3)       TO XR-LAST-7(3).
062900     MOVE BR-LAST-7(4)       TO XR-LAST-7(4).
063000     MOVE BR-LAST-7(5)       TO XR-LAST-7(5).
063100     MOVE BR-LAST-7(6)       TO XR-LAST-7(6).
063200     MOVE BR-LAST-7(7)       TO XR-LAST-7(7).
063300     MOVE CUR-POSITION    TO XR-POSITION.
063400     MOVE C-POS-PRIORITY    TO XR-POS-PRIORITY.
063500     MOVE C-POS-SCORE       TO XR-POSITIONAL-SCORE.
063600     MOVE "N"                TO XR-OUTLIER-FLAG.
063700     MOVE C-Z-SCORE         TO XR-Z-SCORE.
063800     WRITE XR-RECORD.
063900     ADD 1 TO C-RETAINED-COUNT.
064000     EVALUATE CUR-POSITION
064100         WHEN "C "  ADD 1 TO C-CTR-C
064200         WHEN "PG"  ADD 1 TO C-CTR-PG
064300         WHEN "SG"  ADD 1 TO C-CTR-SG
064400         WHEN "PF"  ADD 1 TO C-CTR-PF
064500     END-EVALUATE.
064600     IF C-RETAINED-COUNT <= 500
064700         SET KEPT-IDX TO C-RETAINED-COUNT
064800         MOVE BR-PLAYER       TO KT-PLAYER(KEPT-IDX)
064900         MOVE BR-STAT         TO KT-STAT(KEPT-IDX)
065000         MOVE CUR-POSITION TO KT-POSITION(KEPT-IDX)
065100         MOVE BR-BET-TYPE     TO KT-BET-TYPE(KEPT-IDX)
065200         MOVE C-POS-SCORE    TO KT-POS-SCORE(KEPT-IDX)
065300     END-IF.
065400*
065500 3000-CLOSING.
065600     CLOSE NBA-RECS.
065700     CLOSE NBA-POS-RECS.
065800     CLOSE NBA-OUTLIERS.
065900     PERFORM 3100-RANK-KEPT.
066000     PERFORM 3200-PRINT-SUMMARY.
066100     CLOSE TICKET-REPORT.
066200     DISPLAY "SPPROP03 - NBA POSITIONAL ANALYSIS".
066300     DISPLAY "DIRECTORY RECORDS READ. . . . " C-DIR-RECS-READ.
066400     DISPLAY "NBA RECOMMENDATIONS READ. . . " C-RECS-READ.
066500     DISPLAY "SKIPPED (NO POSITION/SF). . . " C-POSITION-SKIPPED.
066600     DISPLAY "SKIPPED (RULE MISMATCH). . . . " C-RULE-REJECTED.
066700     DISPLAY "RETAINED (KEPT) PROPS. . . . . " C-RETAINED-COUNT.
066800     DISPLAY "OUTLIER PROPS. . . . . . . . . " C-OUTLIER-COUNT.
066900*
067000*    BUBBLE SORT OF THE KEPT TABLE BY POSITIONAL SCORE DESCENDING.
067100 3100-RANK-KEPT.
067200     IF C-RETAINED-COUNT > 1
067300         MOVE "YES" TO SWAP-SW
067400         PERFORM 3110-KEPT-BUBBLE-PASS
067500             UNTIL SWAP-SW = "NO "
067600     END-IF.
067700*
067800 3110-KEPT-BUBBLE-PASS.
067900     MOVE "NO " TO SWAP-SW.
068000     PERFORM 3111-KEPT-COMPARE-SWAP
068100         VARYING C-KEPT-IX FROM 1 BY 1
068200         UNTIL C-KEPT-IX >= C-RETAINED-COUNT
068300         OR C-KEPT-IX >= 500.
068400*
068500 3111-KEPT-COMPARE-SWAP.
068600     SET C-INNER-IX TO C-KEPT-IX.
068700     ADD 1 TO C-INNER-IX.
068800     SET KEPT-IDX TO C-KEPT-IX.
068900     IF KT-POS-SCORE(C-KEPT-IX) < KT-POS-SCORE(C-INNER-IX)
069000         MOVE KEPT-ENTRY(C-KEPT-IX)  TO KEPT-SWAP-AREA
069100         MOVE KEPT-ENTRY(C-INNER-IX) TO KEPT-ENTRY
069200                                             (C-KEPT-IX)
069300         MOVE KEPT-SWAP-AREA TO KEPT-ENTRY(C-INNER-IX)
069400         MOVE "YES" TO SWAP-SW
069500     END-IF.
069600*
069700 3200-PRINT-SUMMARY.
069800     WRITE RPT-LINE FROM RPT-RULE-LINE.
069900     WRITE RPT-LINE FROM RPT-HDR-LINE.
070000     WRITE RPT-LINE FROM RPT-RULE-LINE.
070100     MOVE C-CTR-C  TO RC-CTR-C.
070200     MOVE C-CTR-PG TO RC-CTR-PG.
070300     MOVE C-CTR-SG TO RC-CTR-SG.
070400     MOVE C-CTR-PF TO RC-CTR-PF.
070500     MOVE C-OUTLIER-COUNT TO RC-OUTLIERS.
070600     WRITE RPT-LINE FROM RPT-COUNT-LINE.
070700     WRITE RPT-LINE FROM RPT-TOP10-HDR.
070800     IF C-RETAINED-COUNT > ZERO
070900         PERFORM 3210-PRINT-ONE-TOP10
071000             VARYING C-TOP-IX FROM 1 BY 1
071100             UNTIL C-TOP-IX > C-RETAINED-COUNT
071200             OR C-TOP-IX > 10
071300     END-IF.
071400     MOVE C-RETAINED-COUNT TO RT-RETAINED-OUT.
071500     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
071600*
071700 3210-PRINT-ONE-TOP10.
071800     SET KEPT-IDX TO C-TOP-IX.
071900     MOVE C-TOP-IX             TO RTP-RANK.
072000     MOVE KT-PLAYER(KEPT-IDX)   TO RTP-PLAYER.
072100     MOVE KT-POSITION(KEPT-IDX) TO RTP-POSITION.
072200     MOVE KT-STAT(KEPT-IDX)     TO RTP-STAT.
072300     MOVE KT-BET-TYPE(KEPT-IDX) TO RTP-BET-TYPE.
072400     MOVE KT-POS-SCORE(KEPT-IDX) TO RTP-POS-SCORE.
072500     WRITE RPT-LINE FROM RPT-TOP10-LINE.
072600*
072700 9000-READ-REC.
072800     READ NBA-RECS
072900         AT END
073000             MOVE "NO " TO MORE-RECS
073100         NOT AT END
073200             ADD 1 TO C-RECS-READ
073300     END-READ.
