000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPPROP01.
000300 AUTHOR.        R. HALVORSEN.
000400 INSTALLATION.  LAKEVIEW SPORTS EXCHANGE - DATA PROCESSING SECT.
000500 DATE-WRITTEN.  06/12/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT DISTRIBUTION ONLY.
000800*
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*****************************************************************
001200* 06/12/89  RH   ORIGINAL CODING.  NHL POINTS/GOALS SCORER AND
001300*                RECOMMENDATION EXTRACT FOR THE MORNING LINE RUN.
001400* 07/02/89  RH   ADDED ASSISTS AND SHOTS STAT SERIES PER LINE
001500*                DEPT REQUEST (TICKET LV-114).
001600* 11/19/89  RH   CORRECTED RECENT-WINDOW HIT COUNT - WAS INCLUDING
001700*                GAME 6 WHEN ONLY 5 GAMES ON FILE.
001800* 03/08/90  RH   STANDARD DEVIATION COMPONENT ADDED TO SCORE, VIA
001900*                THE HOME-GROWN NEWTON ITERATION IN 2241.
002000* 09/14/90  TO   PLAYER TABLE ENLARGED 40 TO 60 ENTRIES - EXPAND
002100*                SLATE NO LONGER FITS OLD LIMIT (TICKET LV-201).
002200* 02/25/91  TO   NOT-FOUND PLAYERS NOW COUNTED SEPARATELY FROM
002300*                PROPS WRITTEN PER AUDIT REQUEST.
002400* 08/06/92  RH   LINE SCORE COMPONENT REWORKED - CAP WAS APPLIED
002500*                BEFORE THE FLOOR, GIVING NEGATIVE COMPONENTS.
002600* 01/11/94  TO   STRONG-PROP ECHO TABLE ADDED FOR END-OF-JOB
002700*                DISPLAY (TICKET LV-266).
002800* 06/30/95  RH   PROFILE B WEIGHTS CONFIRMED AS STANDARD FOR THE
002900*                NIGHTLY BUILD; PROFILE A LEFT OUT OF THIS RUN.
003000* 04/02/97  JV   GAMES-PER-PLAYER RAISED 60 TO 82 FOR FULL SEASON
003100*                HISTORY (TICKET LV-318).
003200* 10/23/98  JV   Y2K REMEDIATION - DATE ACCEPT SWITCHED FROM THE
003300*                2-DIGIT YEAR FORM TO THE 4-DIGIT YYYYMMDD FORM.
003400* 02/17/99  JV   Y2K SIGN-OFF RETEST - NO FURTHER CHANGES REQD.
003500* 05/05/01  TO   MARKET-ID AND LINE-ID PASS-THROUGH FIELDS ADDED
003600*                TO THE RECOMMENDATION RECORD (TICKET LV-402).
003700* 09/18/03  JV   MINOR - COLUMN REALIGN ON STRONG-PROP DISPLAY.
003800* 09/22/04  RH   WORKING-STORAGE FIELD NAMES BROUGHT INTO LINE
003900*                WITH DEPT PREFIX STANDARD (C- COUNTERS, PLAIN
004000*                SWITCHES/STATUSES) PER CODING STANDARDS AUDIT
004100*                (TICKET LV-462).
004200*****************************************************************
004300*    THIS PROGRAM LOADS THE FULL NHL GAME LOG INTO A PLAYER
004400*    TABLE, THEN JOINS THE OFFERED PROP FILE TO THAT TABLE BY
004500*    PLAYER ID AND SCORES EACH PROP OVER THE OFFERED LINE USING
004600*    THE PROFILE B WEIGHTING.  ONE RECOMMENDATION RECORD IS
004700*    WRITTEN PER PROP EVALUATED.  PLAYERS WITH NO GAME LOG ON
004800*    FILE ARE COUNTED AS NOT-FOUND AND DROPPED FROM THE RUN.
004900*****************************************************************
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT NHL-GAMELOG   ASSIGN TO NHLGLOG
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS GAMELOG-STATUS.
006000     SELECT NHL-PROPS     ASSIGN TO NHLPROP
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS PROPS-STATUS.
006300     SELECT NHL-RECS      ASSIGN TO NHLRECS
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS RECS-STATUS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000*    R1 - NHL GAME LOG, ONE PER PLAYER PER GAME, NEWEST FIRST,
007100*    GROUPED BY PLAYER ID ON THE INCOMING FILE.
007200 FD  NHL-GAMELOG
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 54 CHARACTERS
007500     DATA RECORD IS GL-RECORD.
007600 01  GL-RECORD.
007700     05  GL-PLAYER-ID          PIC 9(08).
007800     05  GL-PLAYER-NAME        PIC X(30).
007900     05  GL-TEAM               PIC X(03).
008000     05  GL-GOALS              PIC 9(02).
008100     05  GL-ASSISTS            PIC 9(02).
008200     05  GL-POINTS             PIC 9(02).
008300     05  GL-SHOTS              PIC 9(02).
008400     05  FILLER                PIC X(05) VALUE SPACES.
008500*
008600*    R2 - NHL OFFERED PROP, ONE PER PLAYER/STAT/LINE.
008700 FD  NHL-PROPS
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 148 CHARACTERS
009000     DATA RECORD IS NP-RECORD.
009100 01  NP-RECORD.
009200     05  NP-GAME-SLUG          PIC X(20).
009300     05  NP-GAME-NAME          PIC X(40).
009400     05  NP-PLAYER-ID          PIC 9(08).
009500     05  NP-PLAYER-NAME        PIC X(30).
009600     05  NP-TEAM               PIC X(03).
009700     05  NP-STAT               PIC X(10).
009800     05  NP-LINE               PIC 9(02)V9.
009900     05  NP-OVER-ODDS          PIC 9(03)V99.
010000     05  NP-MARKET-ID          PIC X(12).
010100     05  NP-LINE-ID            PIC X(12).
010200     05  FILLER                PIC X(05) VALUE SPACES.
010300*
010400*    R3 - NHL RECOMMENDATION, OUTPUT OF THIS PROGRAM.
010500 FD  NHL-RECS
010600     LABEL RECORD IS STANDARD
010700     RECORD CONTAINS 190 CHARACTERS
010800     DATA RECORD IS NR-RECORD.
010900 01  NR-RECORD.
011000     05  NR-GAME-SLUG          PIC X(20).
011100     05  NR-GAME-NAME          PIC X(40).
011200     05  NR-PLAYER-NAME        PIC X(30).
011300     05  NR-TEAM               PIC X(03).
011400     05  NR-STAT               PIC X(10).
011500     05  NR-LINE               PIC 9(02)V9.
011600     05  NR-BET-TYPE           PIC X(05).
011700     05  NR-ODDS               PIC 9(03)V99.
011800     05  NR-SCORE              PIC 9(03)V9.
011900     05  NR-HIT-RATE           PIC 9(03)V9.
012000     05  NR-RECENT-HIT-RATE    PIC 9(03)V9.
012100     05  NR-RECENT-HITS        PIC 9(01).
012200     05  NR-TOTAL-GAMES        PIC 9(03).
012300     05  NR-AVERAGE            PIC 9(03)V99.
012400     05  NR-RECENT-AVG         PIC 9(03)V99.
012500     05  NR-STD-DEV            PIC 9(03)V99.
012600     05  NR-MARKET-ID          PIC X(12).
012700     05  NR-LINE-ID            PIC X(12).
012800     05  NR-LAST-5             OCCURS 5 TIMES PIC 9(02).
012900     05  FILLER                PIC X(09) VALUE SPACES.
013000*
013100 WORKING-STORAGE SECTION.
013200*
013300 01  FILE-STATUSES.
013400     05  GAMELOG-STATUS     PIC X(02) VALUE "00".
013500     05  PROPS-STATUS       PIC X(02) VALUE "00".
013600     05  RECS-STATUS        PIC X(02) VALUE "00".
013700     05  FILLER                PIC X(04) VALUE SPACES.
013800*
013900 01  SWITCHES.
014000     05  MORE-GAMELOG       PIC X(03) VALUE "YES".
014100     05  MORE-PROPS         PIC X(03) VALUE "YES".
014200     05  PLAYER-FOUND-SW    PIC X(03) VALUE "NO ".
014300         88  PLAYER-FOUND             VALUE "YES".
014400     05  FILLER                PIC X(04) VALUE SPACES.
014500*
014600 01  DATE-WORK.
014700     05  CURR-DATE-BRK.
014800         10  C-CURR-YEAR      PIC 9(04).
014900         10  C-CURR-MONTH     PIC 9(02).
015000         10  C-CURR-DAY       PIC 9(02).
015100     05  CURR-DATE-8 REDEFINES CURR-DATE-BRK
015200                               PIC 9(08).
015300     05  CURR-TIME          PIC X(11).
015400     05  FILLER                PIC X(05) VALUE SPACES.
015500*
015600 01  COUNTERS.
015700     05  C-GAMELOG-RECS-READ  PIC 9(05) COMP VALUE ZERO.
015800     05  C-PLAYERS-LOADED     PIC 9(03) COMP VALUE ZERO.
015900     05  C-PROPS-READ         PIC 9(05) COMP VALUE ZERO.
016000     05  C-PLAYERS-PROCESSED  PIC 9(05) COMP VALUE ZERO.
016100     05  C-PLAYERS-SKIPPED    PIC 9(05) COMP VALUE ZERO.
016200     05  C-PROPS-WRITTEN      PIC 9(05) COMP VALUE ZERO.
016300     05  C-STRONG-PROP-CTR    PIC 9(03) COMP VALUE ZERO.
016400     05  FILLER                PIC X(06) VALUE SPACES.
016500*
016600 01  SUBSCRIPTS.
016700     05  C-PLYR-IX            PIC 9(03) COMP VALUE ZERO.
016800     05  C-GAME-IX            PIC 9(03) COMP VALUE ZERO.
016900     05  C-WINDOW-IX          PIC 9(03) COMP VALUE ZERO.
017000     05  C-STRONG-IX          PIC 9(03) COMP VALUE ZERO.
017100     05  C-DISPLAY-IX         PIC 9(03) COMP VALUE ZERO.
017200     05  C-SQRT-PASS          PIC 9(02) COMP VALUE ZERO.
017300     05  FILLER                PIC X(05) VALUE SPACES.
017400*
017500*    IN-MEMORY PLAYER STAT-SERIES TABLE - LOADED ONCE FROM THE
017600*    GAME LOG SO THE PROP FILE CAN BE JOINED BY PLAYER ID
017700*    WITHOUT RE-READING NHL-GAMELOG (SERIAL SEARCH, <=60 PLAYERS).
017800 01  PLAYER-TABLE.
017900     05  PLAYER-ENTRY OCCURS 60 TIMES INDEXED BY PLYR-IDX.
018000         10  PT-PLAYER-ID      PIC 9(08).
018100         10  PT-PLAYER-NAME    PIC X(30).
018200         10  PT-TEAM           PIC X(03).
018300         10  PT-GAME-COUNT     PIC 9(03) COMP.
018400         10  PT-GOALS-SERIES   OCCURS 82 TIMES PIC 9(02).
018500         10  PT-ASSISTS-SERIES OCCURS 82 TIMES PIC 9(02).
018600         10  PT-POINTS-SERIES  OCCURS 82 TIMES PIC 9(02).
018700         10  PT-SHOTS-SERIES   OCCURS 82 TIMES PIC 9(02).
018800     05  FILLER                PIC X(01) VALUE SPACE.
018900*
019000*    WORKING SERIES BUFFER FOR THE STAT UNDER EVALUATION - COPIED
019100*    OUT OF WHICHEVER PT-xxx-SERIES ARRAY MATCHES NP-STAT SO THE
019200*    SCORING PARAGRAPH DOES NOT CARE WHICH STAT IT IS.
019300 01  SERIES-WORK.
019400     05  C-SERIES-VALUE OCCURS 82 TIMES PIC 9(02).
019500     05  FILLER                PIC X(01) VALUE SPACE.
019600 01  C-SERIES-COUNT               PIC 9(03) COMP VALUE ZERO.
019700*
019800*    LAST-5 SCRATCH, BUILT AS A TABLE THEN LAID FLAT FOR THE
019900*    OUTPUT MOVE (SAME TRICK USED SHOP-WIDE FOR FIXED GROUPS).
020000 01  LAST5-WORK.
020100     05  C-LAST5-VALUE OCCURS 5 TIMES PIC 9(02).
020200 01  LAST5-FLAT REDEFINES LAST5-WORK
020300                               PIC X(10).
020400*
020500*    SCORE COMPONENTS - PROFILE B (WH=.30/CAP 30, WR=.40/CAP 40).
020600 01  SCORE-WORK.
020700     05  C-HITS               PIC 9(03) COMP VALUE ZERO.
020800     05  C-RECENT-HITS-CT     PIC 9(01) COMP VALUE ZERO.
020900     05  C-WINDOW-SIZE        PIC 9(03) COMP VALUE ZERO.
021000     05  C-SUM                PIC 9(05)V99 VALUE ZERO.
021100     05  C-SUM-RECENT         PIC 9(05)V99 VALUE ZERO.
021200     05  C-SUM-SQ-DEV         PIC 9(07)V9999 VALUE ZERO.
021300     05  C-HIT-RATE           PIC 9(03)V9 VALUE ZERO.
021400     05  C-RECENT-HIT-RATE    PIC 9(03)V9 VALUE ZERO.
021500     05  C-AVERAGE            PIC 9(03)V99 VALUE ZERO.
021600     05  C-RECENT-AVG         PIC 9(03)V99 VALUE ZERO.
021700     05  C-VARIANCE           PIC 9(05)V9999 VALUE ZERO.
021800     05  C-SQRT-GUESS         PIC 9(05)V9999 VALUE ZERO.
021900     05  C-STD-DEV            PIC 9(03)V99 VALUE ZERO.
022000     05  C-LINE-DIFF          PIC S9(03)V99 VALUE ZERO.
022100     05  C-HIST-COMPONENT     PIC 9(02)V9 VALUE ZERO.
022200     05  C-RECENT-COMPONENT   PIC 9(02)V9 VALUE ZERO.
022300     05  C-LINE-COMPONENT     PIC S9(02)V9 VALUE ZERO.
022400     05  C-CONSIST-COMPONENT  PIC 9(02)V9 VALUE ZERO.
022500     05  C-TOTAL-SCORE        PIC 9(03)V9 VALUE ZERO.
022600     05  FILLER                PIC X(01) VALUE SPACE.
022700*
022800*    ECHO TABLE OF STRONG PROPS FOR THE END-OF-JOB DISPLAY.
022900 01  STRONG-PROP-TABLE.
023000     05  STRONG-ENTRY OCCURS 50 TIMES.
023100         10  SP-PLAYER-NAME    PIC X(30).
023200         10  SP-STAT           PIC X(10).
023300         10  SP-LINE           PIC 9(02)V9.
023400         10  SP-SCORE          PIC 9(03)V9.
023500         10  SP-RECENT-HITS    PIC 9(01).
023600 01  STRONG-TABLE-FLAT REDEFINES STRONG-PROP-TABLE.
023700     05  STRONG-TABLE-ALL   PIC X(2400).
023800*
023900 PROCEDURE DIVISION.
024000*
024100 0000-SPPROP01.
024200     PERFORM 1000-INIT.
024300     PERFORM 2000-MAINLINE
024400         UNTIL MORE-PROPS = "NO ".
024500     PERFORM 3000-CLOSING.
024600     STOP RUN.
024700*
024800 1000-INIT.
024900     ACCEPT CURR-DATE-8 FROM DATE YYYYMMDD.
025000     ACCEPT CURR-TIME FROM TIME.
025100     MOVE SPACES TO STRONG-TABLE-ALL.
025200*
025300     OPEN INPUT NHL-GAMELOG.
025400     OPEN INPUT NHL-PROPS.
025500     OPEN OUTPUT NHL-RECS.
025600*
025700     PERFORM 1100-LOAD-PLAYER-TABLE
025800         UNTIL MORE-GAMELOG = "NO ".
025900     CLOSE NHL-GAMELOG.
026000*
026100     PERFORM 9000-READ-PROP.
026200*
026300 1100-LOAD-PLAYER-TABLE.
026400     READ NHL-GAMELOG
026500         AT END
026600             MOVE "NO " TO MORE-GAMELOG
026700         NOT AT END
026800             ADD 1 TO C-GAMELOG-RECS-READ
026900             PERFORM 1110-STORE-GAME-LOG
027000     END-READ.
027100*
027200 1110-STORE-GAME-LOG.
027300     SET PLYR-IDX TO 1.
027400     SEARCH PLAYER-ENTRY
027500         AT END
027600             PERFORM 1120-NEW-PLAYER-ENTRY
027700         WHEN PT-PLAYER-ID(PLYR-IDX) = GL-PLAYER-ID
027800             PERFORM 1130-APPEND-GAME
027900     END-SEARCH.
028000*
028100 1120-NEW-PLAYER-ENTRY.
028200     ADD 1 TO C-PLAYERS-LOADED.
028300     SET PLYR-IDX TO C-PLAYERS-LOADED.
028400     MOVE GL-PLAYER-ID   TO PT-PLAYER-ID(PLYR-IDX).
028500     MOVE GL-PLAYER-NAME TO PT-PLAYER-NAME(PLYR-IDX).
028600     MOVE GL-TEAM        TO PT-TEAM(PLYR-IDX).
028700     MOVE ZERO           TO PT-GAME-COUNT(PLYR-IDX).
028800     PERFORM 1130-APPEND-GAME.
028900*
029000 1130-APPEND-GAME.
029100     IF PT-GAME-COUNT(PLYR-IDX) < 82
029200         ADD 1 TO PT-GAME-COUNT(PLYR-IDX)
029300         MOVE GL-GOALS
029400             TO PT-GOALS-SERIES(PLYR-IDX PT-GAME-COUNT(PLYR-IDX))
029500         MOVE GL-ASSISTS
029600           TO PT-ASSISTS-SERIES(PLYR-IDX PT-GAME-COUNT(PLYR-IDX))
029700         MOVE GL-POINTS
029800             TO PT-POINTS-SERIES(PLYR-IDX PT-GAME-COUNT(PLYR-IDX))
029900         MOVE GL-SHOTS
030000             TO PT-SHOTS-SERIES(PLYR-IDX PT-GAME-COUNT(PLYR-IDX))
030100     END-IF.
030200*
030300 2000-MAINLINE.
030400     PERFORM 2100-JOIN-PLAYER.
030500     IF PLAYER-FOUND
030600         PERFORM 2200-SCORE-PROP
030700         PERFORM 2300-WRITE-REC
030800     ELSE
030900         ADD 1 TO C-PLAYERS-SKIPPED
031000     END-IF.
031100     PERFORM 9000-READ-PROP.
031200*
031300 2100-JOIN-PLAYER.
031400     MOVE "NO " TO PLAYER-FOUND-SW.
031500     SET PLYR-IDX TO 1.
031600     SEARCH PLAYER-ENTRY
031700         AT END
031800             MOVE "NO " TO PLAYER-FOUND-SW
031900         WHEN PT-PLAYER-ID(PLYR-IDX) = NP-PLAYER-ID
032000             MOVE "YES" TO PLAYER-FOUND-SW
032100             PERFORM 2110-LOAD-SERIES
032200     END-SEARCH.
032300*
032400 2110-LOAD-SERIES.
032500     MOVE PT-GAME-COUNT(PLYR-IDX) TO C-SERIES-COUNT.
032600     EVALUATE NP-STAT
032700         WHEN "POINTS"
032800             PERFORM 2111-COPY-POINTS
032900                 VARYING C-GAME-IX FROM 1 BY 1
033000                 UNTIL C-GAME-IX > C-SERIES-COUNT
033100         WHEN "GOALS"
033200             PERFORM 2112-COPY-GOALS
033300                 VARYING C-GAME-IX FROM 1 BY 1
033400                 UNTIL C-GAME-IX > C-SERIES-COUNT
033500         WHEN "ASSISTS"
033600             PERFORM 2113-COPY-ASSISTS
033700                 VARYING C-GAME-IX FROM 1 BY 1
033800                 UNTIL C-GAME-IX > C-SERIES-COUNT
033900         WHEN "SHOTS"
034000             PERFORM 2114-COPY-SHOTS
034100                 VARYING C-GAME-IX FROM 1 BY 1
034200                 UNTIL C-GAME-IX > C-SERIES-COUNT
034300     END-EVALUATE.
034400*
034500 2111-COPY-POINTS.
034600     MOVE PT-POINTS-SERIES(PLYR-IDX C-GAME-IX)
034700         TO C-SERIES-VALUE(C-GAME-IX).
034800*
034900 2112-COPY-GOALS.
035000     MOVE PT-GOALS-SERIES(PLYR-IDX C-GAME-IX)
035100         TO C-SERIES-VALUE(C-GAME-IX).
035200*
035300 2113-COPY-ASSISTS.
035400     MOVE PT-ASSISTS-SERIES(PLYR-IDX C-GAME-IX)
035500         TO C-SERIES-VALUE(C-GAME-IX).
035600*
035700 2114-COPY-SHOTS.
035800     MOVE PT-SHOTS-SERIES(PLYR-IDX C-GAME-IX)
035900         TO C-SERIES-VALUE(C-GAME-IX).
036000*
036100*    U1 SCORING ALGORITHM - PROFILE B (WH=.30 CAP 30, WR=.40 CAP
036200*    40), DIRECTION IS ALWAYS OVER FOR THE NHL FEED (NP-RECORD
036300*    CARRIES NO UNDER-SIDE ODDS).
036400 2200-SCORE-PROP.
036500     MOVE ZERO TO C-HITS C-RECENT-HITS-CT C-SUM C-SUM-RECENT
036600         C-SUM-SQ-DEV C-HIT-RATE C-RECENT-HIT-RATE C-AVERAGE
036700         C-RECENT-AVG C-VARIANCE C-STD-DEV C-TOTAL-SCORE.
036800     MOVE SPACES TO LAST5-FLAT.
036900     IF C-SERIES-COUNT = ZERO
037000         GO TO 2200-EXIT
037100     END-IF.
037200     IF C-SERIES-COUNT < 5
037300         MOVE C-SERIES-COUNT TO C-WINDOW-SIZE
037400     ELSE
037500         MOVE 5 TO C-WINDOW-SIZE
037600     END-IF.
037700*
037800     PERFORM 2211-CALC-ONE-FULL-GAME
037900         VARYING C-GAME-IX FROM 1 BY 1
038000         UNTIL C-GAME-IX > C-SERIES-COUNT.
038100     PERFORM 2221-CALC-ONE-WINDOW-GAME
038200         VARYING C-WINDOW-IX FROM 1 BY 1
038300         UNTIL C-WINDOW-IX > C-WINDOW-SIZE.
038400*
038500     COMPUTE C-HIT-RATE ROUNDED =
038600         C-HITS / C-SERIES-COUNT * 100.
038700     COMPUTE C-RECENT-HIT-RATE ROUNDED =
038800         C-RECENT-HITS-CT / C-WINDOW-SIZE * 100.
038900     COMPUTE C-AVERAGE ROUNDED = C-SUM / C-SERIES-COUNT.
039000     COMPUTE C-RECENT-AVG ROUNDED =
039100         C-SUM-RECENT / C-WINDOW-SIZE.
039200*
039300     PERFORM 2231-CALC-ONE-SQ-DEV
039400         VARYING C-GAME-IX FROM 1 BY 1
039500         UNTIL C-GAME-IX > C-SERIES-COUNT.
039600     COMPUTE C-VARIANCE ROUNDED =
039700         C-SUM-SQ-DEV / C-SERIES-COUNT.
039800     PERFORM 2240-CALC-STD-DEV.
039900*
040000     COMPUTE C-LINE-DIFF ROUNDED = C-AVERAGE - NP-LINE.
040100*
040200     IF C-HIT-RATE * 0.30 > 30
040300         MOVE 30 TO C-HIST-COMPONENT
040400     ELSE
040500         COMPUTE C-HIST-COMPONENT ROUNDED = C-HIT-RATE * 0.30
040600     END-IF.
040700     IF C-RECENT-HIT-RATE * 0.40 > 40
040800         MOVE 40 TO C-RECENT-COMPONENT
040900     ELSE
041000         COMPUTE C-RECENT-COMPONENT ROUNDED =
041100             C-RECENT-HIT-RATE * 0.40
041200     END-IF.
041300*
041400     IF C-LINE-DIFF > 0
041500         IF C-LINE-DIFF * 10 > 20
041600             MOVE 20 TO C-LINE-COMPONENT
041700         ELSE
041800             COMPUTE C-LINE-COMPONENT ROUNDED = C-LINE-DIFF * 10
041900         END-IF
042000     ELSE
042100         COMPUTE C-LINE-COMPONENT ROUNDED =
042200             20 + (C-LINE-DIFF * 10)
042300         IF C-LINE-COMPONENT < 0
042400             MOVE 0 TO C-LINE-COMPONENT
042500         END-IF
042600     END-IF.
042700*
042800     COMPUTE C-CONSIST-COMPONENT ROUNDED = 10 - (C-STD-DEV * 2).
042900     IF C-CONSIST-COMPONENT < 0
043000         MOVE 0 TO C-CONSIST-COMPONENT
043100     END-IF.
043200*
043300     COMPUTE C-TOTAL-SCORE ROUNDED = C-HIST-COMPONENT +
043400         C-RECENT-COMPONENT + C-LINE-COMPONENT +
043500         C-CONSIST-COMPONENT.
043600 2200-EXIT.
043700     EXIT.
043800*
043900 2211-CALC-ONE-FULL-GAME.
044000     IF C-SERIES-VALUE(C-GAME-IX) > NP-LINE
044100         ADD 1 TO C-HITS
044200     END-IF.
044300     ADD C-SERIES-VALUE(C-GAME-IX) TO C-SUM.
044400*
044500 2221-CALC-ONE-WINDOW-GAME.
044600     IF C-SERIES-VALUE(C-WINDOW-IX) > NP-LINE
044700         ADD 1 TO C-RECENT-HITS-CT
044800     END-IF.
044900     ADD C-SERIES-VALUE(C-WINDOW-IX) TO C-SUM-RECENT.
045000     MOVE C-SERIES-VALUE(C-WINDOW-IX)
045100         TO C-LAST5-VALUE(C-WINDOW-IX).
045200*
045300 2231-CALC-ONE-SQ-DEV.
045400     COMPUTE C-SUM-SQ-DEV ROUNDED = C-SUM-SQ-DEV +
045500         (C-SERIES-VALUE(C-GAME-IX) - C-AVERAGE) ** 2.
045600*
045700*    HOME-GROWN SQUARE ROOT BY NEWTON'S METHOD - THIS COMPILER
045800*    HAD NO SQRT VERB WHEN THE PROGRAM WAS WRITTEN, AND THE
045900*    ITERATION HAS NEVER BEEN REPLACED.
046000 2240-CALC-STD-DEV.
046100     IF C-VARIANCE = ZERO
046200         MOVE ZERO TO C-STD-DEV
046300     ELSE
046400         MOVE C-VARIANCE TO C-SQRT-GUESS
046500         PERFORM 2241-SQRT-ITERATE 12 TIMES
046600         MOVE C-SQRT-GUESS TO C-STD-DEV
046700     END-IF.
046800*
046900 2241-SQRT-ITERATE.
047000     COMPUTE C-SQRT-GUESS ROUNDED =
047100         (C-SQRT-GUESS + (C-VARIANCE / C-SQRT-GUESS)) / 2.
047200*
047300 2300-WRITE-REC.
047400     MOVE NP-GAME-SLUG    TO NR-GAME-SLUG.
047500     MOVE NP-GAME-NAME    TO NR-GAME-NAME.
047600     MOVE NP-PLAYER-NAME  TO NR-PLAYER-NAME.
047700     MOVE NP-TEAM         TO NR-TEAM.
047800     MOVE NP-STAT         TO NR-STAT.
047900     MOVE NP-LINE         TO NR-LINE.
048000     MOVE "OVER "         TO NR-BET-TYPE.
048100     MOVE NP-OVER-ODDS    TO NR-ODDS.
048200     MOVE C-TOTAL-SCORE  TO NR-SCORE.
048300     MOVE C-HIT-RATE     TO NR-HIT-RATE.
048400     MOVE C-RECENT-HIT-RATE TO NR-RECENT-HIT-RATE.
048500     MOVE C-RECENT-HITS-CT  TO NR-RECENT-HITS.
048600     MOVE C-SERIES-COUNT TO NR-TOTAL-GAMES.
048700     MOVE C-AVERAGE      TO NR-AVERAGE.
048800     MOVE C-RECENT-AVG   TO NR-RECENT-AVG.
048900     MOVE C-STD-DEV      TO NR-STD-DEV.
049000     MOVE NP-MARKET-ID    TO NR-MARKET-ID.
049100     MOVE NP-LINE-ID      TO NR-LINE-ID.
049200     MOVE C-LAST5-VALUE(1) TO NR-LAST-5(1).
049300     MOVE C-LAST5-VALUE(2) TO NR-LAST-5(2).
049400     MOVE C-LAST5-VALUE(3) TO NR-LAST-5(3).
049500     MOVE C-LAST5-VALUE(4) TO NR-LAST-5(4).
049600     MOVE C-LAST5-VALUE(5) TO NR-LAST-5(5).
049700     WRITE NR-RECORD.
049800     ADD 1 TO C-PLAYERS-PROCESSED.
049900     ADD 1 TO C-PROPS-WRITTEN.
050000     IF C-TOTAL-SCORE >= 75 AND C-RECENT-HITS-CT >= 4
050100         PERFORM 2310-ECHO-STRONG-PROP
050200     END-IF.
050300*
050400 2310-ECHO-STRONG-PROP.
050500     ADD 1 TO C-STRONG-PROP-CTR.
050600     IF C-STRONG-PROP-CTR <= 50
050700         MOVE NP-PLAYER-NAME TO SP-PLAYER-NAME(C-STRONG-PROP-CTR)
050800         MOVE NP-STAT        TO SP-STAT(C-STRONG-PROP-CTR)
050900         MOVE NP-LINE        TO SP-LINE(C-STRONG-PROP-CTR)
051000         MOVE C-TOTAL-SCORE TO SP-SCORE(C-STRONG-PROP-CTR)
051100         MOVE C-RECENT-HITS-CT
051200                             TO SP-RECENT-HITS(C-STRONG-PROP-CTR)
051300     END-IF.
051400*
051500 3000-CLOSING.
051600     CLOSE NHL-PROPS.
051700     CLOSE NHL-RECS.
051800     DISPLAY "SPPROP01 - NHL PROP SCORER/RECOMMENDATION BUILD".
051900     DISPLAY "GAME LOG RECORDS READ. . . . " C-GAMELOG-RECS-READ.
052000     DISPLAY "PLAYERS LOADED. . . . . . . . " C-PLAYERS-LOADED.
052100     DISPLAY "PROPS READ. . . . . . . . . . " C-PROPS-READ.
052200     DISPLAY "PLAYERS PROCESSED (JOINED) . " C-PLAYERS-PROCESSED.
052300     DISPLAY "PLAYERS SKIPPED (NOT-FOUND) . " C-PLAYERS-SKIPPED.
052400     DISPLAY "RECOMMENDATIONS WRITTEN . . . " C-PROPS-WRITTEN.
052500     DISPLAY "STRONG PROPS (SCORE>=75,RH>=4) " C-STRONG-PROP-CTR.
052600     IF C-STRONG-PROP-CTR > ZERO
052700         PERFORM 3100-DISPLAY-ONE-STRONG-PROP
052800             VARYING C-DISPLAY-IX FROM 1 BY 1
052900             UNTIL C-DISPLAY-IX > C-STRONG-PROP-CTR
053000             OR C-DISPLAY-IX > 50
053100     END-IF.
053200*
053300 3100-DISPLAY-ONE-STRONG-PROP.
053400     DISPLAY SP-PLAYER-NAME(C-DISPLAY-IX) " "
053500         SP-STAT(C-DISPLAY-IX) " " SP-LINE(C-DISPLAY-IX) " "
053600         SP-SCORE(C-DISPLAY-IX) " "
053700         SP-RECENT-HITS(C-DISPLAY-IX).
053800*
053900 9000-READ-PROP.
054000     READ NHL-PROPS
054100         AT END
054200             MOVE "NO " TO MORE-PROPS
054300         NOT AT END
054400             ADD 1 TO C-PROPS-READ
054500     END-READ.
