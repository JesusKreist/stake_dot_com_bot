000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPPROP02.
000300 AUTHOR.        R. HALVORSEN.
000400 INSTALLATION.  LAKEVIEW SPORTS EXCHANGE - DATA PROCESSING SECT.
000500 DATE-WRITTEN.  06/28/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT DISTRIBUTION ONLY.
000800*
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*****************************************************************
001200* 06/28/89  RH   ORIGINAL CODING.  NHL TICKET BUILD FROM THE
001300*                RECOMMENDATION FILE PRODUCED BY SPPROP01.
001400* 08/15/89  RH   GAME GROUPING ADDED - PICKS NOW BUCKETED BY
001500*                GAME SLUG BEFORE RANKING (TICKET LV-122).
001600* 12/02/89  RH   TOP-9 GAME LIMIT ADDED PER LINE DEPT REQUEST.
001700* 04/19/90  TO   RECORD TABLE ENLARGED 200 TO 500 - BUSY SLATES
001800*                WERE TRUNCATING (TICKET LV-190).
001900* 10/03/91  TO   REPLACED THE RANDOM PICK-LIST SHUFFLE WITH A
002000*                FIXED ROTATION KEYED ON TICKET NUMBER - AUDIT
002100*                FLAGGED THE OLD METHOD AS NOT REPRODUCIBLE.
002200* 05/14/93  RH   COMBINED ODDS OVERFLOW GUARD ADDED AT 9(7)V99.
002300* 02/09/95  TO   TICKET COUNT DEFAULT CONFIRMED AT THREE FOR THE
002400*                NIGHTLY RUN (TICKET LV-260).
002500* 11/21/97  JV   GAME TABLE ENLARGED 12 TO 20 SLOTS.
002600* 10/29/98  JV   Y2K REMEDIATION - C-CURR-YEAR EXPANDED TO 4
002700*                DIGITS THROUGHOUT.
002800* 02/17/99  JV   Y2K SIGN-OFF RETEST - NO FURTHER CHANGES REQD.
002900* 07/08/02  TO   MARKET-ID/LINE-ID NOW CARRIED THROUGH TO THE
003000*                TICKET DETAIL RECORD (TICKET LV-411).
003100* 03/11/03  RH   COMBINED ODDS NOW COMPUTED ROUNDED INTO THE
003200*                TWO-DECIMAL TICKET FIELD - PLAIN MOVE WAS
003300*                CHOPPING THE LAST TWO DIGITS INSTEAD OF
003400*                ROUNDING THEM (TICKET LV-447).
003500* 03/11/03  RH   LAST-FIVE GAME VALUES NOW CARRIED ON THE LEG
003600*                LINE OF THE TICKET REPORT PER LINE DEPT
003700*                REQUEST (TICKET LV-447).
003800* 09/22/04  RH   GAME-WINDOW SUBSCRIPT AT 2520 WAS REFERENCING AN
003900*                UNDECLARED INDEX NAME (GAME-IX) INSTEAD OF THE
004000*                TABLE'S OWN GAME-IDX - CORRECTED (TICKET LV-461).
004100* 09/22/04  RH   WORKING-STORAGE FIELD NAMES BROUGHT INTO LINE
004200*                WITH DEPT PREFIX STANDARD (C- COUNTERS, PLAIN
004300*                SWITCHES/STATUSES) PER CODING STANDARDS AUDIT
004400*                (TICKET LV-462).
004500*****************************************************************
004600*    THIS PROGRAM READS THE NHL RECOMMENDATION FILE, RETAINS THE
004700*    STRONG PICKS, GROUPS THEM BY GAME, RANKS GAMES BY HOW MANY
004800*    STRONG PICKS EACH ONE HAS, AND BUILDS THE REQUESTED NUMBER
004900*    OF NHL PARLAY TICKETS FROM THE TOP GAMES.  EACH TICKET
005000*    ROTATES THE PICK WINDOW FOR A GAME SO SUCCESSIVE TICKETS DO
005100*    NOT ALWAYS REPEAT THE SAME LEGS WHEN A GAME HAS MORE STRONG
005200*    PICKS THAN THE THREE-LEG WINDOW REQUIRES.
005300*****************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT NHL-RECS      ASSIGN TO NHLRECS
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS RECS-STATUS.
006400     SELECT TICKET-DETAIL ASSIGN TO TKTDTL
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS DETAIL-STATUS.
006700     SELECT TICKET-SUMMARY ASSIGN TO TKTSUM
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS SUMMARY-STATUS.
007000     SELECT TICKET-REPORT ASSIGN TO TKTRPT2
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS REPORT-STATUS.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700*    R3 - NHL RECOMMENDATION, INPUT TO THIS PROGRAM.
007800 FD  NHL-RECS
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 190 CHARACTERS
008100     DATA RECORD IS NR-RECORD.
008200 01  NR-RECORD.
008300     05  NR-GAME-SLUG          PIC X(20).
008400     05  NR-GAME-NAME          PIC X(40).
008500     05  NR-PLAYER-NAME        PIC X(30).
008600     05  NR-TEAM               PIC X(03).
008700     05  NR-STAT               PIC X(10).
008800     05  NR-LINE               PIC 9(02)V9.
008900     05  NR-BET-TYPE           PIC X(05).
009000     05  NR-ODDS               PIC 9(03)V99.
009100     05  NR-SCORE              PIC 9(03)V9.
009200     05  NR-HIT-RATE           PIC 9(03)V9.
009300     05  NR-RECENT-HIT-RATE    PIC 9(03)V9.
009400     05  NR-RECENT-HITS        PIC 9(01).
009500     05  NR-TOTAL-GAMES        PIC 9(03).
009600     05  NR-AVERAGE            PIC 9(03)V99.
009700     05  NR-RECENT-AVG         PIC 9(03)V99.
009800     05  NR-STD-DEV            PIC 9(03)V99.
009900     05  NR-MARKET-ID          PIC X(12).
010000     05  NR-LINE-ID            PIC X(12).
010100     05  NR-LAST-5             OCCURS 5 TIMES PIC 9(02).
010200     05  FILLER                PIC X(09) VALUE SPACES.
010300*
010400*    R7 - TICKET LEG DETAIL, APPENDED BY EVERY GENERATOR.
010500 FD  TICKET-DETAIL
010600     LABEL RECORD IS STANDARD
010700     RECORD CONTAINS 180 CHARACTERS
010800     DATA RECORD IS TK-RECORD.
010900 01  TK-RECORD.
011000     05  TK-TICKET-NUM         PIC 9(02).
011100     05  TK-TICKET-TYPE        PIC X(12).
011200     05  TK-GAME-NAME          PIC X(40).
011300     05  TK-PLAYER             PIC X(30).
011400     05  TK-TEAM               PIC X(30).
011500     05  TK-STAT               PIC X(20).
011600     05  TK-BET-TYPE           PIC X(05).
011700     05  TK-LINE               PIC 9(03)V9.
011800     05  TK-ODDS               PIC 9(03)V99.
011900     05  TK-SCORE              PIC 9(03)V9.
012000     05  TK-MARKET-ID          PIC X(12).
012100     05  TK-LINE-ID            PIC X(12).
012200     05  FILLER                PIC X(04) VALUE SPACES.
012300*
012400*    R8 - TICKET SUMMARY, APPENDED BY EVERY GENERATOR.
012500 FD  TICKET-SUMMARY
012600     LABEL RECORD IS STANDARD
012700     RECORD CONTAINS 40 CHARACTERS
012800     DATA RECORD IS TS-RECORD.
012900 01  TS-RECORD.
013000     05  TS-TICKET-NUM         PIC 9(02).
013100     05  TS-TICKET-TYPE        PIC X(12).
013200     05  TS-TOTAL-PICKS        PIC 9(03).
013300     05  TS-NUM-GAMES          PIC 9(02).
013400     05  TS-TOTAL-ODDS         PIC 9(07)V99.
013500     05  TS-AVG-SCORE          PIC 9(03)V9.
013600     05  TS-AVG-HISTORICAL     PIC 9(03)V9.
013700     05  FILLER                PIC X(04) VALUE SPACES.
013800*
013900*    TICKET-REPORT - HUMAN-READABLE 132 COLUMN PRINT FILE.
014000 FD  TICKET-REPORT
014100     LABEL RECORD IS OMITTED
014200     RECORD CONTAINS 132 CHARACTERS
014300     DATA RECORD IS RPT-LINE.
014400 01  RPT-LINE                  PIC X(132).
014500*
014600 WORKING-STORAGE SECTION.
014700*
014800 01  FILE-STATUSES.
014900     05  RECS-STATUS        PIC X(02) VALUE "00".
015000     05  DETAIL-STATUS      PIC X(02) VALUE "00".
015100     05  SUMMARY-STATUS     PIC X(02) VALUE "00".
015200     05  REPORT-STATUS      PIC X(02) VALUE "00".
015300     05  FILLER                PIC X(04) VALUE SPACES.
015400*
015500 01  SWITCHES.
015600     05  MORE-RECS          PIC X(03) VALUE "YES".
015700     05  SWAP-SW            PIC X(03) VALUE "YES".
015800     05  FILLER                PIC X(04) VALUE SPACES.
015900*
016000 01  DATE-WORK.
016100     05  CURR-DATE-BRK.
016200         10  C-CURR-YEAR      PIC 9(04).
016300         10  C-CURR-MONTH     PIC 9(02).
016400         10  C-CURR-DAY       PIC 9(02).
016500     05  CURR-DATE-8 REDEFINES CURR-DATE-BRK
016600                               PIC 9(08).
016700     05  CURR-TIME          PIC X(11).
016800     05  FILLER                PIC X(05) VALUE SPACES.
016900*
017000 01  COUNTERS.
017100     05  C-RECS-READ          PIC 9(05) COMP VALUE ZERO.
017200     05  C-STRONG-COUNT       PIC 9(05) COMP VALUE ZERO.
017300     05  C-GAME-COUNT         PIC 9(03) COMP VALUE ZERO.
017400     05  C-SELECTED-COUNT     PIC 9(03) COMP VALUE ZERO.
017500     05  C-TICKET-COUNT       PIC 9(02) COMP VALUE 3.
017600     05  C-TICKETS-WRITTEN    PIC 9(02) COMP VALUE ZERO.
017700     05  C-TOTAL-LEGS         PIC 9(05) COMP VALUE ZERO.
017800     05  FILLER                PIC X(06) VALUE SPACES.
017900*
018000 01  SUBSCRIPTS.
018100     05  C-REC-IX             PIC 9(03) COMP VALUE ZERO.
018200     05  C-GAME-IX            PIC 9(03) COMP VALUE ZERO.
018300     05  C-SEL-IX             PIC 9(03) COMP VALUE ZERO.
018400     05  C-PICK-IX            PIC 9(03) COMP VALUE ZERO.
018500     05  C-INNER-IX           PIC 9(03) COMP VALUE ZERO.
018600     05  C-TICKET-NO          PIC 9(02) COMP VALUE ZERO.
018700     05  C-WINDOW-START       PIC 9(03) COMP VALUE ZERO.
018800     05  C-WINDOW-SIZE        PIC 9(03) COMP VALUE ZERO.
018900     05  C-SLOT-IX            PIC 9(03) COMP VALUE ZERO.
019000     05  C-USE-IX             PIC 9(03) COMP VALUE ZERO.
019100     05  C-MOD-DIVIDEND       PIC 9(05) COMP VALUE ZERO.
019200     05  C-MOD-QUOT           PIC 9(05) COMP VALUE ZERO.
019300     05  C-L5-IX              PIC 9(01) COMP VALUE ZERO.
019400     05  FILLER                PIC X(04) VALUE SPACES.
019500*
019600*    IN-MEMORY COPY OF EVERY R3 RECOMMENDATION READ - GAME AND
019700*    SELECTED-GAME TABLES BELOW HOLD SUBSCRIPTS INTO THIS TABLE
019800*    RATHER THAN DUPLICATING THE DATA.
019900 01  REC-TABLE.
020000     05  REC-ENTRY OCCURS 500 TIMES INDEXED BY REC-IDX.
020100         10  RT-GAME-SLUG      PIC X(20).
020200         10  RT-GAME-NAME      PIC X(40).
020300         10  RT-PLAYER-NAME    PIC X(30).
020400         10  RT-TEAM           PIC X(03).
020500         10  RT-STAT           PIC X(10).
020600         10  RT-LINE           PIC 9(02)V9.
020700         10  RT-BET-TYPE       PIC X(05).
020800         10  RT-ODDS           PIC 9(03)V99.
020900         10  RT-SCORE          PIC 9(03)V9.
021000         10  RT-HIT-RATE       PIC 9(03)V9.
021100         10  RT-RECENT-HITS    PIC 9(01).
021200         10  RT-LAST-5         OCCURS 5 TIMES PIC 9(02).
021300         10  RT-MARKET-ID      PIC X(12).
021400         10  RT-LINE-ID        PIC X(12).
021500     05  FILLER                PIC X(01) VALUE SPACE.
021600*
021700*    GAME-LEVEL GROUPING TABLE - ONE ENTRY PER DISTINCT GAME SLUG
021800*    SEEN AMONG THE STRONG PICKS.
021900 01  GAME-TABLE.
022000     05  GAME-ENTRY OCCURS 20 TIMES INDEXED BY GAME-IDX.
022100         10  GT-GAME-SLUG      PIC X(20).
022200         10  GT-GAME-NAME      PIC X(40).
022300         10  GT-PICK-COUNT     PIC 9(03) COMP.
022400         10  GT-PICK-REC-IX    OCCURS 30 TIMES PIC 9(03) COMP.
022500 01  GAME-TABLE-FLAT REDEFINES GAME-TABLE.
022600     05  GAME-TABLE-ALL     PIC X(2020).
022700*
022800*    SWAP AREA FOR THE GAME-TABLE RANK SORT - MUST MATCH ONE
022900*    GAME-ENTRY EXACTLY.
023000 01  GAME-SWAP-AREA.
023100     05  GS-GAME-SLUG          PIC X(20).
023200     05  GS-GAME-NAME          PIC X(40).
023300     05  GS-PICK-COUNT         PIC 9(03) COMP.
023400     05  GS-PICK-REC-IX        OCCURS 30 TIMES PIC 9(03) COMP.
023500*
023600*    SELECTED-GAME LIST FOR THE CURRENT TICKET RUN - TOP MIN(9,
023700*    AVAILABLE) GAMES BY STRONG-PICK COUNT.
023800 01  SELECTED-TABLE.
023900     05  SELECTED-ENTRY OCCURS 9 TIMES INDEXED BY SEL-IDX.
024000         10  SL-GAME-IX        PIC 9(03) COMP.
024100     05  FILLER                PIC X(01) VALUE SPACE.
024200*
024300*    GAME-NAME LIST FOR THE TICKET HEADER LINE, FLATTENED FOR
024400*    THE PRINT MOVE.
024500 01  TICKET-GAMES-WORK.
024600     05  TICKET-GAME-NAME OCCURS 9 TIMES PIC X(14).
024700 01  TICKET-GAMES-FLAT REDEFINES TICKET-GAMES-WORK
024800                               PIC X(126).
024900*
025000*    TICKET ACCUMULATORS.
025100 01  TICKET-WORK.
025200     05  C-TICKET-LEG-COUNT   PIC 9(03) COMP VALUE ZERO.
025300     05  C-TICKET-GAMES-USED  PIC 9(02) COMP VALUE ZERO.
025400     05  C-ODDS-PRODUCT       PIC 9(07)V9999 VALUE 1.
025500     05  ODDS-OVFL-SW       PIC X(03) VALUE "NO ".
025600     05  C-SCORE-SUM          PIC 9(06)V9 VALUE ZERO.
025700     05  C-COMBINED-ODDS      PIC 9(07)V99 VALUE ZERO.
025800     05  C-AVG-SCORE          PIC 9(03)V9 VALUE ZERO.
025900     05  FILLER                PIC X(01) VALUE SPACE.
026000*
026100*    PRINT LINES.
026200 01  RPT-RULE-LINE.
026300     05  FILLER                PIC X(132) VALUE ALL "=".
026400 01  RPT-GAME-RULE-LINE.
026500     05  FILLER                PIC X(132) VALUE ALL "-".
026600 01  RPT-TICKET-HDR.
026700     05  FILLER                PIC X(02) VALUE SPACES.
026800     05  FILLER                PIC X(07) VALUE "TICKET ".
026900     05  RH-TICKET-TYPE        PIC X(12).
027000     05  FILLER                PIC X(02) VALUE "# ".
027100     05  RH-TICKET-NUM         PIC Z9.
027200     05  FILLER                PIC X(09) VALUE " PICKS: ".
027300     05  RH-TOTAL-PICKS        PIC ZZ9.
027400     05  FILLER                PIC X(09) VALUE " ODDS:  ".
027500     05  RH-COMBINED-ODDS      PIC ZZZ,ZZ9.99.
027600     05  FILLER                PIC X(09) VALUE " SCORE: ".
027700     05  RH-AVG-SCORE          PIC ZZ9.9.
027800     05  FILLER                PIC X(39) VALUE SPACES.
027900 01  RPT-GAMES-LINE.
028000     05  FILLER                PIC X(02) VALUE SPACES.
028100     05  FILLER                PIC X(07) VALUE "GAMES: ".
028200     05  RH-GAMES-LIST         PIC X(123).
028300 01  RPT-GAME-SUBHDR.
028400     05  FILLER                PIC X(04) VALUE SPACES.
028500     05  FILLER                PIC X(06) VALUE "GAME: ".
028600     05  RH-GAME-NAME          PIC X(40).
028700     05  FILLER                PIC X(82) VALUE SPACES.
028800 01  RPT-LEG-LINE.
028900     05  FILLER                PIC X(06) VALUE SPACES.
029000     05  RL-PLAYER             PIC X(30).
029100     05  FILLER                PIC X(01) VALUE SPACES.
029200     05  RL-TEAM-P.
029300         10  FILLER            PIC X(01) VALUE "(".
029400         10  RL-TEAM           PIC X(03).
029500         10  FILLER            PIC X(01) VALUE ")".
029600     05  FILLER                PIC X(02) VALUE SPACES.
029700     05  RL-STAT               PIC X(10).
029800     05  FILLER                PIC X(01) VALUE SPACES.
029900     05  RL-BET-TYPE           PIC X(05).
030000     05  RL-LINE                PIC Z9.9.
030100     05  FILLER                PIC X(07) VALUE "  ODDS ".
030200     05  RL-ODDS               PIC ZZ9.99.
030300     05  FILLER                PIC X(08) VALUE "  SCORE ".
030400     05  RL-SCORE              PIC ZZ9.9.
030500     05  FILLER                PIC X(06) VALUE "  HIT ".
030600     05  RL-HIT-RATE           PIC ZZ9.9.
030700     05  FILLER                PIC X(02) VALUE "% ".
030800     05  RL-RECENT             PIC 9.
030900     05  FILLER                PIC X(04) VALUE "/5  ".
031000     05  FILLER                PIC X(07) VALUE "  L5 - ".
031100     05  RL-LAST5 OCCURS 5 TIMES.
031200         10  RL-LAST5-VAL      PIC Z9.
031300         10  FILLER            PIC X(01) VALUE SPACE.
031400 01  RPT-TOTAL-LINE.
031500     05  FILLER                PIC X(02) VALUE SPACES.
031600     05  FILLER                PIC X(20) VALUE
031700                                       "TICKETS GENERATED: ".
031800     05  RT-TICKETS-OUT        PIC Z9.
031900     05  FILLER                PIC X(15) VALUE "  TOTAL LEGS: ".
032000     05  RT-LEGS-OUT           PIC ZZZ9.
032100     05  FILLER                PIC X(72) VALUE SPACES.
032200*
032300 PROCEDURE DIVISION.
032400*
032500 0000-SPPROP02.
032600     PERFORM 1000-INIT.
032700     PERFORM 2000-MAINLINE
032800         UNTIL MORE-RECS = "NO ".
032900     PERFORM 2900-GROUP-AND-RANK.
033000     PERFORM 2500-BUILD-ALL-TICKETS.
033100     PERFORM 3000-CLOSING.
033200     STOP RUN.
033300*
033400 1000-INIT.
033500     ACCEPT CURR-DATE-8 FROM DATE YYYYMMDD.
033600     ACCEPT CURR-TIME FROM TIME.
033700     MOVE SPACES TO GAME-TABLE-ALL.
033800     OPEN INPUT NHL-RECS.
033900     OPEN EXTEND TICKET-DETAIL.
034000     OPEN EXTEND TICKET-SUMMARY.
034100     OPEN OUTPUT TICKET-REPORT.
034200     PERFORM 9000-READ-REC.
034300*
034400 2000-MAINLINE.
034500     IF NR-SCORE >= 70 AND NR-HIT-RATE >= 65
034600             AND NR-RECENT-HITS >= 4
034700         PERFORM 2100-KEEP-STRONG-PICK
034800     END-IF.
034900     PERFORM 9000-READ-REC.
035000*
035100 2100-KEEP-STRONG-PICK.
035200     ADD 1 TO C-STRONG-COUNT.
035300     IF C-STRONG-COUNT <= 500
035400         SET REC-IDX TO C-STRONG-COUNT
035500         MOVE NR-GAME-SLUG    TO RT-GAME-SLUG(REC-IDX)
035600         MOVE NR-GAME-NAME    TO RT-GAME-NAME(REC-IDX)
035700         MOVE NR-PLAYER-NAME  TO RT-PLAYER-NAME(REC-IDX)
035800         MOVE NR-TEAM         TO RT-TEAM(REC-IDX)
035900         MOVE NR-STAT         TO RT-STAT(REC-IDX)
036000         MOVE NR-LINE         TO RT-LINE(REC-IDX)
036100         MOVE NR-BET-TYPE     TO RT-BET-TYPE(REC-IDX)
036200         MOVE NR-ODDS         TO RT-ODDS(REC-IDX)
036300         MOVE NR-SCORE        TO RT-SCORE(REC-IDX)
036400         MOVE NR-HIT-RATE     TO RT-HIT-RATE(REC-IDX)
036500         MOVE NR-RECENT-HITS  TO RT-RECENT-HITS(REC-IDX)
036600         MOVE NR-MARKET-ID    TO RT-MARKET-ID(REC-IDX)
036700         MOVE NR-LINE-ID      TO RT-LINE-ID(REC-IDX)
036800         PERFORM 2101-STORE-LAST-5
036900             VARYING C-L5-IX FROM 1 BY 1
037000             UNTIL C-L5-IX > 5
037100     END-IF.
037200*
037300 2101-STORE-LAST-5.
037400     MOVE NR-LAST-5(C-L5-IX) TO RT-LAST-5(REC-IDX C-L5-IX).
037500*
037600*    GROUP THE STRONG PICKS BY GAME (2200), SORT EACH GAME'S
037700*    PICKS BY SCORE DESCENDING, THEN RANK THE GAMES BY STRONG
037800*    PICK COUNT DESCENDING AND KEEP THE TOP NINE (2300).
037900 2900-GROUP-AND-RANK.
038000     PERFORM 2200-GROUP-BY-GAME
038100         VARYING C-REC-IX FROM 1 BY 1
038200         UNTIL C-REC-IX > C-STRONG-COUNT
038300         OR C-REC-IX > 500.
038400     PERFORM 2210-SORT-GAME-PICKS
038500         VARYING C-GAME-IX FROM 1 BY 1
038600         UNTIL C-GAME-IX > C-GAME-COUNT.
038700     PERFORM 2300-RANK-GAMES.
038800*
038900 2200-GROUP-BY-GAME.
039000     SET REC-IDX TO C-REC-IX.
039100     SET GAME-IDX TO 1.
039200     SEARCH GAME-ENTRY
039300         AT END
039400             PERFORM 2201-NEW-GAME-ENTRY
039500         WHEN GT-GAME-SLUG(GAME-IDX) = RT-GAME-SLUG(REC-IDX)
039600             PERFORM 2202-APPEND-PICK
039700     END-SEARCH.
039800*
039900 2201-NEW-GAME-ENTRY.
040000     IF C-GAME-COUNT < 20
040100         ADD 1 TO C-GAME-COUNT
040200         SET GAME-IDX TO C-GAME-COUNT
040300         MOVE RT-GAME-SLUG(REC-IDX) TO GT-GAME-SLUG(GAME-IDX)
040400         MOVE RT-GAME-NAME(REC-IDX) TO GT-GAME-NAME(GAME-IDX)
040500         MOVE ZERO TO GT-PICK-COUNT(GAME-IDX)
040600         PERFORM 2202-APPEND-PICK
040700     END-IF.
040800*
040900 2202-APPEND-PICK.
041000     IF GT-PICK-COUNT(GAME-IDX) < 30
041100         ADD 1 TO GT-PICK-COUNT(GAME-IDX)
041200         MOVE C-REC-IX
041300             TO GT-PICK-REC-IX(GAME-IDX GT-PICK-COUNT(GAME-IDX))
041400     END-IF.
041500*
041600*    BUBBLE SORT OF ONE GAME'S PICK LIST BY RT-SCORE DESCENDING.
041700 2210-SORT-GAME-PICKS.
041800     MOVE "YES" TO SWAP-SW.
041900     PERFORM 2211-BUBBLE-PASS
042000         UNTIL SWAP-SW = "NO ".
042100*
042200 2211-BUBBLE-PASS.
042300     MOVE "NO " TO SWAP-SW.
042400     PERFORM 2212-COMPARE-SWAP
042500         VARYING C-PICK-IX FROM 1 BY 1
042600         UNTIL C-PICK-IX >= GT-PICK-COUNT(C-GAME-IX).
042700*
042800 2212-COMPARE-SWAP.
042900     SET C-INNER-IX TO C-PICK-IX.
043000     ADD 1 TO C-INNER-IX.
043100     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
043200     SET C-USE-IX TO REC-IDX.
043300     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-INNER-IX).
043400     IF RT-SCORE(C-USE-IX) < RT-SCORE(REC-IDX)
043500         MOVE GT-PICK-REC-IX(C-GAME-IX C-INNER-IX)
043600             TO C-SLOT-IX
043700         MOVE GT-PICK-REC-IX(C-GAME-IX C-PICK-IX)
043800             TO GT-PICK-REC-IX(C-GAME-IX C-INNER-IX)
043900         MOVE C-SLOT-IX
044000             TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX)
044100         MOVE "YES" TO SWAP-SW
044200     END-IF.
044300*
044400*    BUBBLE SORT OF THE GAME TABLE BY PICK-COUNT DESCENDING, THEN
044500*    KEEP THE TOP MIN(9,AVAILABLE) AS THE SELECTED GAMES.
044600 2300-RANK-GAMES.
044700     MOVE "YES" TO SWAP-SW.
044800     PERFORM 2301-GAME-BUBBLE-PASS
044900         UNTIL SWAP-SW = "NO ".
045000     MOVE ZERO TO C-SELECTED-COUNT.
045100     PERFORM 2302-SELECT-ONE-GAME
045200         VARYING C-GAME-IX FROM 1 BY 1
045300         UNTIL C-GAME-IX > C-GAME-COUNT
045400         OR C-SELECTED-COUNT >= 9.
045500*
045600 2302-SELECT-ONE-GAME.
045700     ADD 1 TO C-SELECTED-COUNT.
045800     SET SEL-IDX TO C-SELECTED-COUNT.
045900     MOVE C-GAME-IX TO SL-GAME-IX(SEL-IDX).
046000*
046100 2301-GAME-BUBBLE-PASS.
046200     MOVE "NO " TO SWAP-SW.
046300     PERFORM 2303-GAME-COMPARE-SWAP
046400         VARYING C-GAME-IX FROM 1 BY 1
046500         UNTIL C-GAME-IX >= C-GAME-COUNT.
046600*
046700 2303-GAME-COMPARE-SWAP.
046800     SET C-INNER-IX TO C-GAME-IX.
046900     ADD 1 TO C-INNER-IX.
047000     IF GT-PICK-COUNT(C-GAME-IX) < GT-PICK-COUNT(C-INNER-IX)
047100         MOVE GAME-ENTRY(C-GAME-IX)  TO GAME-SWAP-AREA
047200         MOVE GAME-ENTRY(C-INNER-IX) TO GAME-ENTRY
047300                                             (C-GAME-IX)
047400         MOVE GAME-SWAP-AREA TO GAME-ENTRY(C-INNER-IX)
047500         MOVE "YES" TO SWAP-SW
047600     END-IF.
047700*
047800 2500-BUILD-ALL-TICKETS.
047900     PERFORM 2510-BUILD-ONE-TICKET
048000         VARYING C-TICKET-NO FROM 1 BY 1
048100         UNTIL C-TICKET-NO > C-TICKET-COUNT.
048200*
048300 2510-BUILD-ONE-TICKET.
048400     MOVE ZERO TO C-TICKET-LEG-COUNT C-TICKET-GAMES-USED
048500         C-SCORE-SUM.
048600     MOVE 1 TO C-ODDS-PRODUCT.
048700     MOVE "NO " TO ODDS-OVFL-SW.
048800     MOVE SPACES TO TICKET-GAMES-FLAT.
048900     WRITE RPT-LINE FROM RPT-RULE-LINE.
049000     PERFORM 2520-EMIT-GAME-WINDOW
049100         VARYING C-SEL-IX FROM 1 BY 1
049200         UNTIL C-SEL-IX > C-SELECTED-COUNT.
049300     PERFORM 2600-WRITE-TICKET.
049400*
049500 2520-EMIT-GAME-WINDOW.
049600     SET GAME-IDX TO SL-GAME-IX(C-SEL-IX).
049700     IF GT-PICK-COUNT(GAME-IDX) > ZERO
049800         ADD 1 TO C-TICKET-GAMES-USED
049900         IF C-TICKET-GAMES-USED <= 9
050000             MOVE GT-GAME-NAME(GAME-IDX)
050100               TO TICKET-GAME-NAME(C-TICKET-GAMES-USED)
050200         END-IF
050300         MOVE SPACES TO RPT-GAME-SUBHDR
050400         MOVE GT-GAME-NAME(GAME-IDX) TO RH-GAME-NAME
050500         WRITE RPT-LINE FROM RPT-GAME-SUBHDR
050600         WRITE RPT-LINE FROM RPT-GAME-RULE-LINE
050700         IF GT-PICK-COUNT(GAME-IDX) < 3
050800             MOVE GT-PICK-COUNT(GAME-IDX) TO C-WINDOW-SIZE
050900         ELSE
051000             MOVE 3 TO C-WINDOW-SIZE
051100         END-IF
051200         COMPUTE C-MOD-DIVIDEND = C-TICKET-NO - 1
051300         DIVIDE C-MOD-DIVIDEND BY GT-PICK-COUNT(GAME-IDX)
051400             GIVING C-MOD-QUOT REMAINDER C-WINDOW-START
051500         PERFORM 2521-EMIT-ONE-LEG
051600             VARYING C-SLOT-IX FROM 1 BY 1
051700             UNTIL C-SLOT-IX > C-WINDOW-SIZE
051800     END-IF.
051900*
052000 2521-EMIT-ONE-LEG.
052100     COMPUTE C-MOD-DIVIDEND = C-WINDOW-START + C-SLOT-IX - 1.
052200     DIVIDE C-MOD-DIVIDEND BY GT-PICK-COUNT(GAME-IDX)
052300         GIVING C-MOD-QUOT REMAINDER C-PICK-IX.
052400     ADD 1 TO C-PICK-IX.
052500     SET REC-IDX TO GT-PICK-REC-IX(GAME-IDX C-PICK-IX).
052600     ADD 1 TO C-TICKET-LEG-COUNT.
052700     ADD 1 TO C-TOTAL-LEGS.
052800     COMPUTE C-ODDS-PRODUCT ROUNDED =
052900         C-ODDS-PRODUCT * RT-ODDS(REC-IDX).
053000     IF C-ODDS-PRODUCT > 9999999
053100         MOVE "YES" TO ODDS-OVFL-SW
053200     END-IF.
053300     ADD RT-SCORE(REC-IDX) TO C-SCORE-SUM.
053400     MOVE SPACES TO RPT-LEG-LINE.
053500     MOVE RT-PLAYER-NAME(REC-IDX) TO RL-PLAYER.
053600     MOVE RT-TEAM(REC-IDX)        TO RL-TEAM.
053700     MOVE RT-STAT(REC-IDX)        TO RL-STAT.
053800     MOVE RT-BET-TYPE(REC-IDX)    TO RL-BET-TYPE.
053900     MOVE RT-LINE(REC-IDX)        TO RL-LINE.
054000     MOVE RT-ODDS(REC-IDX)        TO RL-ODDS.
054100     MOVE RT-SCORE(REC-IDX)       TO RL-SCORE.
054200     MOVE RT-HIT-RATE(REC-IDX)    TO RL-HIT-RATE.
054300     MOVE RT-RECENT-HITS(REC-IDX) TO RL-RECENT.
054400     PERFORM 2522-EMIT-LAST-5
054500         VARYING C-L5-IX FROM 1 BY 1
054600         UNTIL C-L5-IX > 5.
054700     WRITE RPT-LINE FROM RPT-LEG-LINE.
054800     MOVE C-TICKET-NO            TO TK-TICKET-NUM.
054900     MOVE "NHL" TO TK-TICKET-TYPE.
055000     MOVE RT-GAME-NAME(REC-IDX)   TO TK-GAME-NAME.
055100     MOVE RT-PLAYER-NAME(REC-IDX) TO TK-PLAYER.
055200     MOVE RT-TEAM(REC-IDX)        TO TK-TEAM.
055300     MOVE RT-STAT(REC-IDX)        TO TK-STAT.
055400     MOVE RT-BET-TYPE(REC-IDX)    TO TK-BET-TYPE.
055500     MOVE RT-LINE(REC-IDX)        TO TK-LINE.
055600     MOVE RT-ODDS(REC-IDX)        TO TK-ODDS.
055700     MOVE RT-SCORE(REC-IDX)       TO TK-SCORE.
055800     MOVE RT-MARKET-ID(REC-IDX)   TO TK-MARKET-ID.
055900     MOVE RT-LINE-ID(REC-IDX)     TO TK-LINE-ID.
056000     WRITE TK-RECORD.
056100*
056200 2522-EMIT-LAST-5.
056300     MOVE RT-LAST-5(REC-IDX C-L5-IX) TO RL-LAST5-VAL(C-L5-IX).
056400*
056500 2600-WRITE-TICKET.
056600     IF ODDS-OVFL-SW = "YES"
056700         MOVE 9999999.99 TO C-COMBINED-ODDS
056800     ELSE
056900         COMPUTE C-COMBINED-ODDS ROUNDED = C-ODDS-PRODUCT
057000     END-IF.
057100     IF C-TICKET-LEG-COUNT > ZERO
057200         COMPUTE C-AVG-SCORE ROUNDED =
057300             C-SCORE-SUM / C-TICKET-LEG-COUNT
057400     ELSE
057500         MOVE ZERO TO C-AVG-SCORE
057600     END-IF.
057700     MOVE C-TICKET-NO         TO TS-TICKET-NUM.
057800     MOVE "NHL" TO TS-TICKET-TYPE.
057900     MOVE C-TICKET-LEG-COUNT  TO TS-TOTAL-PICKS.
058000     MOVE C-TICKET-GAMES-USED TO TS-NUM-GAMES.
058100     MOVE C-COMBINED-ODDS     TO TS-TOTAL-ODDS.
058200     MOVE C-AVG-SCORE         TO TS-AVG-SCORE.
058300     MOVE ZERO                 TO TS-AVG-HISTORICAL.
058400     WRITE TS-RECORD.
058500     ADD 1 TO C-TICKETS-WRITTEN.
058600     MOVE SPACES TO RPT-TICKET-HDR.
058700     MOVE "NHL" TO RH-TICKET-TYPE.
058800     MOVE C-TICKET-NO         TO RH-TICKET-NUM.
058900     MOVE C-TICKET-LEG-COUNT  TO RH-TOTAL-PICKS.
059000     MOVE C-COMBINED-ODDS     TO RH-COMBINED-ODDS.
059100     MOVE C-AVG-SCORE         TO RH-AVG-SCORE.
059200     WRITE RPT-LINE FROM RPT-TICKET-HDR.
059300     MOVE SPACES TO RPT-GAMES-LINE.
059400     MOVE TICKET-GAMES-FLAT TO RH-GAMES-LIST.
059500     WRITE RPT-LINE FROM RPT-GAMES-LINE.
059600*
059700 3000-CLOSING.
059800     CLOSE NHL-RECS.
059900     CLOSE TICKET-DETAIL.
060000     CLOSE TICKET-SUMMARY.
060100     MOVE SPACES TO RPT-TOTAL-LINE.
060200     MOVE C-TICKETS-WRITTEN TO RT-TICKETS-OUT.
060300     MOVE C-TOTAL-LEGS      TO RT-LEGS-OUT.
060400     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
060500     CLOSE TICKET-REPORT.
060600     DISPLAY "SPPROP02 - NHL TICKET BUILD".
060700     DISPLAY "RECOMMENDATIONS READ . . . . " C-RECS-READ.
060800     DISPLAY "STRONG PICKS RETAINED . . . . " C-STRONG-COUNT.
060900     DISPLAY "GAMES GROUPED . . . . . . . . " C-GAME-COUNT.
061000     DISPLAY "GAMES SELECTED (TOP 9). . . . " C-SELECTED-COUNT.
061100     DISPLAY "TICKETS WRITTEN . . . . . . . " C-TICKETS-WRITTEN.
061200     DISPLAY "TOTAL LEGS WRITTEN. . . . . . " C-TOTAL-LEGS.
061300*
061400 9000-READ-REC.
061500     READ NHL-RECS
061600         AT END
061700             MOVE "NO " TO MORE-RECS
061800         NOT AT END
061900             ADD 1 TO C-RECS-READ
062000     END-READ.
