000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPPROP06.
000300 AUTHOR.        R. HALVORSEN.
000400 INSTALLATION.  LAKEVIEW SPORTS EXCHANGE - DATA PROCESSING SECT.
000500 DATE-WRITTEN.  06/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT DISTRIBUTION ONLY.
000800*
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*****************************************************************
001200* 06/03/91  RH   ORIGINAL CODING.  NBA POSITIONAL TICKET BUILD -
001300*                READS SPPROP03'S KEPT OUTPUT (NBA-POS-RECS) AND
001400*                BUILDS TICKETS ORDERED BY POSITION (LV-219).
001500* 07/22/91  TO   TEAM-TO-GAME ATTACH ADDED - THE POSITIONAL FILE
001600*                CARRIES NO GAME SLUG OF ITS OWN, ONLY THE PLAYER
001700*                DIRECTORY DOES.
001800* 02/04/92  RH   GAME WINDOW ROTATION ADDED SO SUCCESSIVE TICKETS
001900*                DO NOT ALWAYS PULL THE SAME FOUR GAMES.
002000* 09/17/93  TO   TWO-PASS LEG SELECTION ADDED - PASS 1 REQUIRES A
002100*                FRESH LINE, PASS 2 ALLOWS A REPEAT LINE SO A
002200*                TICKET IS NOT LEFT SHORT (TICKET LV-244).
002300* 05/06/95  RH   PICK-PER-GAME COUNT NOW ALTERNATES 5/6 PER LINE
002400*                DEPT REQUEST TO VARY TICKET SIZE NIGHT TO NIGHT.
002500* 03/12/96  RH   THREE-QUALIFYING-PROP GAME ELIGIBILITY CUT ADDED,
002600*                WITH FALLBACK TO THE FULL GAME LIST WHEN TOO FEW
002700*                GAMES CLEAR IT (TICKET LV-268).
002800* 01/30/97  JV   ACROSS-TICKET USED TABLE ENLARGED 120 TO 250 -
002900*                FULL SLATES WERE FILLING IT.
003000* 10/19/98  JV   Y2K REMEDIATION - DATE ACCEPT SWITCHED FROM THE
003100*                2-DIGIT YEAR FORM TO THE 4-DIGIT YYYYMMDD FORM.
003200* 02/17/99  JV   Y2K SIGN-OFF RETEST - NO FURTHER CHANGES REQD.
003300* 08/14/01  TO   MARKET-ID/LINE-ID CARRIED THROUGH TO THE TICKET
003400*                DETAIL RECORD TO MATCH THE NHL BUILD (LV-411).
003500* 03/09/03  RH   PER-POSITION LEG COUNT LINE ADDED TO THE TICKET
003600*                REPORT - DESK WANTED THE POSITION MIX AT A LOOK.
003700* 06/02/04  TO   GAME SUB-HEADER GROUP WAS MISSING FROM STORAGE -
003800*                COMPILE CAUGHT IT AFTER THE SPPROP05 COPY-DOWN
003900*                DROPPED THE 01-LEVEL BUT LEFT THE MOVE/WRITE IN.
004000* 07/19/04  RH   COMBINED ODDS NOW COMPUTED ROUNDED INTO THE
004100*                TWO-DECIMAL TICKET FIELD - PLAIN MOVE WAS
004200*                CHOPPING THE LAST TWO DIGITS INSTEAD OF
004300*                ROUNDING THEM (TICKET LV-447).
004400* 07/19/04  RH   LEG LINE OF THE TICKET REPORT NOW SHOWS RECENT
004500*                HITS, HISTORICAL HIT RATE, HOME/AWAY, B2B AND
004600*                MINUTES-TREND MARKERS, AND LAST-SEVEN GAME
004700*                VALUES CARRIED FROM THE POSITIONAL RECS FILE
004800*                PER LINE DEPT REQUEST (TICKET LV-447).
004900* 09/22/04  RH   TICKET-TYPE LITERAL ON THE POSITIONAL-PICK TICKET
005000*                SPELLED OUT AS FAR AS THE 12-BYTE FIELD ALLOWS -
005100*                WAS TRUNCATED SHORTER THAN IT HAD TO BE (LV-463).
005200* 09/22/04  RH   WORKING-STORAGE FIELD NAMES BROUGHT INTO LINE
005300*                WITH DEPT PREFIX STANDARD (C- COUNTERS, PLAIN
005400*                SWITCHES/STATUSES) PER CODING STANDARDS AUDIT
005500*                (TICKET LV-462).
005600*****************************************************************
005700*    THIS PROGRAM BUILDS THE NBA POSITIONAL PARLAY TICKETS FROM
005800*    SPPROP03'S KEPT (NON-OUTLIER) OUTPUT.  EACH ROW IS ATTACHED
005900*    TO ITS GAME VIA THE PLAYER DIRECTORY'S TEAM-TO-GAME MAP, THE
006000*    SAME AS THE GENERAL AND UNDERS BUILDS.  GAMES WITH FEWER THAN
006100*    THREE QUALIFYING PROPS ARE DROPPED UNLESS TOO FEW GAMES WOULD
006200*    BE LEFT, IN WHICH CASE THE FULL GAME LIST IS USED INSTEAD.
006300*    THREE TICKETS ARE BUILT, EACH DRAWING FOUR GAMES FROM A
006400*    ROTATING WINDOW.  WITHIN A GAME, PICKS ARE TAKEN BY POSITION
006500*    PRIORITY ASCENDING, THEN POSITIONAL SCORE DESCENDING, UNDER A
006600*    TWO-PASS UNIQUENESS RULE - A FRESH LEG (PLAYER/STAT/BET-TYPE/
006700*    LINE) IS PREFERRED, BUT A REPEAT LINE MAY BE USED ON A LATER
006800*    TICKET RATHER THAN LEAVE A TICKET SHORT.
006900*****************************************************************
007000*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT NBA-DIRECTORY ASSIGN TO NBADIR
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS DIR-STATUS.
008000     SELECT NBA-POS-RECS  ASSIGN TO NBAPOSR
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS RECS-STATUS.
008300     SELECT TICKET-DETAIL ASSIGN TO TKTDTL
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS DETAIL-STATUS.
008600     SELECT TICKET-SUMMARY ASSIGN TO TKTSUM
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS SUMMARY-STATUS.
008900     SELECT TICKET-REPORT ASSIGN TO TKTRPT6
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS REPORT-STATUS.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600*    R5 - NBA PLAYER/GAME DIRECTORY, USED HERE ONLY TO BUILD THE
009700*    TEAM-TO-GAME MAP.
009800 FD  NBA-DIRECTORY
009900     LABEL RECORD IS STANDARD
010000     RECORD CONTAINS 127 CHARACTERS
010100     DATA RECORD IS PD-RECORD.
010200 01  PD-RECORD.
010300     05  PD-GAME-SLUG          PIC X(20).
010400     05  PD-GAME-NAME          PIC X(40).
010500     05  PD-TEAM               PIC X(30).
010600     05  PD-PLAYER             PIC X(30).
010700     05  PD-POSITION           PIC X(02).
010800     05  FILLER                PIC X(05) VALUE SPACES.
010900*
011000*    R6 - POSITIONAL RECOMMENDATION, INPUT (SPPROP03'S KEPT SIDE).
011100 FD  NBA-POS-RECS
011200     LABEL RECORD IS STANDARD
011300     RECORD CONTAINS 200 CHARACTERS
011400     DATA RECORD IS XR-RECORD.
011500 01  XR-RECORD.
011600     05  XR-PLAYER             PIC X(30).
011700     05  XR-TEAM               PIC X(30).
011800     05  XR-STAT               PIC X(20).
011900     05  XR-BET-TYPE           PIC X(05).
012000     05  XR-LINE               PIC 9(03)V9.
012100     05  XR-ODDS               PIC 9(03)V99.
012200     05  XR-SCORE              PIC 9(03)V9.
012300     05  XR-BASE-SCORE         PIC 9(03)V9.
012400     05  XR-RECENT-HITS        PIC 9(01).
012500     05  XR-HIST-HIT-RATE      PIC 9(03)V9.
012600     05  XR-AVG-VALUE          PIC 9(03)V99.
012700     05  XR-MARKET-ID          PIC X(12).
012800     05  XR-LINE-ID            PIC X(12).
012900     05  XR-SWISH-STAT-ID      PIC X(08).
013000     05  XR-HOME-AWAY          PIC X(07).
013100     05  XR-IS-B2B             PIC X(01).
013200     05  XR-MINUTES-TREND      PIC X(07).
013300     05  XR-LAST-7             OCCURS 7 TIMES PIC 9(03).
013400     05  XR-POSITION           PIC X(02).
013500     05  XR-POS-PRIORITY       PIC 9(01).
013600     05  XR-POSITIONAL-SCORE   PIC 9(03)V9.
013700     05  XR-OUTLIER-FLAG       PIC X(01).
013800     05  XR-Z-SCORE            PIC S9(02)V99.
013900     05  FILLER                PIC X(08) VALUE SPACES.
014000*
014100*    R7 - TICKET LEG DETAIL, APPENDED BY EVERY GENERATOR.
014200 FD  TICKET-DETAIL
014300     LABEL RECORD IS STANDARD
014400     RECORD CONTAINS 180 CHARACTERS
014500     DATA RECORD IS TK-RECORD.
014600 01  TK-RECORD.
014700     05  TK-TICKET-NUM         PIC 9(02).
014800     05  TK-TICKET-TYPE        PIC X(12).
014900     05  TK-GAME-NAME          PIC X(40).
015000     05  TK-PLAYER             PIC X(30).
015100     05  TK-TEAM               PIC X(30).
015200     05  TK-STAT               PIC X(20).
015300     05  TK-BET-TYPE           PIC X(05).
015400     05  TK-LINE               PIC 9(03)V9.
015500     05  TK-ODDS               PIC 9(03)V99.
015600     05  TK-SCORE              PIC 9(03)V9.
015700     05  TK-MARKET-ID          PIC X(12).
015800     05  TK-LINE-ID            PIC X(12).
015900     05  FILLER                PIC X(04) VALUE SPACES.
016000*
016100*    R8 - TICKET SUMMARY, APPENDED BY EVERY GENERATOR.
016200 FD  TICKET-SUMMARY
016300     LABEL RECORD IS STANDARD
016400     RECORD CONTAINS 40 CHARACTERS
016500     DATA RECORD IS TS-RECORD.
016600 01  TS-RECORD.
016700     05  TS-TICKET-NUM         PIC 9(02).
016800     05  TS-TICKET-TYPE        PIC X(12).
016900     05  TS-TOTAL-PICKS        PIC 9(03).
017000     05  TS-NUM-GAMES          PIC 9(02).
017100     05  TS-TOTAL-ODDS         PIC 9(07)V99.
017200     05  TS-AVG-SCORE          PIC 9(03)V9.
017300     05  TS-AVG-HISTORICAL     PIC 9(03)V9.
017400     05  FILLER                PIC X(04) VALUE SPACES.
017500*
017600*    TICKET-REPORT - HUMAN-READABLE 132 COLUMN PRINT FILE.
017700 FD  TICKET-REPORT
017800     LABEL RECORD IS OMITTED
017900     RECORD CONTAINS 132 CHARACTERS
018000     DATA RECORD IS RPT-LINE.
018100 01  RPT-LINE                  PIC X(132).
018200*
018300 WORKING-STORAGE SECTION.
018400*
018500 01  FILE-STATUSES.
018600     05  DIR-STATUS         PIC X(02) VALUE "00".
018700     05  RECS-STATUS        PIC X(02) VALUE "00".
018800     05  DETAIL-STATUS      PIC X(02) VALUE "00".
018900     05  SUMMARY-STATUS     PIC X(02) VALUE "00".
019000     05  REPORT-STATUS      PIC X(02) VALUE "00".
019100     05  FILLER                PIC X(02) VALUE SPACES.
019200*
019300 01  SWITCHES.
019400     05  MORE-DIR           PIC X(03) VALUE "YES".
019500     05  MORE-RECS          PIC X(03) VALUE "YES".
019600     05  TEAM-FOUND-SW      PIC X(03) VALUE "NO ".
019700     05  SWAP-SW            PIC X(03) VALUE "YES".
019800     05  IN-TICKET-SW       PIC X(03) VALUE "NO ".
019900     05  ACROSS-SW          PIC X(03) VALUE "NO ".
020000     05  FILLER                PIC X(02) VALUE SPACES.
020100*
020200 01  DATE-WORK.
020300     05  CURR-DATE-BRK.
020400         10  C-CURR-YEAR      PIC 9(04).
020500         10  C-CURR-MONTH     PIC 9(02).
020600         10  C-CURR-DAY       PIC 9(02).
020700     05  CURR-DATE-8 REDEFINES CURR-DATE-BRK
020800                               PIC 9(08).
020900     05  CURR-TIME          PIC X(11).
021000     05  FILLER                PIC X(05) VALUE SPACES.
021100*
021200 01  COUNTERS.
021300     05  C-DIR-RECS-READ      PIC 9(05) COMP VALUE ZERO.
021400     05  C-RECS-READ          PIC 9(05) COMP VALUE ZERO.
021500     05  C-TEAM-COUNT         PIC 9(03) COMP VALUE ZERO.
021600     05  C-ATTACHED-COUNT     PIC 9(05) COMP VALUE ZERO.
021700     05  C-DROPPED-COUNT      PIC 9(05) COMP VALUE ZERO.
021800     05  C-GAME-COUNT         PIC 9(03) COMP VALUE ZERO.
021900     05  C-ELIGIBLE-COUNT     PIC 9(03) COMP VALUE ZERO.
022000     05  C-WINDOW-COUNT       PIC 9(03) COMP VALUE ZERO.
022100     05  C-TICKET-COUNT       PIC 9(02) COMP VALUE 3.
022200     05  C-GAMES-PER-TICKET   PIC 9(02) COMP VALUE 4.
022300     05  C-TICKETS-WRITTEN    PIC 9(02) COMP VALUE ZERO.
022400     05  C-TOTAL-LEGS         PIC 9(05) COMP VALUE ZERO.
022500     05  C-USED-ACROSS-COUNT  PIC 9(04) COMP VALUE ZERO.
022600     05  FILLER                PIC X(05) VALUE SPACES.
022700*
022800 01  SUBSCRIPTS.
022900     05  C-REC-IX             PIC 9(04) COMP VALUE ZERO.
023000     05  C-GAME-IX            PIC 9(04) COMP VALUE ZERO.
023100     05  C-PICK-IX            PIC 9(04) COMP VALUE ZERO.
023200     05  C-INNER-IX           PIC 9(04) COMP VALUE ZERO.
023300     05  C-USE-IX             PIC 9(04) COMP VALUE ZERO.
023400     05  C-TICKET-NO          PIC 9(02) COMP VALUE ZERO.
023500     05  C-SLOT-IX            PIC 9(02) COMP VALUE ZERO.
023600     05  C-WINDOW-START       PIC 9(04) COMP VALUE ZERO.
023700     05  C-K-NEEDED           PIC 9(02) COMP VALUE ZERO.
023800     05  C-GAME-PICKS-ADDED   PIC 9(02) COMP VALUE ZERO.
023900     05  C-TICKET-GAMES-USED  PIC 9(02) COMP VALUE ZERO.
024000     05  C-MOD-DIVIDEND       PIC 9(05) COMP VALUE ZERO.
024100     05  C-MOD-QUOT           PIC 9(05) COMP VALUE ZERO.
024200     05  C-L7-IX              PIC 9(01) COMP VALUE ZERO.
024300     05  FILLER                PIC X(03) VALUE SPACES.
024400*
024500*    TEAM-TO-GAME MAP, BUILT FROM THE DIRECTORY - FIRST DIRECTORY
024600*    ROW SEEN FOR A TEAM WINS.
024700 01  TEAM-TABLE.
024800     05  TEAM-ENTRY OCCURS 60 TIMES INDEXED BY TEAM-IDX.
024900         10  TM-TEAM           PIC X(30).
025000         10  TM-GAME-SLUG      PIC X(20).
025100         10  TM-GAME-NAME      PIC X(40).
025200*
025300*    IN-MEMORY COPY OF EVERY R6 ROW ACCEPTED AND GAME-ATTACHED.
025400 01  REC-TABLE.
025500     05  REC-ENTRY OCCURS 600 TIMES INDEXED BY REC-IDX.
025600         10  RT-PLAYER         PIC X(30).
025700         10  RT-TEAM           PIC X(30).
025800         10  RT-STAT           PIC X(20).
025900         10  RT-BET-TYPE       PIC X(05).
026000         10  RT-LINE           PIC 9(03)V9.
026100         10  RT-ODDS           PIC 9(03)V99.
026200         10  RT-SCORE          PIC 9(03)V9.
026300         10  RT-MARKET-ID      PIC X(12).
026400         10  RT-LINE-ID        PIC X(12).
026500         10  RT-POSITION       PIC X(02).
026600         10  RT-POS-PRIORITY   PIC 9(01).
026700         10  RT-GAME-SLUG      PIC X(20).
026800         10  RT-GAME-NAME      PIC X(40).
026900         10  RT-RECENT-HITS    PIC 9(01).
027000         10  RT-HIST-HIT-RATE  PIC 9(03)V9.
027100         10  RT-HOME-AWAY      PIC X(07).
027200         10  RT-IS-B2B         PIC X(01).
027300         10  RT-MINUTES-TREND  PIC X(07).
027400         10  RT-LAST-7         OCCURS 7 TIMES PIC 9(03).
027500     05  FILLER                PIC X(01) VALUE SPACE.
027600*
027700*    GAME-LEVEL GROUPING TABLE - ONE ENTRY PER DISTINCT GAME SLUG
027800*    SEEN AMONG THE ATTACHED RECOMMENDATIONS.
027900 01  GAME-TABLE.
028000     05  GAME-ENTRY OCCURS 20 TIMES INDEXED BY GAME-IDX.
028100         10  GT-GAME-SLUG      PIC X(20).
028200         10  GT-GAME-NAME      PIC X(40).
028300         10  GT-PICK-COUNT     PIC 9(03) COMP.
028400         10  GT-PICK-REC-IX    OCCURS 60 TIMES PIC 9(04) COMP.
028500 01  GAME-TABLE-FLAT REDEFINES GAME-TABLE.
028600     05  GAME-TABLE-ALL     PIC X(3200).
028700*
028800*    SWAP AREA FOR THE GAME-TABLE RANK SORT - MUST MATCH ONE
028900*    GAME-ENTRY EXACTLY.
029000 01  GAME-SWAP-AREA.
029100     05  GS-GAME-SLUG          PIC X(20).
029200     05  GS-GAME-NAME          PIC X(40).
029300     05  GS-PICK-COUNT         PIC 9(03) COMP.
029400     05  GS-PICK-REC-IX        OCCURS 60 TIMES PIC 9(04) COMP.
029500*
029600*    SWAP AREA FOR EACH GAME'S PICK-LIST SORT.
029700 01  C-PICK-SWAP-AREA         PIC 9(04) COMP.
029800*
029900*    USED-IN-TICKET TABLE - PLAYER/STAT/BET-TYPE KEY, CLEARED FOR
030000*    EACH TICKET.
030100 01  IN-TICKET-TABLE.
030200     05  IN-TICKET-ENTRY OCCURS 60 TIMES INDEXED BY IT-IDX.
030300         10  IT-PLAYER         PIC X(30).
030400         10  IT-STAT           PIC X(20).
030500         10  IT-BET-TYPE       PIC X(05).
030600     05  FILLER                PIC X(01) VALUE SPACE.
030700*
030800*    USED-ACROSS-TICKETS TABLE - FULL LEG KEY, PERSISTS THE WHOLE
030900*    RUN.
031000 01  ACROSS-TABLE.
031100     05  ACROSS-ENTRY OCCURS 250 TIMES INDEXED BY AC-IDX.
031200         10  AC-PLAYER         PIC X(30).
031300         10  AC-STAT           PIC X(20).
031400         10  AC-BET-TYPE       PIC X(05).
031500         10  AC-LINE           PIC 9(03)V9.
031600*
031700*    GAME-NAME LIST FOR THE TICKET HEADER LINE, FLATTENED FOR THE
031800*    PRINT MOVE.
031900 01  TICKET-GAMES-WORK.
032000     05  TICKET-GAME-NAME OCCURS 4 TIMES PIC X(30).
032100 01  TICKET-GAMES-FLAT REDEFINES TICKET-GAMES-WORK
032200                               PIC X(120).
032300*
032400*    TICKET ACCUMULATORS, INCLUDING THE PER-POSITION LEG COUNTS.
032500 01  TICKET-WORK.
032600     05  C-TICKET-LEG-COUNT   PIC 9(03) COMP VALUE ZERO.
032700     05  C-ODDS-PRODUCT       PIC 9(07)V9999 VALUE 1.
032800     05  ODDS-OVFL-SW       PIC X(03) VALUE "NO ".
032900     05  C-SCORE-SUM          PIC 9(06)V9 VALUE ZERO.
033000     05  C-COMBINED-ODDS      PIC 9(07)V99 VALUE ZERO.
033100     05  C-AVG-SCORE          PIC 9(03)V9 VALUE ZERO.
033200     05  C-CNT-PG             PIC 9(03) COMP VALUE ZERO.
033300     05  C-CNT-SG             PIC 9(03) COMP VALUE ZERO.
033400     05  C-CNT-PF             PIC 9(03) COMP VALUE ZERO.
033500     05  C-CNT-C              PIC 9(03) COMP VALUE ZERO.
033600     05  FILLER                PIC X(01) VALUE SPACE.
033700*
033800*    PRINT LINES.
033900 01  RPT-RULE-LINE.
034000     05  FILLER                PIC X(132) VALUE ALL "=".
034100 01  RPT-GAME-RULE-LINE.
034200     05  FILLER                PIC X(132) VALUE ALL "-".
034300 01  RPT-GAME-SUBHDR.
034400     05  FILLER                PIC X(04) VALUE SPACES.
034500     05  FILLER                PIC X(06) VALUE "GAME: ".
034600     05  RH-GAME-NAME          PIC X(40).
034700     05  FILLER                PIC X(82) VALUE SPACES.
034800 01  RPT-TICKET-HDR.
034900     05  FILLER                PIC X(02) VALUE SPACES.
035000     05  FILLER                PIC X(07) VALUE "TICKET ".
035100     05  RH-TICKET-TYPE        PIC X(12).
035200     05  FILLER                PIC X(02) VALUE "# ".
035300     05  RH-TICKET-NUM         PIC Z9.
035400     05  FILLER                PIC X(09) VALUE " PICKS: ".
035500     05  RH-TOTAL-PICKS        PIC ZZ9.
035600     05  FILLER                PIC X(09) VALUE " ODDS:  ".
035700     05  RH-COMBINED-ODDS      PIC ZZZ,ZZ9.99.
035800     05  FILLER                PIC X(09) VALUE " SCORE: ".
035900     05  RH-AVG-SCORE          PIC ZZ9.9.
036000     05  FILLER                PIC X(43) VALUE SPACES.
036100 01  RPT-GAMES-LINE.
036200     05  FILLER                PIC X(02) VALUE SPACES.
036300     05  FILLER                PIC X(07) VALUE "GAMES: ".
036400     05  RH-GAMES-LIST         PIC X(120).
036500     05  FILLER                PIC X(03) VALUE SPACES.
036600 01  RPT-POSITION-LINE.
036700     05  FILLER                PIC X(02) VALUE SPACES.
036800     05  FILLER                PIC X(11) VALUE "POSITIONS: ".
036900     05  FILLER                PIC X(04) VALUE " PG-".
037000     05  RH-CNT-PG             PIC ZZ9.
037100     05  FILLER                PIC X(04) VALUE " SG-".
037200     05  RH-CNT-SG             PIC ZZ9.
037300     05  FILLER                PIC X(04) VALUE " PF-".
037400     05  RH-CNT-PF             PIC ZZ9.
037500     05  FILLER                PIC X(04) VALUE " C -".
037600     05  RH-CNT-C              PIC ZZ9.
037700     05  FILLER                PIC X(88) VALUE SPACES.
037800*    LEG LINE WAS NARROWED ON THE PLAYER/TEAM/STAT COLUMNS TO
037900*    MAKE ROOM FOR THE HIT-RATE, CONTEXT AND LAST-7 COLUMNS
038000*    WITHOUT RUNNING THE LINE PAST THE 132-COLUMN FORM (LV-447).
038100 01  RPT-LEG-LINE.
038200     05  FILLER                PIC X(02) VALUE SPACES.
038300     05  RL-PLAYER             PIC X(16).
038400     05  FILLER                PIC X(01) VALUE SPACES.
038500     05  RL-TEAM               PIC X(10).
038600     05  FILLER                PIC X(01) VALUE SPACES.
038700     05  RL-STAT               PIC X(10).
038800     05  FILLER                PIC X(01) VALUE SPACES.
038900     05  RL-BET-TYPE           PIC X(05).
039000     05  RL-LINE               PIC Z9.9.
039100     05  FILLER                PIC X(03) VALUE " O ".
039200     05  RL-ODDS               PIC ZZ9.99.
039300     05  FILLER                PIC X(03) VALUE " S ".
039400     05  RL-SCORE              PIC ZZ9.9.
039500     05  FILLER                PIC X(02) VALUE " P".
039600     05  RL-POSITION           PIC XX.
039700     05  FILLER                PIC X(03) VALUE " H ".
039800     05  RL-RECENT             PIC 9.
039900     05  FILLER                PIC X(03) VALUE "/7 ".
040000     05  RL-HIST-RATE          PIC ZZ9.9.
040100     05  FILLER                PIC X(02) VALUE "% ".
040200     05  RL-HOME-AWAY          PIC X(04).
040300     05  FILLER                PIC X(01) VALUE SPACE.
040400     05  RL-B2B-P.
040500         10  FILLER            PIC X(01) VALUE "B".
040600         10  RL-IS-B2B         PIC X(01).
040700     05  FILLER                PIC X(01) VALUE SPACE.
040800     05  RL-MIN-TREND          PIC X(06).
040900     05  FILLER                PIC X(04) VALUE " L7-".
041000     05  RL-LAST7 OCCURS 7 TIMES.
041100         10  RL-LAST7-VAL      PIC ZZ9.
041200         10  FILLER            PIC X(01) VALUE SPACE.
041300 01  RPT-TOTAL-LINE.
041400     05  FILLER                PIC X(02) VALUE SPACES.
041500     05  FILLER                PIC X(20) VALUE
041600                                       "TICKETS GENERATED: ".
041700     05  RT-TICKETS-OUT        PIC Z9.
041800     05  FILLER                PIC X(15) VALUE "  TOTAL LEGS: ".
041900     05  RT-LEGS-OUT           PIC ZZZ9.
042000     05  FILLER                PIC X(72) VALUE SPACES.
042100*
042200 PROCEDURE DIVISION.
042300*
042400 0000-SPPROP06.
042500     PERFORM 1000-INIT.
042600     PERFORM 2000-MAINLINE
042700         UNTIL MORE-RECS = "NO ".
042800     PERFORM 2900-GROUP-GAMES.
042900     PERFORM 2500-BUILD-ALL-TICKETS.
043000     PERFORM 3000-CLOSING.
043100     STOP RUN.
043200*
043300 1000-INIT.
043400     ACCEPT CURR-DATE-8 FROM DATE YYYYMMDD.
043500     ACCEPT CURR-TIME FROM TIME.
043600     MOVE SPACES TO GAME-TABLE-ALL.
043700     OPEN INPUT NBA-DIRECTORY.
043800     OPEN INPUT NBA-POS-RECS.
043900     OPEN EXTEND TICKET-DETAIL.
044000     OPEN EXTEND TICKET-SUMMARY.
044100     OPEN OUTPUT TICKET-REPORT.
044200     PERFORM 1100-LOAD-TEAM-TABLE
044300         UNTIL MORE-DIR = "NO ".
044400     CLOSE NBA-DIRECTORY.
044500     PERFORM 9000-READ-REC.
044600*
044700 1100-LOAD-TEAM-TABLE.
044800     READ NBA-DIRECTORY
044900         AT END
045000             MOVE "NO " TO MORE-DIR
045100         NOT AT END
045200             ADD 1 TO C-DIR-RECS-READ
045300             PERFORM 1110-STORE-TEAM-ENTRY
045400     END-READ.
045500*
045600 1110-STORE-TEAM-ENTRY.
045700     SET TEAM-IDX TO 1.
045800     SEARCH TEAM-ENTRY
045900         AT END
046000             PERFORM 1120-NEW-TEAM-ENTRY
046100         WHEN TM-TEAM(TEAM-IDX) = PD-TEAM
046200             CONTINUE
046300     END-SEARCH.
046400*
046500 1120-NEW-TEAM-ENTRY.
046600     IF C-TEAM-COUNT < 60
046700         ADD 1 TO C-TEAM-COUNT
046800         SET TEAM-IDX TO C-TEAM-COUNT
046900         MOVE PD-TEAM      TO TM-TEAM(TEAM-IDX)
047000         MOVE PD-GAME-SLUG TO TM-GAME-SLUG(TEAM-IDX)
047100         MOVE PD-GAME-NAME TO TM-GAME-NAME(TEAM-IDX)
047200     END-IF.
047300*
047400*    THE KEPT FILE IS ALREADY FILTERED BY SPPROP03 - EVERY ROW
047500*    READ HERE IS ATTACHED TO A GAME AND KEPT UNLESS ITS TEAM IS
047600*    MISSING FROM THE DIRECTORY.
047700 2000-MAINLINE.
047800     PERFORM 2100-ATTACH-GAME.
047900     IF TEAM-FOUND-SW = "YES"
048000         PERFORM 2150-KEEP-REC
048100     ELSE
048200         ADD 1 TO C-DROPPED-COUNT
048300     END-IF.
048400     PERFORM 9000-READ-REC.
048500*
048600 2100-ATTACH-GAME.
048700     MOVE "NO " TO TEAM-FOUND-SW.
048800     SET TEAM-IDX TO 1.
048900     SEARCH TEAM-ENTRY
049000         AT END
049100             MOVE "NO " TO TEAM-FOUND-SW
049200         WHEN TM-TEAM(TEAM-IDX) = XR-TEAM
049300             MOVE "YES" TO TEAM-FOUND-SW
049400     END-SEARCH.
049500*
049600 2150-KEEP-REC.
049700     ADD 1 TO C-ATTACHED-COUNT.
049800     IF C-ATTACHED-COUNT <= 600
049900         SET REC-IDX TO C-ATTACHED-COUNT
050000         MOVE XR-PLAYER       TO RT-PLAYER(REC-IDX)
050100         MOVE XR-TEAM         TO RT-TEAM(REC-IDX)
050200         MOVE XR-STAT         TO RT-STAT(REC-IDX)
050300         MOVE XR-BET-TYPE     TO RT-BET-TYPE(REC-IDX)
050400         MOVE XR-LINE         TO RT-LINE(REC-IDX)
050500         MOVE XR-ODDS         TO RT-ODDS(REC-IDX)
050600         MOVE XR-POSITIONAL-SCORE TO RT-SCORE(REC-IDX)
050700         MOVE XR-MARKET-ID    TO RT-MARKET-ID(REC-IDX)
050800         MOVE XR-LINE-ID      TO RT-LINE-ID(REC-IDX)
050900         MOVE XR-POSITION     TO RT-POSITION(REC-IDX)
051000         MOVE XR-POS-PRIORITY TO RT-POS-PRIORITY(REC-IDX)
051100         MOVE TM-GAME-SLUG(TEAM-IDX) TO RT-GAME-SLUG(REC-IDX)
051200         MOVE TM-GAME-NAME(TEAM-IDX) TO RT-GAME-NAME(REC-IDX)
051300         MOVE XR-RECENT-HITS  TO RT-RECENT-HITS(REC-IDX)
051400         MOVE XR-HIST-HIT-RATE TO RT-HIST-HIT-RATE(REC-IDX)
051500         MOVE XR-HOME-AWAY    TO RT-HOME-AWAY(REC-IDX)
051600         MOVE XR-IS-B2B       TO RT-IS-B2B(REC-IDX)
051700         MOVE XR-MINUTES-TREND TO RT-MINUTES-TREND(REC-IDX)
051800         PERFORM 2151-STORE-LAST-7
051900             VARYING C-L7-IX FROM 1 BY 1
052000             UNTIL C-L7-IX > 7
052100     END-IF.
052200*
052300 2151-STORE-LAST-7.
052400     MOVE XR-LAST-7(C-L7-IX) TO RT-LAST-7(REC-IDX C-L7-IX).
052500*
052600*    GROUP THE ATTACHED RECOMMENDATIONS BY GAME (2200), SORT EACH
052700*    GAME'S PICKS BY POSITION PRIORITY ASCENDING THEN POSITIONAL
052800*    SCORE DESCENDING (2210), THEN RANK THE GAMES BY PICK COUNT
052900*    DESCENDING (2300).  GAMES WITH FEWER THAN THREE QUALIFYING
053000*    PROPS ARE EXCLUDED FROM THE GAME WINDOW UNLESS TOO FEW GAMES
053100*    QUALIFY (2310).
053200 2900-GROUP-GAMES.
053300     PERFORM 2200-GROUP-BY-GAME
053400         VARYING C-REC-IX FROM 1 BY 1
053500         UNTIL C-REC-IX > C-ATTACHED-COUNT
053600         OR C-REC-IX > 600.
053700     PERFORM 2210-SORT-GAME-PICKS
053800         VARYING C-GAME-IX FROM 1 BY 1
053900         UNTIL C-GAME-IX > C-GAME-COUNT.
054000     PERFORM 2300-RANK-GAMES.
054100     PERFORM 2310-COUNT-ELIGIBLE.
054200*
054300 2200-GROUP-BY-GAME.
054400     SET REC-IDX TO C-REC-IX.
054500     SET GAME-IDX TO 1.
054600     SEARCH GAME-ENTRY
054700         AT END
054800             PERFORM 2201-NEW-GAME-ENTRY
054900         WHEN GT-GAME-SLUG(GAME-IDX) = RT-GAME-SLUG(REC-IDX)
055000             PERFORM 2202-APPEND-PICK
055100     END-SEARCH.
055200*
055300 2201-NEW-GAME-ENTRY.
055400     IF C-GAME-COUNT < 20
055500         ADD 1 TO C-GAME-COUNT
055600         SET GAME-IDX TO C-GAME-COUNT
055700         MOVE RT-GAME-SLUG(REC-IDX) TO GT-GAME-SLUG(GAME-IDX)
055800         MOVE RT-GAME-NAME(REC-IDX) TO GT-GAME-NAME(GAME-IDX)
055900         MOVE ZERO TO GT-PICK-COUNT(GAME-IDX)
056000         PERFORM 2202-APPEND-PICK
056100     END-IF.
056200*
056300 2202-APPEND-PICK.
056400     IF GT-PICK-COUNT(GAME-IDX) < 60
056500         ADD 1 TO GT-PICK-COUNT(GAME-IDX)
056600         MOVE C-REC-IX
056700             TO GT-PICK-REC-IX(GAME-IDX GT-PICK-COUNT(GAME-IDX))
056800     END-IF.
056900*
057000*    BUBBLE SORT OF ONE GAME'S PICK LIST BY POSITION PRIORITY
057100*    ASCENDING, THEN BY POSITIONAL SCORE DESCENDING WITHIN A TIED
057200*    PRIORITY.
057300 2210-SORT-GAME-PICKS.
057400     MOVE "YES" TO SWAP-SW.
057500     PERFORM 2211-BUBBLE-PASS
057600         UNTIL SWAP-SW = "NO ".
057700*
057800 2211-BUBBLE-PASS.
057900     MOVE "NO " TO SWAP-SW.
058000     PERFORM 2212-COMPARE-SWAP
058100         VARYING C-PICK-IX FROM 1 BY 1
058200         UNTIL C-PICK-IX >= GT-PICK-COUNT(C-GAME-IX).
058300*
058400 2212-COMPARE-SWAP.
058500     SET C-INNER-IX TO C-PICK-IX.
058600     ADD 1 TO C-INNER-IX.
058700     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
058800     SET C-USE-IX TO REC-IDX.
058900     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-INNER-IX).
059000     IF RT-POS-PRIORITY(C-USE-IX) > RT-POS-PRIORITY(REC-IDX)
059100         PERFORM 2213-SWAP-PICKS
059200     ELSE
059300         IF RT-POS-PRIORITY(C-USE-IX) = RT-POS-PRIORITY(REC-IDX)
059400                 AND RT-SCORE(C-USE-IX) < RT-SCORE(REC-IDX)
059500             PERFORM 2213-SWAP-PICKS
059600         END-IF
059700     END-IF.
059800*
059900 2213-SWAP-PICKS.
060000     MOVE GT-PICK-REC-IX(C-GAME-IX C-INNER-IX)
060100         TO C-PICK-SWAP-AREA.
060200     MOVE GT-PICK-REC-IX(C-GAME-IX C-PICK-IX)
060300         TO GT-PICK-REC-IX(C-GAME-IX C-INNER-IX).
060400     MOVE C-PICK-SWAP-AREA
060500         TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
060600     MOVE "YES" TO SWAP-SW.
060700*
060800*    BUBBLE SORT OF THE GAME TABLE BY PICK-COUNT DESCENDING.
060900 2300-RANK-GAMES.
061000     MOVE "YES" TO SWAP-SW.
061100     PERFORM 2301-GAME-BUBBLE-PASS
061200         UNTIL SWAP-SW = "NO ".
061300*
061400 2301-GAME-BUBBLE-PASS.
061500     MOVE "NO " TO SWAP-SW.
061600     PERFORM 2302-GAME-COMPARE-SWAP
061700         VARYING C-GAME-IX FROM 1 BY 1
061800         UNTIL C-GAME-IX >= C-GAME-COUNT.
061900*
062000 2302-GAME-COMPARE-SWAP.
062100     SET C-INNER-IX TO C-GAME-IX.
062200     ADD 1 TO C-INNER-IX.
062300     IF GT-PICK-COUNT(C-GAME-IX) < GT-PICK-COUNT(C-INNER-IX)
062400         MOVE GAME-ENTRY(C-GAME-IX)  TO GAME-SWAP-AREA
062500         MOVE GAME-ENTRY(C-INNER-IX) TO GAME-ENTRY
062600                                             (C-GAME-IX)
062700         MOVE GAME-SWAP-AREA TO GAME-ENTRY(C-INNER-IX)
062800         MOVE "YES" TO SWAP-SW
062900     END-IF.
063000*
063100*    THE GAME TABLE IS SORTED BY PICK-COUNT DESCENDING, SO THE
063200*    GAMES WITH AT LEAST 3 QUALIFYING PROPS FORM A CONTIGUOUS
063300*    LEAD BLOCK.  IF THAT BLOCK IS BIG ENOUGH TO FILL A TICKET,
063400*    THE GAME WINDOW IS RESTRICTED TO IT; OTHERWISE THE WHOLE
063500*    SORTED GAME LIST IS USED AS THE WINDOW.
063600 2310-COUNT-ELIGIBLE.
063700     MOVE ZERO TO C-ELIGIBLE-COUNT.
063800     PERFORM 2311-CHECK-ONE-GAME
063900         VARYING C-GAME-IX FROM 1 BY 1
064000         UNTIL C-GAME-IX > C-GAME-COUNT.
064100     IF C-ELIGIBLE-COUNT >= C-GAMES-PER-TICKET
064200         MOVE C-ELIGIBLE-COUNT TO C-WINDOW-COUNT
064300     ELSE
064400         MOVE C-GAME-COUNT TO C-WINDOW-COUNT
064500     END-IF.
064600*
064700 2311-CHECK-ONE-GAME.
064800     IF GT-PICK-COUNT(C-GAME-IX) >= 3
064900         ADD 1 TO C-ELIGIBLE-COUNT
065000     END-IF.
065100*
065200 2500-BUILD-ALL-TICKETS.
065300     IF C-GAME-COUNT > ZERO
065400         PERFORM 2510-BUILD-ONE-TICKET
065500             VARYING C-TICKET-NO FROM 1 BY 1
065600             UNTIL C-TICKET-NO > C-TICKET-COUNT
065700     END-IF.
065800*
065900 2510-BUILD-ONE-TICKET.
066000     MOVE ZERO TO C-TICKET-LEG-COUNT C-TICKET-GAMES-USED
066100         C-SCORE-SUM C-CNT-PG C-CNT-SG C-CNT-PF C-CNT-C.
066200     MOVE 1 TO C-ODDS-PRODUCT.
066300     MOVE "NO " TO ODDS-OVFL-SW.
066400     MOVE SPACES TO TICKET-GAMES-FLAT IN-TICKET-TABLE.
066500     IF (C-TICKET-NO / 2 * 2) = C-TICKET-NO
066600         MOVE 6 TO C-K-NEEDED
066700     ELSE
066800         MOVE 5 TO C-K-NEEDED
066900     END-IF.
067000     WRITE RPT-LINE FROM RPT-RULE-LINE.
067100     COMPUTE C-MOD-DIVIDEND = C-TICKET-NO - 1.
067200     DIVIDE C-MOD-DIVIDEND BY C-WINDOW-COUNT
067300         GIVING C-MOD-QUOT REMAINDER C-WINDOW-START.
067400     PERFORM 2520-EMIT-GAME-WINDOW
067500         VARYING C-SLOT-IX FROM 1 BY 1
067600         UNTIL C-SLOT-IX > C-GAMES-PER-TICKET.
067700     PERFORM 2600-WRITE-TICKET.
067800*
067900 2520-EMIT-GAME-WINDOW.
068000     COMPUTE C-MOD-DIVIDEND = C-WINDOW-START + C-SLOT-IX - 1.
068100     DIVIDE C-MOD-DIVIDEND BY C-WINDOW-COUNT
068200         GIVING C-MOD-QUOT REMAINDER C-GAME-IX.
068300     ADD 1 TO C-GAME-IX.
068400     ADD 1 TO C-TICKET-GAMES-USED.
068500     IF C-TICKET-GAMES-USED <= 4
068600         MOVE GT-GAME-NAME(C-GAME-IX)
068700             TO TICKET-GAME-NAME(C-TICKET-GAMES-USED)
068800     END-IF.
068900     MOVE SPACES TO RPT-GAME-SUBHDR.
069000     MOVE GT-GAME-NAME(C-GAME-IX) TO RH-GAME-NAME.
069100     WRITE RPT-LINE FROM RPT-GAME-SUBHDR.
069200     WRITE RPT-LINE FROM RPT-GAME-RULE-LINE.
069300     MOVE ZERO TO C-GAME-PICKS-ADDED.
069400     IF GT-PICK-COUNT(C-GAME-IX) > ZERO
069500         PERFORM 2530-PASS-ONE-PICK
069600             VARYING C-PICK-IX FROM 1 BY 1
069700             UNTIL C-PICK-IX > GT-PICK-COUNT(C-GAME-IX)
069800             OR C-GAME-PICKS-ADDED >= C-K-NEEDED
069900         IF C-GAME-PICKS-ADDED < C-K-NEEDED
070000             PERFORM 2540-PASS-TWO-PICK
070100                 VARYING C-PICK-IX FROM 1 BY 1
070200                 UNTIL C-PICK-IX > GT-PICK-COUNT(C-GAME-IX)
070300                 OR C-GAME-PICKS-ADDED >= C-K-NEEDED
070400         END-IF
070500     END-IF.
070600*
070700 2530-PASS-ONE-PICK.
070800     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
070900     PERFORM 2550-CHECK-IN-TICKET.
071000     IF IN-TICKET-SW = "NO "
071100         PERFORM 2560-CHECK-ACROSS
071200         IF ACROSS-SW = "NO "
071300             PERFORM 2570-ACCEPT-PICK
071400         END-IF
071500     END-IF.
071600*
071700 2540-PASS-TWO-PICK.
071800     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
071900     PERFORM 2550-CHECK-IN-TICKET.
072000     IF IN-TICKET-SW = "NO "
072100         PERFORM 2570-ACCEPT-PICK
072200     END-IF.
072300*
072400 2550-CHECK-IN-TICKET.
072500     MOVE "NO " TO IN-TICKET-SW.
072600     IF C-TICKET-LEG-COUNT > ZERO
072700         SET IT-IDX TO 1
072800         SEARCH IN-TICKET-ENTRY
072900             AT END
073000                 MOVE "NO " TO IN-TICKET-SW
073100             WHEN IT-PLAYER(IT-IDX) = RT-PLAYER(REC-IDX)
073200                 AND IT-STAT(IT-IDX) = RT-STAT(REC-IDX)
073300                 AND IT-BET-TYPE(IT-IDX) = RT-BET-TYPE(REC-IDX)
073400                 MOVE "YES" TO IN-TICKET-SW
073500         END-SEARCH
073600     END-IF.
073700*
073800 2560-CHECK-ACROSS.
073900     MOVE "NO " TO ACROSS-SW.
074000     IF C-USED-ACROSS-COUNT > ZERO
074100         SET AC-IDX TO 1
074200         SEARCH ACROSS-ENTRY
074300             AT END
074400                 MOVE "NO " TO ACROSS-SW
074500             WHEN AC-PLAYER(AC-IDX) = RT-PLAYER(REC-IDX)
074600                 AND AC-STAT(AC-IDX) = RT-STAT(REC-IDX)
074700                 AND AC-BET-TYPE(AC-IDX) = RT-BET-TYPE(REC-IDX)
074800                 AND AC-LINE(AC-IDX) = RT-LINE(REC-IDX)
074900                 MOVE "YES" TO ACROSS-SW
075000         END-SEARCH
075100     END-IF.
075200*
075300 2570-ACCEPT-PICK.
075400     ADD 1 TO C-TICKET-LEG-COUNT.
075500     IF C-TICKET-LEG-COUNT <= 60
075600         SET IT-IDX TO C-TICKET-LEG-COUNT
075700         MOVE RT-PLAYER(REC-IDX)   TO IT-PLAYER(IT-IDX)
075800         MOVE RT-STAT(REC-IDX)     TO IT-STAT(IT-IDX)
075900         MOVE RT-BET-TYPE(REC-IDX) TO IT-BET-TYPE(IT-IDX)
076000     END-IF.
076100     IF C-USED-ACROSS-COUNT < 250
076200         ADD 1 TO C-USED-ACROSS-COUNT
076300         SET AC-IDX TO C-USED-ACROSS-COUNT
076400         MOVE RT-PLAYER(REC-IDX)   TO AC-PLAYER(AC-IDX)
076500         MOVE RT-STAT(REC-IDX)     TO AC-STAT(AC-IDX)
076600         MOVE RT-BET-TYPE(REC-IDX) TO AC-BET-TYPE(AC-IDX)
076700         MOVE RT-LINE(REC-IDX)     TO AC-LINE(AC-IDX)
076800     END-IF.
076900     ADD 1 TO C-GAME-PICKS-ADDED.
077000     ADD 1 TO C-TOTAL-LEGS.
077100     COMPUTE C-ODDS-PRODUCT ROUNDED =
077200         C-ODDS-PRODUCT * RT-ODDS(REC-IDX).
077300     IF C-ODDS-PRODUCT > 9999999
077400         MOVE "YES" TO ODDS-OVFL-SW
077500     END-IF.
077600     ADD RT-SCORE(REC-IDX) TO C-SCORE-SUM.
077700     PERFORM 2575-TALLY-POSITION.
077800     MOVE SPACES TO RPT-LEG-LINE.
077900     MOVE RT-PLAYER(REC-IDX)   TO RL-PLAYER.
078000     MOVE RT-TEAM(REC-IDX)     TO RL-TEAM.
078100     MOVE RT-STAT(REC-IDX)     TO RL-STAT.
078200     MOVE RT-BET-TYPE(REC-IDX) TO RL-BET-TYPE.
078300     MOVE RT-LINE(REC-IDX)     TO RL-LINE.
078400     MOVE RT-ODDS(REC-IDX)     TO RL-ODDS.
078500     MOVE RT-SCORE(REC-IDX)    TO RL-SCORE.
078600     MOVE RT-POSITION(REC-IDX) TO RL-POSITION.
078700     MOVE RT-RECENT-HITS(REC-IDX)   TO RL-RECENT.
078800     MOVE RT-HIST-HIT-RATE(REC-IDX) TO RL-HIST-RATE.
078900     MOVE RT-HOME-AWAY(REC-IDX)     TO RL-HOME-AWAY.
079000     MOVE RT-IS-B2B(REC-IDX)        TO RL-IS-B2B.
079100     MOVE RT-MINUTES-TREND(REC-IDX) TO RL-MIN-TREND.
079200     PERFORM 2571-EMIT-LAST-7
079300         VARYING C-L7-IX FROM 1 BY 1
079400         UNTIL C-L7-IX > 7.
079500     WRITE RPT-LINE FROM RPT-LEG-LINE.
079600     MOVE C-TICKET-NO         TO TK-TICKET-NUM.
079700     MOVE "NBA-POSITION" TO TK-TICKET-TYPE.
079800     MOVE RT-GAME-NAME(REC-IDX) TO TK-GAME-NAME.
079900     MOVE RT-PLAYER(REC-IDX)   TO TK-PLAYER.
080000     MOVE RT-TEAM(REC-IDX)     TO TK-TEAM.
080100     MOVE RT-STAT(REC-IDX)     TO TK-STAT.
080200     MOVE RT-BET-TYPE(REC-IDX) TO TK-BET-TYPE.
080300     MOVE RT-LINE(REC-IDX)     TO TK-LINE.
080400     MOVE RT-ODDS(REC-IDX)     TO TK-ODDS.
080500     MOVE RT-SCORE(REC-IDX)    TO TK-SCORE.
080600     MOVE RT-MARKET-ID(REC-IDX) TO TK-MARKET-ID.
080700     MOVE RT-LINE-ID(REC-IDX)  TO TK-LINE-ID.
080800     WRITE TK-RECORD.
080900*
081000 2571-EMIT-LAST-7.
081100     MOVE RT-LAST-7(REC-IDX C-L7-IX) TO RL-LAST7-VAL(C-L7-IX).
081200*
081300*    POSITION VALUES COMING OUT OF SPPROP03 ARE PG/SG/PF/C ONLY -
081400*    SF NEVER SURVIVES THE POSITIONAL FILTER.
081500 2575-TALLY-POSITION.
081600     EVALUATE RT-POSITION(REC-IDX)
081700         WHEN "PG"
081800             ADD 1 TO C-CNT-PG
081900         WHEN "SG"
082000             ADD 1 TO C-CNT-SG
082100         WHEN "PF"
082200             ADD 1 TO C-CNT-PF
082300         WHEN "C "
082400             ADD 1 TO C-CNT-C
082500         WHEN OTHER
082600             CONTINUE
082700     END-EVALUATE.
082800*
082900 2600-WRITE-TICKET.
083000     IF ODDS-OVFL-SW = "YES"
083100         MOVE 9999999.99 TO C-COMBINED-ODDS
083200     ELSE
083300         COMPUTE C-COMBINED-ODDS ROUNDED = C-ODDS-PRODUCT
083400     END-IF.
083500     IF C-TICKET-LEG-COUNT > ZERO
083600         COMPUTE C-AVG-SCORE ROUNDED =
083700             C-SCORE-SUM / C-TICKET-LEG-COUNT
083800     ELSE
083900         MOVE ZERO TO C-AVG-SCORE
084000     END-IF.
084100     MOVE C-TICKET-NO         TO TS-TICKET-NUM.
084200     MOVE "NBA-POSITION" TO TS-TICKET-TYPE.
084300     MOVE C-TICKET-LEG-COUNT  TO TS-TOTAL-PICKS.
084400     MOVE C-TICKET-GAMES-USED TO TS-NUM-GAMES.
084500     MOVE C-COMBINED-ODDS     TO TS-TOTAL-ODDS.
084600     MOVE C-AVG-SCORE         TO TS-AVG-SCORE.
084700     MOVE ZERO                 TO TS-AVG-HISTORICAL.
084800     WRITE TS-RECORD.
084900     ADD 1 TO C-TICKETS-WRITTEN.
085000     MOVE SPACES TO RPT-TICKET-HDR.
085100     MOVE "NBA-POSITION" TO RH-TICKET-TYPE.
085200     MOVE C-TICKET-NO         TO RH-TICKET-NUM.
085300     MOVE C-TICKET-LEG-COUNT  TO RH-TOTAL-PICKS.
085400     MOVE C-COMBINED-ODDS     TO RH-COMBINED-ODDS.
085500     MOVE C-AVG-SCORE         TO RH-AVG-SCORE.
085600     WRITE RPT-LINE FROM RPT-TICKET-HDR.
085700     MOVE SPACES TO RPT-GAMES-LINE.
085800     MOVE TICKET-GAMES-FLAT TO RH-GAMES-LIST.
085900     WRITE RPT-LINE FROM RPT-GAMES-LINE.
086000     MOVE SPACES TO RPT-POSITION-LINE.
086100     MOVE C-CNT-PG            TO RH-CNT-PG.
086200     MOVE C-CNT-SG            TO RH-CNT-SG.
086300     MOVE C-CNT-PF            TO RH-CNT-PF.
086400     MOVE C-CNT-C             TO RH-CNT-C.
086500     WRITE RPT-LINE FROM RPT-POSITION-LINE.
086600*
086700 3000-CLOSING.
086800     CLOSE NBA-POS-RECS.
086900     CLOSE TICKET-DETAIL.
087000     CLOSE TICKET-SUMMARY.
087100     MOVE SPACES TO RPT-TOTAL-LINE.
087200     MOVE C-TICKETS-WRITTEN TO RT-TICKETS-OUT.
087300     MOVE C-TOTAL-LEGS      TO RT-LEGS-OUT.
087400     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
087500     CLOSE TICKET-REPORT.
087600     DISPLAY "SPPROP06 - NBA POSITIONAL TICKET BUILD".
087700     DISPLAY "DIRECTORY RECORDS READ. . . . " C-DIR-RECS-READ.
087800     DISPLAY "TEAMS MAPPED TO GAMES. . . . . " C-TEAM-COUNT.
087900     DISPLAY "POSITIONAL RECS READ . . . . . " C-RECS-READ.
088000     DISPLAY "ATTACHED TO A GAME . . . . . . " C-ATTACHED-COUNT.
088100     DISPLAY "DROPPED (NO TEAM MATCH). . . . " C-DROPPED-COUNT.
088200     DISPLAY "GAMES GROUPED. . . . . . . . . " C-GAME-COUNT.
088300     DISPLAY "GAMES ELIGIBLE (3+ PROPS). . . " C-ELIGIBLE-COUNT.
088400     DISPLAY "TICKETS WRITTEN. . . . . . . . " C-TICKETS-WRITTEN.
088500     DISPLAY "TOTAL LEGS WRITTEN . . . . . . " C-TOTAL-LEGS.
088600*
088700 9000-READ-REC.
088800     READ NBA-POS-RECS
088900         AT END
089000             MOVE "NO " TO MORE-RECS
089100         NOT AT END
089200             ADD 1 TO C-RECS-READ
089300     END-READ.
