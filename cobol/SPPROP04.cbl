000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPPROP04.
000300 AUTHOR.        T. OKONKWO.
000400 INSTALLATION.  LAKEVIEW SPORTS EXCHANGE - DATA PROCESSING SECT.
000500 DATE-WRITTEN.  03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT DISTRIBUTION ONLY.
000800*
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*****************************************************************
001200* 03/11/91  TO   ORIGINAL CODING.  NBA GENERAL TICKET BUILD FROM
001300*                THE SCORED RECOMMENDATION FILE (TICKET LV-201).
001400* 07/22/91  TO   TEAM-TO-GAME ATTACH ADDED - RECS FILE CARRIES NO
001500*                GAME SLUG OF ITS OWN, ONLY THE DIRECTORY DOES.
001600* 02/04/92  RH   GAME WINDOW ROTATION ADDED SO SUCCESSIVE TICKETS
001700*                DO NOT ALWAYS PULL THE SAME FOUR GAMES.
001800* 09/17/93  TO   TWO-PASS LEG SELECTION ADDED - PASS 1 REQUIRES A
001900*                FRESH LINE, PASS 2 ALLOWS A REPEAT LINE SO A
002000*                TICKET IS NOT LEFT SHORT (TICKET LV-244).
002100* 05/06/95  RH   PICK-PER-GAME COUNT NOW ALTERNATES 6/7 PER LINE
002200*                DEPT REQUEST TO VARY TICKET SIZE NIGHT TO NIGHT.
002300* 01/30/97  JV   ACROSS-TICKET USED TABLE ENLARGED 120 TO 250 -
002400*                FULL FIVE-TICKET SLATES WERE FILLING IT.
002500* 10/19/98  JV   Y2K REMEDIATION - DATE ACCEPT SWITCHED FROM THE
002600*                2-DIGIT YEAR FORM TO THE 4-DIGIT YYYYMMDD FORM.
002700* 02/17/99  JV   Y2K SIGN-OFF RETEST - NO FURTHER CHANGES REQD.
002800* 08/14/01  TO   MARKET-ID/LINE-ID CARRIED THROUGH TO THE TICKET
002900*                DETAIL RECORD TO MATCH THE NHL BUILD (LV-411).
003000* 03/11/03  RH   COMBINED ODDS NOW COMPUTED ROUNDED INTO THE
003100*                TWO-DECIMAL TICKET FIELD - PLAIN MOVE WAS
003200*                CHOPPING THE LAST TWO DIGITS INSTEAD OF
003300*                ROUNDING THEM (TICKET LV-447).
003400* 03/11/03  RH   LEG LINE OF THE TICKET REPORT NOW SHOWS RECENT
003500*                HITS, HISTORICAL HIT RATE, HOME/AWAY, B2B AND
003600*                MINUTES-TREND MARKERS, AND LAST-SEVEN GAME
003700*                VALUES CARRIED FROM THE SCORED RECS FILE
003800*                PER LINE DEPT REQUEST (TICKET LV-447).
003900* 09/22/04  RH   TICKET-TYPE LITERAL ON THE GENERAL-PICK TICKET
004000*                SPELLED OUT IN FULL - WAS ABBREVIATED TO SEVEN
004100*                CHARACTERS FOR NO REASON (TICKET LV-463).
004200* 09/22/04  RH   WORKING-STORAGE FIELD NAMES BROUGHT INTO LINE
004300*                WITH DEPT PREFIX STANDARD (C- COUNTERS, PLAIN
004400*                SWITCHES/STATUSES) PER CODING STANDARDS AUDIT
004500*                (TICKET LV-462).
004600*****************************************************************
004700*    THIS PROGRAM BUILDS THE GENERAL NBA PARLAY TICKETS.  EVERY
004800*    NBA-RECS ROW IS ASSUMED ALREADY STRONG (SCORED UPSTREAM).
004900*    EACH ROW IS ATTACHED TO ITS GAME VIA THE PLAYER DIRECTORY'S
005000*    TEAM-TO-GAME MAP, GROUPED BY GAME, AND FIVE TICKETS ARE
005100*    BUILT, EACH DRAWING FOUR GAMES FROM A ROTATING WINDOW OVER
005200*    THE FULL GAME LIST.  WITHIN A GAME, PICKS ARE TAKEN BY SCORE
005300*    DESCENDING UNDER A TWO-PASS UNIQUENESS RULE - A FRESH LEG
005400*    (PLAYER/STAT/BET-TYPE/LINE) IS PREFERRED, BUT A REPEAT LINE
005500*    MAY BE USED ON A LATER TICKET RATHER THAN LEAVE A TICKET
005600*    SHORT.
005700*****************************************************************
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT NBA-DIRECTORY ASSIGN TO NBADIR
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS DIR-STATUS.
006800     SELECT NBA-RECS      ASSIGN TO NBARECS
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS RECS-STATUS.
007100     SELECT TICKET-DETAIL ASSIGN TO TKTDTL
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS DETAIL-STATUS.
007400     SELECT TICKET-SUMMARY ASSIGN TO TKTSUM
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS SUMMARY-STATUS.
007700     SELECT TICKET-REPORT ASSIGN TO TKTRPT4
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS REPORT-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400*    R5 - NBA PLAYER/GAME DIRECTORY, USED HERE ONLY TO BUILD THE
008500*    TEAM-TO-GAME MAP.
008600 FD  NBA-DIRECTORY
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 127 CHARACTERS
008900     DATA RECORD IS PD-RECORD.
009000 01  PD-RECORD.
009100     05  PD-GAME-SLUG          PIC X(20).
009200     05  PD-GAME-NAME          PIC X(40).
009300     05  PD-TEAM               PIC X(30).
009400     05  PD-PLAYER             PIC X(30).
009500     05  PD-POSITION           PIC X(02).
009600     05  FILLER                PIC X(05) VALUE SPACES.
009700*
009800*    R4 - NBA SCORED RECOMMENDATION, INPUT.
009900 FD  NBA-RECS
010000     LABEL RECORD IS STANDARD
010100     RECORD CONTAINS 185 CHARACTERS
010200     DATA RECORD IS BR-RECORD.
010300 01  BR-RECORD.
010400     05  BR-PLAYER             PIC X(30).
010500     05  BR-TEAM               PIC X(30).
010600     05  BR-STAT               PIC X(20).
010700     05  BR-BET-TYPE           PIC X(05).
010800     05  BR-LINE               PIC 9(03)V9.
010900     05  BR-ODDS               PIC 9(03)V99.
011000     05  BR-SCORE              PIC 9(03)V9.
011100     05  BR-BASE-SCORE         PIC 9(03)V9.
011200     05  BR-RECENT-HITS        PIC 9(01).
011300     05  BR-HIST-HIT-RATE      PIC 9(03)V9.
011400     05  BR-AVG-VALUE          PIC 9(03)V99.
011500     05  BR-MARKET-ID          PIC X(12).
011600     05  BR-LINE-ID            PIC X(12).
011700     05  BR-SWISH-STAT-ID      PIC X(08).
011800     05  BR-HOME-AWAY          PIC X(07).
011900     05  BR-IS-B2B             PIC X(01).
012000     05  BR-MINUTES-TREND      PIC X(07).
012100     05  BR-LAST-7             OCCURS 7 TIMES PIC 9(03).
012200     05  FILLER                PIC X(05) VALUE SPACES.
012300*
012400*    R7 - TICKET LEG DETAIL, APPENDED BY EVERY GENERATOR.
012500 FD  TICKET-DETAIL
012600     LABEL RECORD IS STANDARD
012700     RECORD CONTAINS 180 CHARACTERS
012800     DATA RECORD IS TK-RECORD.
012900 01  TK-RECORD.
013000     05  TK-TICKET-NUM         PIC 9(02).
013100     05  TK-TICKET-TYPE        PIC X(12).
013200     05  TK-GAME-NAME          PIC X(40).
013300     05  TK-PLAYER             PIC X(30).
013400     05  TK-TEAM               PIC X(30).
013500     05  TK-STAT               PIC X(20).
013600     05  TK-BET-TYPE           PIC X(05).
013700     05  TK-LINE               PIC 9(03)V9.
013800     05  TK-ODDS               PIC 9(03)V99.
013900     05  TK-SCORE              PIC 9(03)V9.
014000     05  TK-MARKET-ID          PIC X(12).
014100     05  TK-LINE-ID            PIC X(12).
014200     05  FILLER                PIC X(04) VALUE SPACES.
014300*
014400*    R8 - TICKET SUMMARY, APPENDED BY EVERY GENERATOR.
014500 FD  TICKET-SUMMARY
014600     LABEL RECORD IS STANDARD
014700     RECORD CONTAINS 40 CHARACTERS
014800     DATA RECORD IS TS-RECORD.
014900 01  TS-RECORD.
015000     05  TS-TICKET-NUM         PIC 9(02).
015100     05  TS-TICKET-TYPE        PIC X(12).
015200     05  TS-TOTAL-PICKS        PIC 9(03).
015300     05  TS-NUM-GAMES          PIC 9(02).
015400     05  TS-TOTAL-ODDS         PIC 9(07)V99.
015500     05  TS-AVG-SCORE          PIC 9(03)V9.
015600     05  TS-AVG-HISTORICAL     PIC 9(03)V9.
015700     05  FILLER                PIC X(04) VALUE SPACES.
015800*
015900*    TICKET-REPORT - HUMAN-READABLE 132 COLUMN PRINT FILE.
016000 FD  TICKET-REPORT
016100     LABEL RECORD IS OMITTED
016200     RECORD CONTAINS 132 CHARACTERS
016300     DATA RECORD IS RPT-LINE.
016400 01  RPT-LINE                  PIC X(132).
016500*
016600 WORKING-STORAGE SECTION.
016700*
016800 01  FILE-STATUSES.
016900     05  DIR-STATUS         PIC X(02) VALUE "00".
017000     05  RECS-STATUS        PIC X(02) VALUE "00".
017100     05  DETAIL-STATUS      PIC X(02) VALUE "00".
017200     05  SUMMARY-STATUS     PIC X(02) VALUE "00".
017300     05  REPORT-STATUS      PIC X(02) VALUE "00".
017400     05  FILLER                PIC X(02) VALUE SPACES.
017500*
017600 01  SWITCHES.
017700     05  MORE-DIR           PIC X(03) VALUE "YES".
017800     05  MORE-RECS          PIC X(03) VALUE "YES".
017900     05  TEAM-FOUND-SW      PIC X(03) VALUE "NO ".
018000     05  SWAP-SW            PIC X(03) VALUE "YES".
018100     05  IN-TICKET-SW       PIC X(03) VALUE "NO ".
018200     05  ACROSS-SW          PIC X(03) VALUE "NO ".
018300     05  FILLER                PIC X(02) VALUE SPACES.
018400*
018500 01  DATE-WORK.
018600     05  CURR-DATE-BRK.
018700         10  C-CURR-YEAR      PIC 9(04).
018800         10  C-CURR-MONTH     PIC 9(02).
018900         10  C-CURR-DAY       PIC 9(02).
019000     05  CURR-DATE-8 REDEFINES CURR-DATE-BRK
019100                               PIC 9(08).
019200     05  CURR-TIME          PIC X(11).
019300     05  FILLER                PIC X(05) VALUE SPACES.
019400*
019500 01  COUNTERS.
019600     05  C-DIR-RECS-READ      PIC 9(05) COMP VALUE ZERO.
019700     05  C-RECS-READ          PIC 9(05) COMP VALUE ZERO.
019800     05  C-TEAM-COUNT         PIC 9(03) COMP VALUE ZERO.
019900     05  C-ATTACHED-COUNT     PIC 9(05) COMP VALUE ZERO.
020000     05  C-DROPPED-COUNT      PIC 9(05) COMP VALUE ZERO.
020100     05  C-GAME-COUNT         PIC 9(03) COMP VALUE ZERO.
020200     05  C-TICKET-COUNT       PIC 9(02) COMP VALUE 5.
020300     05  C-GAMES-PER-TICKET   PIC 9(02) COMP VALUE 4.
020400     05  C-TICKETS-WRITTEN    PIC 9(02) COMP VALUE ZERO.
020500     05  C-TOTAL-LEGS         PIC 9(05) COMP VALUE ZERO.
020600     05  C-USED-ACROSS-COUNT  PIC 9(04) COMP VALUE ZERO.
020700     05  FILLER                PIC X(05) VALUE SPACES.
020800*
020900 01  SUBSCRIPTS.
021000     05  C-REC-IX             PIC 9(04) COMP VALUE ZERO.
021100     05  C-GAME-IX            PIC 9(04) COMP VALUE ZERO.
021200     05  C-PICK-IX            PIC 9(04) COMP VALUE ZERO.
021300     05  C-INNER-IX           PIC 9(04) COMP VALUE ZERO.
021400     05  C-USE-IX             PIC 9(04) COMP VALUE ZERO.
021500     05  C-TICKET-NO          PIC 9(02) COMP VALUE ZERO.
021600     05  C-SLOT-IX            PIC 9(02) COMP VALUE ZERO.
021700     05  C-WINDOW-START       PIC 9(04) COMP VALUE ZERO.
021800     05  C-K-NEEDED           PIC 9(02) COMP VALUE ZERO.
021900     05  C-GAME-PICKS-ADDED   PIC 9(02) COMP VALUE ZERO.
022000     05  C-TICKET-GAMES-USED  PIC 9(02) COMP VALUE ZERO.
022100     05  C-MOD-DIVIDEND       PIC 9(05) COMP VALUE ZERO.
022200     05  C-MOD-QUOT           PIC 9(05) COMP VALUE ZERO.
022300     05  C-L7-IX              PIC 9(01) COMP VALUE ZERO.
022400     05  FILLER                PIC X(03) VALUE SPACES.
022500*
022600*    TEAM-TO-GAME MAP, BUILT FROM THE DIRECTORY - FIRST DIRECTORY
022700*    ROW SEEN FOR A TEAM WINS.
022800 01  TEAM-TABLE.
022900     05  TEAM-ENTRY OCCURS 60 TIMES INDEXED BY TEAM-IDX.
023000         10  TM-TEAM           PIC X(30).
023100         10  TM-GAME-SLUG      PIC X(20).
023200         10  TM-GAME-NAME      PIC X(40).
023300*
023400*    IN-MEMORY COPY OF EVERY R4 ROW ACCEPTED AND GAME-ATTACHED.
023500 01  REC-TABLE.
023600     05  REC-ENTRY OCCURS 600 TIMES INDEXED BY REC-IDX.
023700         10  RT-PLAYER         PIC X(30).
023800         10  RT-TEAM           PIC X(30).
023900         10  RT-STAT           PIC X(20).
024000         10  RT-BET-TYPE       PIC X(05).
024100         10  RT-LINE           PIC 9(03)V9.
024200         10  RT-ODDS           PIC 9(03)V99.
024300         10  RT-SCORE          PIC 9(03)V9.
024400         10  RT-MARKET-ID      PIC X(12).
024500         10  RT-LINE-ID        PIC X(12).
024600         10  RT-GAME-SLUG      PIC X(20).
024700         10  RT-GAME-NAME      PIC X(40).
024800         10  RT-RECENT-HITS    PIC 9(01).
024900         10  RT-HIST-HIT-RATE  PIC 9(03)V9.
025000         10  RT-HOME-AWAY      PIC X(07).
025100         10  RT-IS-B2B         PIC X(01).
025200         10  RT-MINUTES-TREND  PIC X(07).
025300         10  RT-LAST-7         OCCURS 7 TIMES PIC 9(03).
025400     05  FILLER                PIC X(01) VALUE SPACE.
025500*
025600*    GAME-LEVEL GROUPING TABLE - ONE ENTRY PER DISTINCT GAME SLUG
025700*    SEEN AMONG THE ATTACHED RECOMMENDATIONS.
025800 01  GAME-TABLE.
025900     05  GAME-ENTRY OCCURS 20 TIMES INDEXED BY GAME-IDX.
026000         10  GT-GAME-SLUG      PIC X(20).
026100         10  GT-GAME-NAME      PIC X(40).
026200         10  GT-PICK-COUNT     PIC 9(03) COMP.
026300         10  GT-PICK-REC-IX    OCCURS 60 TIMES PIC 9(04) COMP.
026400 01  GAME-TABLE-FLAT REDEFINES GAME-TABLE.
026500     05  GAME-TABLE-ALL     PIC X(3200).
026600*
026700*    SWAP AREA FOR THE GAME-TABLE RANK SORT - MUST MATCH ONE
026800*    GAME-ENTRY EXACTLY.
026900 01  GAME-SWAP-AREA.
027000     05  GS-GAME-SLUG          PIC X(20).
027100     05  GS-GAME-NAME          PIC X(40).
027200     05  GS-PICK-COUNT         PIC 9(03) COMP.
027300     05  GS-PICK-REC-IX        OCCURS 60 TIMES PIC 9(04) COMP.
027400*
027500*    SWAP AREA FOR EACH GAME'S PICK-LIST SORT.
027600 01  C-PICK-SWAP-AREA         PIC 9(04) COMP.
027700*
027800*    USED-IN-TICKET TABLE - PLAYER/STAT/BET-TYPE KEY, CLEARED FOR
027900*    EACH TICKET.
028000 01  IN-TICKET-TABLE.
028100     05  IN-TICKET-ENTRY OCCURS 60 TIMES INDEXED BY IT-IDX.
028200         10  IT-PLAYER         PIC X(30).
028300         10  IT-STAT           PIC X(20).
028400         10  IT-BET-TYPE       PIC X(05).
028500     05  FILLER                PIC X(01) VALUE SPACE.
028600*
028700*    USED-ACROSS-TICKETS TABLE - FULL LEG KEY, PERSISTS THE WHOLE
028800*    RUN.
028900 01  ACROSS-TABLE.
029000     05  ACROSS-ENTRY OCCURS 250 TIMES INDEXED BY AC-IDX.
029100         10  AC-PLAYER         PIC X(30).
029200         10  AC-STAT           PIC X(20).
029300         10  AC-BET-TYPE       PIC X(05).
029400         10  AC-LINE           PIC 9(03)V9.
029500*
029600*    GAME-NAME LIST FOR THE TICKET HEADER LINE, FLATTENED FOR THE
029700*    PRINT MOVE.
029800 01  TICKET-GAMES-WORK.
029900     05  TICKET-GAME-NAME OCCURS 5 TIMES PIC X(24).
030000 01  TICKET-GAMES-FLAT REDEFINES TICKET-GAMES-WORK
030100                               PIC X(120).
030200*
030300*    TICKET ACCUMULATORS.
030400 01  TICKET-WORK.
030500     05  C-TICKET-LEG-COUNT   PIC 9(03) COMP VALUE ZERO.
030600     05  C-ODDS-PRODUCT       PIC 9(07)V9999 VALUE 1.
030700     05  ODDS-OVFL-SW       PIC X(03) VALUE "NO ".
030800     05  C-SCORE-SUM          PIC 9(06)V9 VALUE ZERO.
030900     05  C-COMBINED-ODDS      PIC 9(07)V99 VALUE ZERO.
031000     05  C-AVG-SCORE          PIC 9(03)V9 VALUE ZERO.
031100     05  FILLER                PIC X(01) VALUE SPACE.
031200*
031300*    PRINT LINES.
031400 01  RPT-RULE-LINE.
031500     05  FILLER                PIC X(132) VALUE ALL "=".
031600 01  RPT-GAME-RULE-LINE.
031700     05  FILLER                PIC X(132) VALUE ALL "-".
031800 01  RPT-TICKET-HDR.
031900     05  FILLER                PIC X(02) VALUE SPACES.
032000     05  FILLER                PIC X(07) VALUE "TICKET ".
032100     05  RH-TICKET-TYPE        PIC X(12).
032200     05  FILLER                PIC X(02) VALUE "# ".
032300     05  RH-TICKET-NUM         PIC Z9.
032400     05  FILLER                PIC X(09) VALUE " PICKS: ".
032500     05  RH-TOTAL-PICKS        PIC ZZ9.
032600     05  FILLER                PIC X(09) VALUE " ODDS:  ".
032700     05  RH-COMBINED-ODDS      PIC ZZZ,ZZ9.99.
032800     05  FILLER                PIC X(09) VALUE " SCORE: ".
032900     05  RH-AVG-SCORE          PIC ZZ9.9.
033000     05  FILLER                PIC X(39) VALUE SPACES.
033100 01  RPT-GAMES-LINE.
033200     05  FILLER                PIC X(02) VALUE SPACES.
033300     05  FILLER                PIC X(07) VALUE "GAMES: ".
033400     05  RH-GAMES-LIST         PIC X(120).
033500     05  FILLER                PIC X(03) VALUE SPACES.
033600 01  RPT-GAME-SUBHDR.
033700     05  FILLER                PIC X(04) VALUE SPACES.
033800     05  FILLER                PIC X(06) VALUE "GAME: ".
033900     05  RH-GAME-NAME          PIC X(40).
034000     05  FILLER                PIC X(82) VALUE SPACES.
034100*    LEG LINE WAS NARROWED ON THE PLAYER/TEAM/STAT COLUMNS TO
034200*    MAKE ROOM FOR THE HIT-RATE, CONTEXT AND LAST-7 COLUMNS
034300*    WITHOUT RUNNING THE LINE PAST THE 132-COLUMN FORM (LV-447).
034400 01  RPT-LEG-LINE.
034500     05  FILLER                PIC X(02) VALUE SPACES.
034600     05  RL-PLAYER             PIC X(18).
034700     05  FILLER                PIC X(01) VALUE SPACES.
034800     05  RL-TEAM               PIC X(12).
034900     05  FILLER                PIC X(01) VALUE SPACES.
035000     05  RL-STAT               PIC X(10).
035100     05  FILLER                PIC X(01) VALUE SPACES.
035200     05  RL-BET-TYPE           PIC X(05).
035300     05  RL-LINE               PIC Z9.9.
035400     05  FILLER                PIC X(03) VALUE " O ".
035500     05  RL-ODDS               PIC ZZ9.99.
035600     05  FILLER                PIC X(03) VALUE " S ".
035700     05  RL-SCORE              PIC ZZ9.9.
035800     05  FILLER                PIC X(03) VALUE " H ".
035900     05  RL-RECENT             PIC 9.
036000     05  FILLER                PIC X(03) VALUE "/7 ".
036100     05  RL-HIST-RATE          PIC ZZ9.9.
036200     05  FILLER                PIC X(02) VALUE "% ".
036300     05  RL-HOME-AWAY          PIC X(04).
036400     05  FILLER                PIC X(01) VALUE SPACE.
036500     05  RL-B2B-P.
036600         10  FILLER            PIC X(01) VALUE "B".
036700         10  RL-IS-B2B         PIC X(01).
036800     05  FILLER                PIC X(01) VALUE SPACE.
036900     05  RL-MIN-TREND          PIC X(06).
037000     05  FILLER                PIC X(04) VALUE " L7-".
037100     05  RL-LAST7 OCCURS 7 TIMES.
037200         10  RL-LAST7-VAL      PIC ZZ9.
037300         10  FILLER            PIC X(01) VALUE SPACE.
037400 01  RPT-TOTAL-LINE.
037500     05  FILLER                PIC X(02) VALUE SPACES.
037600     05  FILLER                PIC X(20) VALUE
037700                                       "TICKETS GENERATED: ".
037800     05  RT-TICKETS-OUT        PIC Z9.
037900     05  FILLER                PIC X(15) VALUE "  TOTAL LEGS: ".
038000     05  RT-LEGS-OUT           PIC ZZZ9.
038100     05  FILLER                PIC X(72) VALUE SPACES.
038200*
038300 PROCEDURE DIVISION.
038400*
038500 0000-SPPROP04.
038600     PERFORM 1000-INIT.
038700     PERFORM 2000-MAINLINE
038800         UNTIL MORE-RECS = "NO ".
038900     PERFORM 2900-GROUP-GAMES.
039000     PERFORM 2500-BUILD-ALL-TICKETS.
039100     PERFORM 3000-CLOSING.
039200     STOP RUN.
039300*
039400 1000-INIT.
039500     ACCEPT CURR-DATE-8 FROM DATE YYYYMMDD.
039600     ACCEPT CURR-TIME FROM TIME.
039700     MOVE SPACES TO GAME-TABLE-ALL.
039800     OPEN INPUT NBA-DIRECTORY.
039900     OPEN INPUT NBA-RECS.
040000     OPEN EXTEND TICKET-DETAIL.
040100     OPEN EXTEND TICKET-SUMMARY.
040200     OPEN OUTPUT TICKET-REPORT.
040300     PERFORM 1100-LOAD-TEAM-TABLE
040400         UNTIL MORE-DIR = "NO ".
040500     CLOSE NBA-DIRECTORY.
040600     PERFORM 9000-READ-REC.
040700*
040800 1100-LOAD-TEAM-TABLE.
040900     READ NBA-DIRECTORY
041000         AT END
041100             MOVE "NO " TO MORE-DIR
041200         NOT AT END
041300             ADD 1 TO C-DIR-RECS-READ
041400             PERFORM 1110-STORE-TEAM-ENTRY
041500     END-READ.
041600*
041700 1110-STORE-TEAM-ENTRY.
041800     SET TEAM-IDX TO 1.
041900     SEARCH TEAM-ENTRY
042000         AT END
042100             PERFORM 1120-NEW-TEAM-ENTRY
042200         WHEN TM-TEAM(TEAM-IDX) = PD-TEAM
042300             CONTINUE
042400     END-SEARCH.
042500*
042600 1120-NEW-TEAM-ENTRY.
042700     IF C-TEAM-COUNT < 60
042800         ADD 1 TO C-TEAM-COUNT
042900         SET TEAM-IDX TO C-TEAM-COUNT
043000         MOVE PD-TEAM      TO TM-TEAM(TEAM-IDX)
043100         MOVE PD-GAME-SLUG TO TM-GAME-SLUG(TEAM-IDX)
043200         MOVE PD-GAME-NAME TO TM-GAME-NAME(TEAM-IDX)
043300     END-IF.
043400*
043500 2000-MAINLINE.
043600     PERFORM 2100-ATTACH-GAME.
043700     IF TEAM-FOUND-SW = "YES"
043800         PERFORM 2150-KEEP-REC
043900     ELSE
044000         ADD 1 TO C-DROPPED-COUNT
044100     END-IF.
044200     PERFORM 9000-READ-REC.
044300*
044400 2100-ATTACH-GAME.
044500     MOVE "NO " TO TEAM-FOUND-SW.
044600     SET TEAM-IDX TO 1.
044700     SEARCH TEAM-ENTRY
044800         AT END
044900             MOVE "NO " TO TEAM-FOUND-SW
045000         WHEN TM-TEAM(TEAM-IDX) = BR-TEAM
045100             MOVE "YES" TO TEAM-FOUND-SW
045200     END-SEARCH.
045300*
045400 2150-KEEP-REC.
045500     ADD 1 TO C-ATTACHED-COUNT.
045600     IF C-ATTACHED-COUNT <= 600
045700         SET REC-IDX TO C-ATTACHED-COUNT
045800         MOVE BR-PLAYER       TO RT-PLAYER(REC-IDX)
045900         MOVE BR-TEAM         TO RT-TEAM(REC-IDX)
046000         MOVE BR-STAT         TO RT-STAT(REC-IDX)
046100         MOVE BR-BET-TYPE     TO RT-BET-TYPE(REC-IDX)
046200         MOVE BR-LINE         TO RT-LINE(REC-IDX)
046300         MOVE BR-ODDS         TO RT-ODDS(REC-IDX)
046400         MOVE BR-SCORE        TO RT-SCORE(REC-IDX)
046500         MOVE BR-MARKET-ID    TO RT-MARKET-ID(REC-IDX)
046600         MOVE BR-LINE-ID      TO RT-LINE-ID(REC-IDX)
046700         MOVE TM-GAME-SLUG(TEAM-IDX) TO RT-GAME-SLUG(REC-IDX)
046800         MOVE TM-GAME-NAME(TEAM-IDX) TO RT-GAME-NAME(REC-IDX)
046900         MOVE BR-RECENT-HITS  TO RT-RECENT-HITS(REC-IDX)
047000         MOVE BR-HIST-HIT-RATE TO RT-HIST-HIT-RATE(REC-IDX)
047100         MOVE BR-HOME-AWAY    TO RT-HOME-AWAY(REC-IDX)
047200         MOVE BR-IS-B2B       TO RT-IS-B2B(REC-IDX)
047300         MOVE BR-MINUTES-TREND TO RT-MINUTES-TREND(REC-IDX)
047400         PERFORM 2151-STORE-LAST-7
047500             VARYING C-L7-IX FROM 1 BY 1
047600             UNTIL C-L7-IX > 7
047700     END-IF.
047800*
047900 2151-STORE-LAST-7.
048000     MOVE BR-LAST-7(C-L7-IX) TO RT-LAST-7(REC-IDX C-L7-IX).
048100*
048200*    GROUP THE ATTACHED RECOMMENDATIONS BY GAME (2200), SORT EACH
048300*    GAME'S PICKS BY SCORE DESCENDING (2210), THEN RANK THE GAMES
048400*    BY PICK COUNT DESCENDING (2300) - THE GENERAL BUILD USES ALL
048500*    GAMES, NO MINIMUM PICK-COUNT ELIGIBILITY.
048600 2900-GROUP-GAMES.
048700     PERFORM 2200-GROUP-BY-GAME
048800         VARYING C-REC-IX FROM 1 BY 1
048900         UNTIL C-REC-IX > C-ATTACHED-COUNT
049000         OR C-REC-IX > 600.
049100     PERFORM 2210-SORT-GAME-PICKS
049200         VARYING C-GAME-IX FROM 1 BY 1
049300         UNTIL C-GAME-IX > C-GAME-COUNT.
049400     PERFORM 2300-RANK-GAMES.
049500*
049600 2200-GROUP-BY-GAME.
049700     SET REC-IDX TO C-REC-IX.
049800     SET GAME-IDX TO 1.
049900     SEARCH GAME-ENTRY
050000         AT END
050100             PERFORM 2201-NEW-GAME-ENTRY
050200         WHEN GT-GAME-SLUG(GAME-IDX) = RT-GAME-SLUG(REC-IDX)
050300             PERFORM 2202-APPEND-PICK
050400     END-SEARCH.
050500*
050600 2201-NEW-GAME-ENTRY.
050700     IF C-GAME-COUNT < 20
050800         ADD 1 TO C-GAME-COUNT
050900         SET GAME-IDX TO C-GAME-COUNT
051000         MOVE RT-GAME-SLUG(REC-IDX) TO GT-GAME-SLUG(GAME-IDX)
051100         MOVE RT-GAME-NAME(REC-IDX) TO GT-GAME-NAME(GAME-IDX)
051200         MOVE ZERO TO GT-PICK-COUNT(GAME-IDX)
051300         PERFORM 2202-APPEND-PICK
051400     END-IF.
051500*
051600 2202-APPEND-PICK.
051700     IF GT-PICK-COUNT(GAME-IDX) < 60
051800         ADD 1 TO GT-PICK-COUNT(GAME-IDX)
051900         MOVE C-REC-IX
052000             TO GT-PICK-REC-IX(GAME-IDX GT-PICK-COUNT(GAME-IDX))
052100     END-IF.
052200*
052300*    BUBBLE SORT OF ONE GAME'S PICK LIST BY RT-SCORE DESCENDING.
052400 2210-SORT-GAME-PICKS.
052500     MOVE "YES" TO SWAP-SW.
052600     PERFORM 2211-BUBBLE-PASS
052700         UNTIL SWAP-SW = "NO ".
052800*
052900 2211-BUBBLE-PASS.
053000     MOVE "NO " TO SWAP-SW.
053100     PERFORM 2212-COMPARE-SWAP
053200         VARYING C-PICK-IX FROM 1 BY 1
053300         UNTIL C-PICK-IX >= GT-PICK-COUNT(C-GAME-IX).
053400*
053500 2212-COMPARE-SWAP.
053600     SET C-INNER-IX TO C-PICK-IX.
053700     ADD 1 TO C-INNER-IX.
053800     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
053900     SET C-USE-IX TO REC-IDX.
054000     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-INNER-IX).
054100     IF RT-SCORE(C-USE-IX) < RT-SCORE(REC-IDX)
054200         MOVE GT-PICK-REC-IX(C-GAME-IX C-INNER-IX)
054300             TO C-PICK-SWAP-AREA
054400         MOVE GT-PICK-REC-IX(C-GAME-IX C-PICK-IX)
054500             TO GT-PICK-REC-IX(C-GAME-IX C-INNER-IX)
054600         MOVE C-PICK-SWAP-AREA
054700             TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX)
054800         MOVE "YES" TO SWAP-SW
054900     END-IF.
055000*
055100*    BUBBLE SORT OF THE GAME TABLE BY PICK-COUNT DESCENDING.  NO
055200*    ELIGIBILITY CUT FOR THE GENERAL BUILD - EVERY GAME QUALIFIES.
055300 2300-RANK-GAMES.
055400     MOVE "YES" TO SWAP-SW.
055500     PERFORM 2301-GAME-BUBBLE-PASS
055600         UNTIL SWAP-SW = "NO ".
055700*
055800 2301-GAME-BUBBLE-PASS.
055900     MOVE "NO " TO SWAP-SW.
056000     PERFORM 2302-GAME-COMPARE-SWAP
056100         VARYING C-GAME-IX FROM 1 BY 1
056200         UNTIL C-GAME-IX >= C-GAME-COUNT.
056300*
056400 2302-GAME-COMPARE-SWAP.
056500     SET C-INNER-IX TO C-GAME-IX.
056600     ADD 1 TO C-INNER-IX.
056700     IF GT-PICK-COUNT(C-GAME-IX) < GT-PICK-COUNT(C-INNER-IX)
056800         MOVE GAME-ENTRY(C-GAME-IX)  TO GAME-SWAP-AREA
056900         MOVE GAME-ENTRY(C-INNER-IX) TO GAME-ENTRY
057000                                             (C-GAME-IX)
057100         MOVE GAME-SWAP-AREA TO GAME-ENTRY(C-INNER-IX)
057200         MOVE "YES" TO SWAP-SW
057300     END-IF.
057400*
057500 2500-BUILD-ALL-TICKETS.
057600     IF C-GAME-COUNT > ZERO
057700         PERFORM 2510-BUILD-ONE-TICKET
057800             VARYING C-TICKET-NO FROM 1 BY 1
057900             UNTIL C-TICKET-NO > C-TICKET-COUNT
058000     END-IF.
058100*
058200 2510-BUILD-ONE-TICKET.
058300     MOVE ZERO TO C-TICKET-LEG-COUNT C-TICKET-GAMES-USED
058400         C-SCORE-SUM.
058500     MOVE 1 TO C-ODDS-PRODUCT.
058600     MOVE "NO " TO ODDS-OVFL-SW.
058700     MOVE SPACES TO TICKET-GAMES-FLAT IN-TICKET-TABLE.
058800     IF (C-TICKET-NO / 2 * 2) = C-TICKET-NO
058900         MOVE 7 TO C-K-NEEDED
059000     ELSE
059100         MOVE 6 TO C-K-NEEDED
059200     END-IF.
059300     WRITE RPT-LINE FROM RPT-RULE-LINE.
059400     COMPUTE C-MOD-DIVIDEND = C-TICKET-NO - 1.
059500     DIVIDE C-MOD-DIVIDEND BY C-GAME-COUNT
059600         GIVING C-MOD-QUOT REMAINDER C-WINDOW-START.
059700     PERFORM 2520-EMIT-GAME-WINDOW
059800         VARYING C-SLOT-IX FROM 1 BY 1
059900         UNTIL C-SLOT-IX > C-GAMES-PER-TICKET.
060000     PERFORM 2600-WRITE-TICKET.
060100*
060200 2520-EMIT-GAME-WINDOW.
060300     COMPUTE C-MOD-DIVIDEND = C-WINDOW-START + C-SLOT-IX - 1.
060400     DIVIDE C-MOD-DIVIDEND BY C-GAME-COUNT
060500         GIVING C-MOD-QUOT REMAINDER C-GAME-IX.
060600     ADD 1 TO C-GAME-IX.
060700     ADD 1 TO C-TICKET-GAMES-USED.
060800     IF C-TICKET-GAMES-USED <= 5
060900         MOVE GT-GAME-NAME(C-GAME-IX)
061000             TO TICKET-GAME-NAME(C-TICKET-GAMES-USED)
061100     END-IF.
061200     MOVE SPACES TO RPT-GAME-SUBHDR.
061300     MOVE GT-GAME-NAME(C-GAME-IX) TO RH-GAME-NAME.
061400     WRITE RPT-LINE FROM RPT-GAME-SUBHDR.
061500     WRITE RPT-LINE FROM RPT-GAME-RULE-LINE.
061600     MOVE ZERO TO C-GAME-PICKS-ADDED.
061700     IF GT-PICK-COUNT(C-GAME-IX) > ZERO
061800         PERFORM 2530-PASS-ONE-PICK
061900             VARYING C-PICK-IX FROM 1 BY 1
062000             UNTIL C-PICK-IX > GT-PICK-COUNT(C-GAME-IX)
062100             OR C-GAME-PICKS-ADDED >= C-K-NEEDED
062200         IF C-GAME-PICKS-ADDED < C-K-NEEDED
062300             PERFORM 2540-PASS-TWO-PICK
062400                 VARYING C-PICK-IX FROM 1 BY 1
062500                 UNTIL C-PICK-IX > GT-PICK-COUNT(C-GAME-IX)
062600                 OR C-GAME-PICKS-ADDED >= C-K-NEEDED
062700         END-IF
062800     END-IF.
062900*
063000 2530-PASS-ONE-PICK.
063100     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
063200     PERFORM 2550-CHECK-IN-TICKET.
063300     IF IN-TICKET-SW = "NO "
063400         PERFORM 2560-CHECK-ACROSS
063500         IF ACROSS-SW = "NO "
063600             PERFORM 2570-ACCEPT-PICK
063700         END-IF
063800     END-IF.
063900*
064000 2540-PASS-TWO-PICK.
064100     SET REC-IDX TO GT-PICK-REC-IX(C-GAME-IX C-PICK-IX).
064200     PERFORM 2550-CHECK-IN-TICKET.
064300     IF IN-TICKET-SW = "NO "
064400         PERFORM 2570-ACCEPT-PICK
064500     END-IF.
064600*
064700 2550-CHECK-IN-TICKET.
064800     MOVE "NO " TO IN-TICKET-SW.
064900     IF C-TICKET-LEG-COUNT > ZERO
065000         SET IT-IDX TO 1
065100         SEARCH IN-TICKET-ENTRY
065200             AT END
065300                 MOVE "NO " TO IN-TICKET-SW
065400             WHEN IT-PLAYER(IT-IDX) = RT-PLAYER(REC-IDX)
065500                 AND IT-STAT(IT-IDX) = RT-STAT(REC-IDX)
065600                 AND IT-BET-TYPE(IT-IDX) = RT-BET-TYPE(REC-IDX)
065700                 MOVE "YES" TO IN-TICKET-SW
065800         END-SEARCH
065900     END-IF.
066000*
066100 2560-CHECK-ACROSS.
066200     MOVE "NO " TO ACROSS-SW.
066300     IF C-USED-ACROSS-COUNT > ZERO
066400         SET AC-IDX TO 1
066500         SEARCH ACROSS-ENTRY
066600             AT END
066700                 MOVE "NO " TO ACROSS-SW
066800             WHEN AC-PLAYER(AC-IDX) = RT-PLAYER(REC-IDX)
066900                 AND AC-STAT(AC-IDX) = RT-STAT(REC-IDX)
067000                 AND AC-BET-TYPE(AC-IDX) = RT-BET-TYPE(REC-IDX)
067100                 AND AC-LINE(AC-IDX) = RT-LINE(REC-IDX)
067200                 MOVE "YES" TO ACROSS-SW
067300         END-SEARCH
067400     END-IF.
067500*
067600 2570-ACCEPT-PICK.
067700     ADD 1 TO C-TICKET-LEG-COUNT.
067800     IF C-TICKET-LEG-COUNT <= 60
067900         SET IT-IDX TO C-TICKET-LEG-COUNT
068000         MOVE RT-PLAYER(REC-IDX)   TO IT-PLAYER(IT-IDX)
068100         MOVE RT-STAT(REC-IDX)     TO IT-STAT(IT-IDX)
068200         MOVE RT-BET-TYPE(REC-IDX) TO IT-BET-TYPE(IT-IDX)
068300     END-IF.
068400     IF C-USED-ACROSS-COUNT < 250
068500         ADD 1 TO C-USED-ACROSS-COUNT
068600         SET AC-IDX TO C-USED-ACROSS-COUNT
068700         MOVE RT-PLAYER(REC-IDX)   TO AC-PLAYER(AC-IDX)
068800         MOVE RT-STAT(REC-IDX)     TO AC-STAT(AC-IDX)
068900         MOVE RT-BET-TYPE(REC-IDX) TO AC-BET-TYPE(AC-IDX)
069000         MOVE RT-LINE(REC-IDX)     TO AC-LINE(AC-IDX)
069100     END-IF.
069200     ADD 1 TO C-GAME-PICKS-ADDED.
069300     ADD 1 TO C-TOTAL-LEGS.
069400     COMPUTE C-ODDS-PRODUCT ROUNDED =
069500         C-ODDS-PRODUCT * RT-ODDS(REC-IDX).
069600     IF C-ODDS-PRODUCT > 9999999
069700         MOVE "YES" TO ODDS-OVFL-SW
069800     END-IF.
069900     ADD RT-SCORE(REC-IDX) TO C-SCORE-SUM.
070000     MOVE SPACES TO RPT-LEG-LINE.
070100     MOVE RT-PLAYER(REC-IDX)   TO RL-PLAYER.
070200     MOVE RT-TEAM(REC-IDX)     TO RL-TEAM.
070300     MOVE RT-STAT(REC-IDX)     TO RL-STAT.
070400     MOVE RT-BET-TYPE(REC-IDX) TO RL-BET-TYPE.
070500     MOVE RT-LINE(REC-IDX)     TO RL-LINE.
070600     MOVE RT-ODDS(REC-IDX)     TO RL-ODDS.
070700     MOVE RT-SCORE(REC-IDX)    TO RL-SCORE.
070800     MOVE RT-RECENT-HITS(REC-IDX)   TO RL-RECENT.
070900     MOVE RT-HIST-HIT-RATE(REC-IDX) TO RL-HIST-RATE.
071000     MOVE RT-HOME-AWAY(REC-IDX)     TO RL-HOME-AWAY.
071100     MOVE RT-IS-B2B(REC-IDX)        TO RL-IS-B2B.
071200     MOVE RT-MINUTES-TREND(REC-IDX) TO RL-MIN-TREND.
071300     PERFORM 2571-EMIT-LAST-7
071400         VARYING C-L7-IX FROM 1 BY 1
071500         UNTIL C-L7-IX > 7.
071600     WRITE RPT-LINE FROM RPT-LEG-LINE.
071700     MOVE C-TICKET-NO         TO TK-TICKET-NUM.
071800     MOVE "NBA-GENERAL" TO TK-TICKET-TYPE.
071900     MOVE RT-GAME-NAME(REC-IDX) TO TK-GAME-NAME.
072000     MOVE RT-PLAYER(REC-IDX)   TO TK-PLAYER.
072100     MOVE RT-TEAM(REC-IDX)     TO TK-TEAM.
072200     MOVE RT-STAT(REC-IDX)     TO TK-STAT.
072300     MOVE RT-BET-TYPE(REC-IDX) TO TK-BET-TYPE.
072400     MOVE RT-LINE(REC-IDX)     TO TK-LINE.
072500     MOVE RT-ODDS(REC-IDX)     TO TK-ODDS.
072600     MOVE RT-SCORE(REC-IDX)    TO TK-SCORE.
072700     MOVE RT-MARKET-ID(REC-IDX) TO TK-MARKET-ID.
072800     MOVE RT-LINE-ID(REC-IDX)  TO TK-LINE-ID.
072900     WRITE TK-RECORD.
073000*
073100 2571-EMIT-LAST-7.
073200     MOVE RT-LAST-7(REC-IDX C-L7-IX) TO RL-LAST7-VAL(C-L7-IX).
073300*
073400 2600-WRITE-TICKET.
073500     IF ODDS-OVFL-SW = "YES"
073600         MOVE 9999999.99 TO C-COMBINED-ODDS
073700     ELSE
073800         COMPUTE C-COMBINED-ODDS ROUNDED = C-ODDS-PRODUCT
073900     END-IF.
074000     IF C-TICKET-LEG-COUNT > ZERO
074100         COMPUTE C-AVG-SCORE ROUNDED =
074200             C-SCORE-SUM / C-TICKET-LEG-COUNT
074300     ELSE
074400         MOVE ZERO TO C-AVG-SCORE
074500     END-IF.
074600     MOVE C-TICKET-NO         TO TS-TICKET-NUM.
074700     MOVE "NBA-GENERAL" TO TS-TICKET-TYPE.
074800     MOVE C-TICKET-LEG-COUNT  TO TS-TOTAL-PICKS.
074900     MOVE C-TICKET-GAMES-USED TO TS-NUM-GAMES.
075000     MOVE C-COMBINED-ODDS     TO TS-TOTAL-ODDS.
075100     MOVE C-AVG-SCORE         TO TS-AVG-SCORE.
075200     MOVE ZERO                 TO TS-AVG-HISTORICAL.
075300     WRITE TS-RECORD.
075400     ADD 1 TO C-TICKETS-WRITTEN.
075500     MOVE SPACES TO RPT-TICKET-HDR.
075600     MOVE "NBA-GENERAL" TO RH-TICKET-TYPE.
075700     MOVE C-TICKET-NO         TO RH-TICKET-NUM.
075800     MOVE C-TICKET-LEG-COUNT  TO RH-TOTAL-PICKS.
075900     MOVE C-COMBINED-ODDS     TO RH-COMBINED-ODDS.
076000     MOVE C-AVG-SCORE         TO RH-AVG-SCORE.
076100     WRITE RPT-LINE FROM RPT-TICKET-HDR.
076200     MOVE SPACES TO RPT-GAMES-LINE.
076300     MOVE TICKET-GAMES-FLAT TO RH-GAMES-LIST.
076400     WRITE RPT-LINE FROM RPT-GAMES-LINE.
076500*
076600 3000-CLOSING.
076700     CLOSE NBA-RECS.
076800     CLOSE TICKET-DETAIL.
076900     CLOSE TICKET-SUMMARY.
077000     MOVE SPACES TO RPT-TOTAL-LINE.
077100     MOVE C-TICKETS-WRITTEN TO RT-TICKETS-OUT.
077200     MOVE C-TOTAL-LEGS      TO RT-LEGS-OUT.
077300     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
077400     CLOSE TICKET-REPORT.
077500     DISPLAY "SPPROP04 - NBA GENERAL TICKET BUILD".
077600     DISPLAY "DIRECTORY RECORDS READ. . . . " C-DIR-RECS-READ.
077700     DISPLAY "TEAMS MAPPED TO GAMES. . . . . " C-TEAM-COUNT.
077800     DISPLAY "RECOMMENDATIONS READ . . . . . " C-RECS-READ.
077900     DISPLAY "ATTACHED TO A GAME . . . . . . " C-ATTACHED-COUNT.
078000     DISPLAY "DROPPED (NO TEAM MATCH). . . . " C-DROPPED-COUNT.
078100     DISPLAY "GAMES GROUPED. . . . . . . . . " C-GAME-COUNT.
078200     DISPLAY "TICKETS WRITTEN. . . . . . . . " C-TICKETS-WRITTEN.
078300     DISPLAY "TOTAL LEGS WRITTEN . . . . . . " C-TOTAL-LEGS.
078400*
078500 9000-READ-REC.
078600     READ NBA-RECS
078700         AT END
078800             MOVE "NO " TO MORE-RECS
078900         NOT AT END
079000             ADD 1 TO C-RECS-READ
079100     END-READ.
